000100****************************************************************
000200*  LNV4200 - CREDIT PLAFOND CATALOG MAINTENANCE                 *
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     LNV4200.
000600 AUTHOR.         C D WESTBROOK.
000700 INSTALLATION.   LOANOVA CONSUMER LENDING - BATCH OPERATIONS.
000800 DATE-WRITTEN.   11/02/1991.
000900 DATE-COMPILED.
001000 SECURITY.       INTERNAL USE ONLY - LOANOVA BATCH OPERATIONS.
001100****************************************************************
001200*  CHANGE LOG                                                  *
001300*  DATE     BY    TICKET      DESCRIPTION                      *
001400*  -------- ----- ----------  ---------------------------------*
001500*  11/02/91 CDW   LN-0071     INITIAL WRITE - MOVES PLAFOND     *
001600*                             CATALOG UPKEEP OUT OF THE MANUAL  *
001700*                             REQUEST FORM PROCESS AND ONTO THE *
001800*                             OVERNIGHT MAINTENANCE STREAM.     *
001900*  06/19/96 MFT   LN-0138     ADDED SOFT-DELETE / RESTORE       *
002000*                             ACTIONS SO A RETIRED PLAFOND CAN   *
002100*                             BE BROUGHT BACK WITHOUT A NEW ID. *
002200*  02/08/99 RJH   LN-Y2K-04   MAINT-DATE EXPANDED TO 3-DIGIT YY *
002300*                             PACKED FIELD, CENTURY SAFE.       *
002400*  09/14/02 CDW   LN-0211     REJECT CREATE/UPDATE WHEN A NAME  *
002500*                             MATCHES A SOFT-DELETED CATALOG    *
002600*                             ENTRY - ANALYST MUST RESTORE THE  *
002700*                             OLD ROW INSTEAD OF CLONING A NEW  *
002800*                             ONE UNDER THE SAME NAME.          *
002900****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT PLAFOND-FILE-IN    ASSIGN TO PLFIN
003700         ORGANIZATION IS SEQUENTIAL.
003800     SELECT PLAFOND-FILE-OUT   ASSIGN TO PLFOUT
003900         ORGANIZATION IS SEQUENTIAL.
004000     SELECT PLAFOND-REQUEST-FILE ASSIGN TO PLFREQ
004100         ORGANIZATION IS SEQUENTIAL.
004200     SELECT MAINT-REPORT-FILE  ASSIGN TO PLFRPT
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400*
004500 DATA DIVISION.
004600*
004700 FILE SECTION.
004800*
004900 FD  PLAFOND-FILE-IN
005000     RECORD CONTAINS 145 CHARACTERS
005100     LABEL RECORDS ARE STANDARD.
005200     COPY '/loanova/copylib/lnvplf.cbl'.
005300*
005400 FD  PLAFOND-FILE-OUT
005500     RECORD CONTAINS 145 CHARACTERS
005600     LABEL RECORDS ARE STANDARD.
005700 01  PLF-OUT-REC                    PIC X(145).
005800*
005900 FD  PLAFOND-REQUEST-FILE
006000     RECORD CONTAINS 138 CHARACTERS
006100     LABEL RECORDS ARE STANDARD.
006200 01  PLF-REQ-RECORD.
006300     05  PLF-REQ-ACTION              PIC X(10).
006400         88  PLF-REQ-IS-CREATE            VALUE 'CREATE'.
006500         88  PLF-REQ-IS-UPDATE            VALUE 'UPDATE'.
006600         88  PLF-REQ-IS-DELETE            VALUE 'DELETE'.
006700         88  PLF-REQ-IS-RESTORE           VALUE 'RESTORE'.
006800     05  PLF-REQ-ID                  PIC 9(9).
006900     05  PLF-REQ-NAME                PIC X(20).
007000     05  PLF-REQ-DESCRIPTION         PIC X(60).
007100     05  PLF-REQ-MAX-AMOUNT          PIC S9(16)V99  COMP-3.
007200     05  PLF-REQ-INTEREST-RATE       PIC S9(3)V99   COMP-3.
007300     05  PLF-REQ-TENOR-MIN           PIC 9(3).
007400     05  PLF-REQ-TENOR-MAX           PIC 9(3).
007500     05  FILLER                      PIC X(20).
007600*
007700 FD  MAINT-REPORT-FILE
007800     RECORD CONTAINS 132 CHARACTERS
007900     LABEL RECORDS ARE OMITTED.
008000 01  RPT-LINE                       PIC X(132).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400****************************************************************
008500*  STANDALONE SCRATCH FIELDS - THE CATALOG SEARCH ARGUMENT AND  *
008600*  THE UPPERCASE-FOLD WORK AREAS USED BY THE DUPLICATE-NAME     *
008700*  CHECK, CARRIED AS 77-LEVELS PER SHOP CONVENTION.             *
008800****************************************************************
008900 77  WS-SEARCH-ID                   PIC 9(9).
009000 77  WS-SEARCH-NAME                 PIC X(20).
009100 77  WS-CASE-NAME-1                 PIC X(20).
009200 77  WS-CASE-NAME-2                 PIC X(20).
009300 77  WS-NEXT-PLF-ID                 PIC 9(9)  COMP.
009400*
009500****************************************************************
009600*  CONSTANTS AND RUN SWITCHES                                  *
009700****************************************************************
009800 01  WS-CONSTANTS.
009900     05  WS-PGM-TITLE               PIC X(40)
010000             VALUE 'LNV4200 - PLAFOND CATALOG MAINTENANCE'.
010100     05  FILLER                     PIC X(10) VALUE SPACES.
010200*
010300 01  WS-SWITCHES.
010400     05  WS-MST-EOF-SW              PIC X(1)  VALUE 'N'.
010500         88  WS-MST-EOF                  VALUE 'Y'.
010600     05  WS-REQ-EOF-SW              PIC X(1)  VALUE 'N'.
010700         88  WS-REQ-EOF                   VALUE 'Y'.
010800     05  WS-PLF-FOUND-SW            PIC X(1)  VALUE 'N'.
010900         88  WS-PLF-FOUND                 VALUE 'Y'.
011000     05  WS-PLF-ACTIVE-DUP-SW       PIC X(1)  VALUE 'N'.
011100         88  WS-PLF-ACTIVE-DUP            VALUE 'Y'.
011200     05  WS-PLF-DELETED-DUP-SW      PIC X(1)  VALUE 'N'.
011300         88  WS-PLF-DELETED-DUP           VALUE 'Y'.
011400     05  WS-EDIT-FAIL-SW            PIC X(1)  VALUE 'N'.
011500         88  WS-EDIT-FAIL                 VALUE 'Y'.
011600     05  FILLER                     PIC X(10) VALUE SPACES.
011700*
011800 01  WS-CONTROL-TOTALS.
011900     05  WS-REQ-READ-CTR            PIC S9(7) COMP-3 VALUE ZERO.
012000     05  WS-REQ-APPLIED-CTR         PIC S9(7) COMP-3 VALUE ZERO.
012100     05  WS-REQ-REJECTED-CTR        PIC S9(7) COMP-3 VALUE ZERO.
012200     05  FILLER                     PIC X(10) VALUE SPACES.
012300*
012400****************************************************************
012500*  PLAFOND CATALOG IN-MEMORY TABLE - LOADED WHOLE, REWRITTEN    *
012600*  WHOLE.  THE CATALOG IS SMALL ENOUGH TO CARRY IN STORAGE FOR  *
012700*  THE LENGTH OF ONE MAINTENANCE RUN.                           *
012800****************************************************************
012900 01  WS-PLF-TABLE.
013000     05  WS-PLF-CTR                 PIC S9(4) COMP VALUE ZERO.
013100     05  WS-PLF-ENTRY OCCURS 200 TIMES
013200                 INDEXED BY WS-PLF-IX.
013300         10  WS-PLF-ID              PIC 9(9).
013400         10  WS-PLF-NAME            PIC X(20).
013500         10  WS-PLF-DESCRIPTION     PIC X(60).
013600         10  WS-PLF-MAX-AMOUNT      PIC S9(16)V99  COMP-3.
013700         10  WS-PLF-INTEREST-RATE   PIC S9(3)V99   COMP-3.
013800         10  WS-PLF-TENOR-MIN       PIC 9(3).
013900         10  WS-PLF-TENOR-MAX       PIC 9(3).
014000         10  WS-PLF-DELETED-FLAG    PIC X(1).
014100             88  WS-PLF-ROW-ACTIVE       VALUE 'N'.
014200             88  WS-PLF-ROW-DELETED      VALUE 'Y'.
014300         10  WS-PLF-MAINT-DATE.
014400             15  WS-PLF-MAINT-YY    PIC S9(3)  COMP-3.
014500             15  WS-PLF-MAINT-MM    PIC 9(2).
014600             15  WS-PLF-MAINT-DD    PIC 9(2).
014700         10  WS-PLF-MAINT-DATE-R REDEFINES WS-PLF-MAINT-DATE.
014800             15  WS-PLF-MAINT-PACKED PIC S9(7) COMP-3.
014900         10  FILLER                 PIC X(5).
015000*
015100 01  WS-WORK-FIELDS.
015200     05  WS-RUN-YYYYMMDD            PIC 9(8).
015300     05  WS-RUN-DATE-R REDEFINES WS-RUN-YYYYMMDD.
015400         10  WS-RUN-CENT-YY         PIC 9(4).
015500         10  WS-RUN-MM              PIC 9(2).
015600         10  WS-RUN-DD              PIC 9(2).
015700     05  WS-RUN-YY-ONLY             PIC S9(3) COMP-3.
015800     05  FILLER                     PIC X(10) VALUE SPACES.
015900*
016000****************************************************************
016100*  REPORT LINE BUILD AREAS                                     *
016200****************************************************************
016300 01  WS-DETAIL-LINE.
016400     05  DTL-ACTION                 PIC X(10).
016500     05  FILLER                     PIC X(02) VALUE SPACES.
016600     05  DTL-ID                     PIC ZZZZZZZZ9.
016700     05  FILLER                     PIC X(02) VALUE SPACES.
016800     05  DTL-NAME                   PIC X(20).
016900     05  FILLER                     PIC X(02) VALUE SPACES.
017000     05  DTL-RESULT                 PIC X(60).
017100     05  FILLER                     PIC X(26) VALUE SPACES.
017200*
017300 01  WS-HEADING-LINE-1.
017400     05  FILLER                     PIC X(01) VALUE SPACE.
017500     05  FILLER                     PIC X(40) VALUE
017600             'LOANOVA CONSUMER LENDING SYSTEM'.
017700     05  FILLER                     PIC X(91) VALUE SPACES.
017800*
017900 01  WS-HEADING-LINE-2.
018000     05  FILLER                     PIC X(01) VALUE SPACE.
018100     05  FILLER                     PIC X(40) VALUE
018200             'PLAFOND CATALOG MAINTENANCE - RUN LOG'.
018300     05  FILLER                     PIC X(91) VALUE SPACES.
018400*
018500 01  WS-TRAILER-LINE.
018600     05  TRL-LABEL                  PIC X(40).
018700     05  TRL-COUNT                  PIC ZZZ,ZZ9.
018800     05  FILLER                     PIC X(85) VALUE SPACES.
018900*
019000 PROCEDURE DIVISION.
019100****************************************************************
019200*  0000-MAIN-LINE - OPEN, LOAD CATALOG, APPLY EACH REQUEST,    *
019300*  REWRITE CATALOG, PRINT RUN LOG, CLOSE.                      *
019400****************************************************************
019500 0000-MAIN-LINE.
019600     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
019700     PERFORM 3000-PROCESS-REQUESTS THRU 3000-EXIT
019800         UNTIL WS-REQ-EOF.
019900     PERFORM 4000-REWRITE-CATALOG  THRU 4000-EXIT.
020000     PERFORM 5800-PRINT-TRAILER    THRU 5800-EXIT.
020100     PERFORM 9000-END-RUN          THRU 9000-EXIT.
020200     STOP RUN.
020300*
020400 1000-INITIALIZE.
020500     OPEN INPUT  PLAFOND-FILE-IN
020600          INPUT  PLAFOND-REQUEST-FILE
020700          OUTPUT MAINT-REPORT-FILE.
020800     PERFORM 2000-LOAD-PLAFOND-TBL THRU 2000-EXIT.
020900     ACCEPT WS-RUN-YYYYMMDD FROM DATE YYYYMMDD.
021000     COMPUTE WS-RUN-YY-ONLY = WS-RUN-CENT-YY - 1900.
021100     WRITE RPT-LINE FROM WS-HEADING-LINE-1
021200         AFTER ADVANCING TOP-OF-FORM.
021300     WRITE RPT-LINE FROM WS-HEADING-LINE-2
021400         AFTER ADVANCING 1 LINE.
021500     PERFORM 3900-READ-REQ         THRU 3900-EXIT.
021600 1000-EXIT.
021700     EXIT.
021800*
021900****************************************************************
022000*  2000 SERIES - LOAD THE PLAFOND CATALOG INTO STORAGE          *
022100****************************************************************
022200 2000-LOAD-PLAFOND-TBL.
022300     PERFORM 2010-READ-PLF-REC     THRU 2010-EXIT
022400         UNTIL WS-MST-EOF.
022500 2000-EXIT.
022600     EXIT.
022700*
022800 2010-READ-PLF-REC.
022900     READ PLAFOND-FILE-IN
023000         AT END     MOVE 'Y'          TO WS-MST-EOF-SW
023100         NOT AT END
023200             ADD 1                    TO WS-PLF-CTR
023300             SET WS-PLF-IX            TO WS-PLF-CTR
023400             MOVE PLF-ID              TO WS-PLF-ID (WS-PLF-IX)
023500             MOVE PLF-NAME            TO WS-PLF-NAME (WS-PLF-IX)
023600             MOVE PLF-DESCRIPTION
023700                 TO WS-PLF-DESCRIPTION (WS-PLF-IX)
023800             MOVE PLF-MAX-AMOUNT
023900                 TO WS-PLF-MAX-AMOUNT (WS-PLF-IX)
024000             MOVE PLF-INTEREST-RATE
024100                 TO WS-PLF-INTEREST-RATE (WS-PLF-IX)
024200             MOVE PLF-TENOR-MIN     TO WS-PLF-TENOR-MIN (WS-PLF-IX)
024300             MOVE PLF-TENOR-MAX     TO WS-PLF-TENOR-MAX (WS-PLF-IX)
024400             MOVE PLF-DELETED-FLAG
024500                 TO WS-PLF-DELETED-FLAG (WS-PLF-IX)
024600             MOVE PLF-MAINT-YY        TO WS-PLF-MAINT-YY (WS-PLF-IX)
024700             MOVE PLF-MAINT-MM        TO WS-PLF-MAINT-MM (WS-PLF-IX)
024800             MOVE PLF-MAINT-DD        TO WS-PLF-MAINT-DD (WS-PLF-IX)
024900             IF WS-PLF-ID (WS-PLF-IX) NOT LESS THAN WS-NEXT-PLF-ID
025000                 COMPUTE WS-NEXT-PLF-ID = WS-PLF-ID (WS-PLF-IX) + 1
025100             END-IF
025200     END-READ.
025300 2010-EXIT.
025400     EXIT.
025500*
025600****************************************************************
025700*  3000 SERIES - APPLY ONE MAINTENANCE REQUEST                  *
025800****************************************************************
025900 3000-PROCESS-REQUESTS.
026000     ADD 1                          TO WS-REQ-READ-CTR.
026100     IF PLF-REQ-IS-CREATE
026200         PERFORM 3100-DO-CREATE     THRU 3100-EXIT
026300     ELSE
026400     IF PLF-REQ-IS-UPDATE
026500         PERFORM 3200-DO-UPDATE     THRU 3200-EXIT
026600     ELSE
026700     IF PLF-REQ-IS-DELETE
026800         PERFORM 3300-DO-DELETE     THRU 3300-EXIT
026900     ELSE
027000     IF PLF-REQ-IS-RESTORE
027100         PERFORM 3400-DO-RESTORE    THRU 3400-EXIT
027200     ELSE
027300         PERFORM 3700-REJECT-UNKNOWN THRU 3700-EXIT.
027400     PERFORM 5900-WRITE-DETAIL      THRU 5900-EXIT.
027500     PERFORM 3900-READ-REQ          THRU 3900-EXIT.
027600 3000-EXIT.
027700     EXIT.
027800*
027900 3700-REJECT-UNKNOWN.
028000     MOVE PLF-REQ-ACTION            TO DTL-ACTION.
028100     MOVE PLF-REQ-ID                TO DTL-ID.
028200     MOVE PLF-REQ-NAME              TO DTL-NAME.
028300     MOVE 'REJECTED - UNRECOGNIZED ACTION CODE ON REQUEST'
028400                                     TO DTL-RESULT.
028500     ADD 1                          TO WS-REQ-REJECTED-CTR.
028600 3700-EXIT.
028700     EXIT.
028800*
028900****************************************************************
029000*  RULE 1 - CREATE.  NAME MUST NOT MATCH AN ACTIVE CATALOG      *
029100*  ENTRY (EXACT COMPARE) NOR A SOFT-DELETED ONE (THE ANALYST    *
029200*  MUST RESTORE THE OLD ROW INSTEAD).  AMOUNTS/TENOR EDITED     *
029300*  BEFORE THE ROW IS ADDED.                                     *
029400****************************************************************
029500 3100-DO-CREATE.
029600     MOVE PLF-REQ-NAME              TO WS-SEARCH-NAME.
029700     MOVE 'CREATE'                  TO DTL-ACTION.
029800     MOVE PLF-REQ-ID                TO DTL-ID.
029900     MOVE PLF-REQ-NAME              TO DTL-NAME.
030000     PERFORM 3910-FIND-NAME-EXACT   THRU 3910-EXIT.
030100     PERFORM 3800-EDIT-FIELDS       THRU 3800-EXIT.
030200     IF WS-PLF-ACTIVE-DUP
030300         MOVE 'REJECTED - PLAFOND NAME ALREADY IN USE'
030400                                     TO DTL-RESULT
030500         ADD 1                      TO WS-REQ-REJECTED-CTR
030600     ELSE
030700         IF WS-PLF-DELETED-DUP
030800             MOVE 'REJECTED - NAME BELONGS TO A DELETED'
030900                                     TO DTL-RESULT
031000             ADD 1                  TO WS-REQ-REJECTED-CTR
031100         ELSE
031200             IF WS-EDIT-FAIL
031300                 MOVE 'REJECTED - INVALID AMOUNT RATE TENOR'
031400                                     TO DTL-RESULT
031500                 ADD 1              TO WS-REQ-REJECTED-CTR
031600             ELSE
031700                 PERFORM 3110-ADD-PLF-ROW THRU 3110-EXIT
031800                 MOVE 'CATALOG ENTRY ADDED'  TO DTL-RESULT
031900                 ADD 1              TO WS-REQ-APPLIED-CTR
032000             END-IF
032100         END-IF
032200     END-IF.
032300 3100-EXIT.
032400     EXIT.
032500*
032600 3110-ADD-PLF-ROW.
032700     ADD 1                          TO WS-PLF-CTR.
032800     SET WS-PLF-IX                  TO WS-PLF-CTR.
032900     MOVE WS-NEXT-PLF-ID            TO WS-PLF-ID (WS-PLF-IX).
033000     COMPUTE WS-NEXT-PLF-ID = WS-NEXT-PLF-ID + 1.
033100     MOVE PLF-REQ-NAME              TO WS-PLF-NAME (WS-PLF-IX).
033200     MOVE PLF-REQ-DESCRIPTION
033300                 TO WS-PLF-DESCRIPTION (WS-PLF-IX).
033400     MOVE PLF-REQ-MAX-AMOUNT
033500                 TO WS-PLF-MAX-AMOUNT (WS-PLF-IX).
033600     MOVE PLF-REQ-INTEREST-RATE
033700                 TO WS-PLF-INTEREST-RATE (WS-PLF-IX).
033800     MOVE PLF-REQ-TENOR-MIN         TO WS-PLF-TENOR-MIN (WS-PLF-IX).
033900     MOVE PLF-REQ-TENOR-MAX         TO WS-PLF-TENOR-MAX (WS-PLF-IX).
034000     MOVE 'N'
034100                 TO WS-PLF-DELETED-FLAG (WS-PLF-IX).
034200     MOVE WS-RUN-YY-ONLY            TO WS-PLF-MAINT-YY (WS-PLF-IX).
034300     MOVE WS-RUN-MM                 TO WS-PLF-MAINT-MM (WS-PLF-IX).
034400     MOVE WS-RUN-DD                 TO WS-PLF-MAINT-DD (WS-PLF-IX).
034500 3110-EXIT.
034600     EXIT.
034700*
034800****************************************************************
034900*  RULE 2 - UPDATE.  ROW MUST EXIST AND BE ACTIVE.  IF THE NAME *
035000*  CHANGES (COMPARED WITHOUT REGARD TO CASE) THE NEW NAME MUST  *
035100*  NOT COLLIDE WITH ANOTHER ACTIVE ENTRY.                       *
035200****************************************************************
035300 3200-DO-UPDATE.
035400     MOVE PLF-REQ-ID                TO WS-SEARCH-ID.
035500     MOVE 'UPDATE'                  TO DTL-ACTION.
035600     MOVE PLF-REQ-ID                TO DTL-ID.
035700     MOVE PLF-REQ-NAME              TO DTL-NAME.
035800     PERFORM 3920-FIND-ID-ACTIVE    THRU 3920-EXIT.
035900     IF NOT WS-PLF-FOUND
036000         MOVE 'REJECTED - PLAFOND NOT ON FILE OR DELETED'
036100                                     TO DTL-RESULT
036200         ADD 1                      TO WS-REQ-REJECTED-CTR
036300     ELSE
036400         MOVE WS-PLF-NAME (WS-PLF-IX) TO WS-CASE-NAME-1
036500         MOVE PLF-REQ-NAME            TO WS-CASE-NAME-2
036600         PERFORM 3210-FOLD-UPPER      THRU 3210-EXIT
036700         IF WS-CASE-NAME-1 NOT = WS-CASE-NAME-2
036800             MOVE PLF-REQ-NAME         TO WS-SEARCH-NAME
036900             PERFORM 3910-FIND-NAME-EXACT THRU 3910-EXIT
037000         ELSE
037100             MOVE 'N'                  TO WS-PLF-ACTIVE-DUP-SW
037200         END-IF
037300         PERFORM 3800-EDIT-FIELDS     THRU 3800-EXIT
037400         IF WS-PLF-ACTIVE-DUP
037500             MOVE 'REJECTED - NEW NAME ALREADY IN USE'
037600                                       TO DTL-RESULT
037700             ADD 1                    TO WS-REQ-REJECTED-CTR
037800         ELSE
037900             IF WS-EDIT-FAIL
038000                 MOVE 'REJECTED - INVALID AMOUNT RATE TENOR'
038100                                       TO DTL-RESULT
038200                 ADD 1                TO WS-REQ-REJECTED-CTR
038300             ELSE
038400                 PERFORM 3220-APPLY-UPDATE THRU 3220-EXIT
038500                 MOVE 'CATALOG ENTRY UPDATED' TO DTL-RESULT
038600                 ADD 1                TO WS-REQ-APPLIED-CTR
038700             END-IF
038800         END-IF
038900     END-IF.
039000 3200-EXIT.
039100     EXIT.
039200*
039300 3210-FOLD-UPPER.
039400     INSPECT WS-CASE-NAME-1
039500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
039600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039700     INSPECT WS-CASE-NAME-2
039800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
039900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
040000 3210-EXIT.
040100     EXIT.
040200*
040300 3220-APPLY-UPDATE.
040400     MOVE PLF-REQ-NAME              TO WS-PLF-NAME (WS-PLF-IX).
040500     MOVE PLF-REQ-DESCRIPTION
040600                 TO WS-PLF-DESCRIPTION (WS-PLF-IX).
040700     MOVE PLF-REQ-MAX-AMOUNT
040800                 TO WS-PLF-MAX-AMOUNT (WS-PLF-IX).
040900     MOVE PLF-REQ-INTEREST-RATE
041000                 TO WS-PLF-INTEREST-RATE (WS-PLF-IX).
041100     MOVE PLF-REQ-TENOR-MIN         TO WS-PLF-TENOR-MIN (WS-PLF-IX).
041200     MOVE PLF-REQ-TENOR-MAX         TO WS-PLF-TENOR-MAX (WS-PLF-IX).
041300     MOVE WS-RUN-YY-ONLY            TO WS-PLF-MAINT-YY (WS-PLF-IX).
041400     MOVE WS-RUN-MM                 TO WS-PLF-MAINT-MM (WS-PLF-IX).
041500     MOVE WS-RUN-DD                 TO WS-PLF-MAINT-DD (WS-PLF-IX).
041600 3220-EXIT.
041700     EXIT.
041800*
041900****************************************************************
042000*  RULE 3 - SOFT DELETE.  ROW MUST EXIST AND BE ACTIVE.         *
042100****************************************************************
042200 3300-DO-DELETE.
042300     MOVE PLF-REQ-ID                TO WS-SEARCH-ID.
042400     MOVE 'DELETE'                  TO DTL-ACTION.
042500     MOVE PLF-REQ-ID                TO DTL-ID.
042600     MOVE PLF-REQ-NAME               TO DTL-NAME.
042700     PERFORM 3920-FIND-ID-ACTIVE    THRU 3920-EXIT.
042800     IF NOT WS-PLF-FOUND
042900         MOVE 'REJECTED - NOT ON FILE OR ALREADY DELETED'
043000                                     TO DTL-RESULT
043100         ADD 1                      TO WS-REQ-REJECTED-CTR
043200     ELSE
043300         MOVE 'Y'                 TO WS-PLF-DELETED-FLAG (WS-PLF-IX)
043400         MOVE WS-RUN-YY-ONLY         TO WS-PLF-MAINT-YY (WS-PLF-IX)
043500         MOVE WS-RUN-MM              TO WS-PLF-MAINT-MM (WS-PLF-IX)
043600         MOVE WS-RUN-DD              TO WS-PLF-MAINT-DD (WS-PLF-IX)
043700         MOVE 'CATALOG ENTRY DELETED (SOFT)' TO DTL-RESULT
043800         ADD 1                      TO WS-REQ-APPLIED-CTR
043900     END-IF.
044000 3300-EXIT.
044100     EXIT.
044200*
044300****************************************************************
044400*  RESTORE.  LOCATE REGARDLESS OF DELETED FLAG, CLEAR IT.       *
044500****************************************************************
044600 3400-DO-RESTORE.
044700     MOVE PLF-REQ-ID                TO WS-SEARCH-ID.
044800     MOVE 'RESTORE'                 TO DTL-ACTION.
044900     MOVE PLF-REQ-ID                TO DTL-ID.
045000     MOVE PLF-REQ-NAME               TO DTL-NAME.
045100     PERFORM 3930-FIND-ID-ANY       THRU 3930-EXIT.
045200     IF NOT WS-PLF-FOUND
045300         MOVE 'REJECTED - PLAFOND NOT ON FILE'  TO DTL-RESULT
045400         ADD 1                      TO WS-REQ-REJECTED-CTR
045500     ELSE
045600         MOVE 'N'                 TO WS-PLF-DELETED-FLAG (WS-PLF-IX)
045700         MOVE WS-RUN-YY-ONLY         TO WS-PLF-MAINT-YY (WS-PLF-IX)
045800         MOVE WS-RUN-MM              TO WS-PLF-MAINT-MM (WS-PLF-IX)
045900         MOVE WS-RUN-DD              TO WS-PLF-MAINT-DD (WS-PLF-IX)
046000         MOVE 'CATALOG ENTRY RESTORED'  TO DTL-RESULT
046100         ADD 1                      TO WS-REQ-APPLIED-CTR
046200     END-IF.
046300 3400-EXIT.
046400     EXIT.
046500*
046600****************************************************************
046700*  RULE 4 - FIELD VALIDATION SHARED BY CREATE AND UPDATE        *
046800****************************************************************
046900 3800-EDIT-FIELDS.
047000     MOVE 'N'                       TO WS-EDIT-FAIL-SW.
047100     IF PLF-REQ-MAX-AMOUNT NOT GREATER THAN ZERO
047200         MOVE 'Y'                   TO WS-EDIT-FAIL-SW
047300     END-IF.
047400     IF PLF-REQ-INTEREST-RATE LESS THAN ZERO
047500         MOVE 'Y'                   TO WS-EDIT-FAIL-SW
047600     END-IF.
047700     IF PLF-REQ-TENOR-MIN LESS THAN 1
047800         MOVE 'Y'                   TO WS-EDIT-FAIL-SW
047900     END-IF.
048000     IF PLF-REQ-TENOR-MAX LESS THAN 1
048100         MOVE 'Y'                   TO WS-EDIT-FAIL-SW
048200     END-IF.
048300 3800-EXIT.
048400     EXIT.
048500*
048600****************************************************************
048700*  3900 SERIES - TRANSACTION READ                               *
048800****************************************************************
048900 3900-READ-REQ.
049000     READ PLAFOND-REQUEST-FILE
049100         AT END     MOVE 'Y'        TO WS-REQ-EOF-SW
049200     END-READ.
049300 3900-EXIT.
049400     EXIT.
049500*
049600****************************************************************
049700*  3910-3930 - LINEAR SCANS OF THE CATALOG TABLE                *
049800****************************************************************
049900 3910-FIND-NAME-EXACT.
050000     MOVE 'N'                       TO WS-PLF-ACTIVE-DUP-SW.
050100     MOVE 'N'                       TO WS-PLF-DELETED-DUP-SW.
050200     PERFORM 3911-SCAN-NAME-ENTRY   THRU 3911-EXIT
050300         VARYING WS-PLF-IX FROM 1 BY 1
050400         UNTIL WS-PLF-IX > WS-PLF-CTR.
050500 3910-EXIT.
050600     EXIT.
050700*
050800 3911-SCAN-NAME-ENTRY.
050900     IF WS-PLF-NAME (WS-PLF-IX) = WS-SEARCH-NAME
051000         IF WS-PLF-ROW-ACTIVE (WS-PLF-IX)
051100             MOVE 'Y'               TO WS-PLF-ACTIVE-DUP-SW
051200         ELSE
051300             MOVE 'Y'               TO WS-PLF-DELETED-DUP-SW
051400         END-IF
051500     END-IF.
051600 3911-EXIT.
051700     EXIT.
051800*
051900 3920-FIND-ID-ACTIVE.
052000     MOVE 'N'                       TO WS-PLF-FOUND-SW.
052100     PERFORM 3921-SCAN-ID-ACTIVE    THRU 3921-EXIT
052200         VARYING WS-PLF-IX FROM 1 BY 1
052300         UNTIL WS-PLF-IX > WS-PLF-CTR
052400            OR WS-PLF-FOUND.
052500 3920-EXIT.
052600     EXIT.
052700*
052800 3921-SCAN-ID-ACTIVE.
052900     IF WS-PLF-ID (WS-PLF-IX) = WS-SEARCH-ID
053000             AND WS-PLF-ROW-ACTIVE (WS-PLF-IX)
053100         MOVE 'Y'                   TO WS-PLF-FOUND-SW.
053200 3921-EXIT.
053300     EXIT.
053400*
053500 3930-FIND-ID-ANY.
053600     MOVE 'N'                       TO WS-PLF-FOUND-SW.
053700     PERFORM 3931-SCAN-ID-ANY       THRU 3931-EXIT
053800         VARYING WS-PLF-IX FROM 1 BY 1
053900         UNTIL WS-PLF-IX > WS-PLF-CTR
054000            OR WS-PLF-FOUND.
054100 3930-EXIT.
054200     EXIT.
054300*
054400 3931-SCAN-ID-ANY.
054500     IF WS-PLF-ID (WS-PLF-IX) = WS-SEARCH-ID
054600         MOVE 'Y'                   TO WS-PLF-FOUND-SW.
054700 3931-EXIT.
054800     EXIT.
054900*
055000****************************************************************
055100*  4000 SERIES - REWRITE THE CATALOG MASTER                     *
055200****************************************************************
055300 4000-REWRITE-CATALOG.
055400     OPEN OUTPUT PLAFOND-FILE-OUT.
055500     SET WS-PLF-IX                  TO 1.
055600     PERFORM 4010-WRITE-PLF-ROW     THRU 4010-EXIT
055700         VARYING WS-PLF-IX FROM 1 BY 1
055800         UNTIL WS-PLF-IX > WS-PLF-CTR.
055900     CLOSE PLAFOND-FILE-OUT.
056000 4000-EXIT.
056100     EXIT.
056200*
056300 4010-WRITE-PLF-ROW.
056400     MOVE WS-PLF-ID (WS-PLF-IX)          TO PLF-ID.
056500     MOVE WS-PLF-NAME (WS-PLF-IX)        TO PLF-NAME.
056600     MOVE WS-PLF-DESCRIPTION (WS-PLF-IX) TO PLF-DESCRIPTION.
056700     MOVE WS-PLF-MAX-AMOUNT (WS-PLF-IX)  TO PLF-MAX-AMOUNT.
056800     MOVE WS-PLF-INTEREST-RATE (WS-PLF-IX)
056900                                          TO PLF-INTEREST-RATE.
057000     MOVE WS-PLF-TENOR-MIN (WS-PLF-IX)   TO PLF-TENOR-MIN.
057100     MOVE WS-PLF-TENOR-MAX (WS-PLF-IX)   TO PLF-TENOR-MAX.
057200     MOVE WS-PLF-DELETED-FLAG (WS-PLF-IX) TO PLF-DELETED-FLAG.
057300     MOVE WS-PLF-MAINT-YY (WS-PLF-IX)    TO PLF-MAINT-YY.
057400     MOVE WS-PLF-MAINT-MM (WS-PLF-IX)    TO PLF-MAINT-MM.
057500     MOVE WS-PLF-MAINT-DD (WS-PLF-IX)    TO PLF-MAINT-DD.
057600     WRITE PLF-OUT-REC FROM PLF-RECORD.
057700 4010-EXIT.
057800     EXIT.
057900*
058000****************************************************************
058100*  5000 SERIES - RUN LOG PRINTING                               *
058200****************************************************************
058300 5900-WRITE-DETAIL.
058400     WRITE RPT-LINE FROM WS-DETAIL-LINE
058500         AFTER ADVANCING 1 LINE.
058600 5900-EXIT.
058700     EXIT.
058800*
058900 5800-PRINT-TRAILER.
059000     MOVE SPACES                    TO WS-TRAILER-LINE.
059100     MOVE 'REQUESTS READ. . . . . . . . . . . . . .'
059200                                     TO TRL-LABEL.
059300     MOVE WS-REQ-READ-CTR           TO TRL-COUNT.
059400     WRITE RPT-LINE FROM WS-TRAILER-LINE
059500         AFTER ADVANCING 2 LINES.
059600     MOVE 'REQUESTS APPLIED. . . . . . . . . . . .'
059700                                     TO TRL-LABEL.
059800     MOVE WS-REQ-APPLIED-CTR        TO TRL-COUNT.
059900     WRITE RPT-LINE FROM WS-TRAILER-LINE
060000         AFTER ADVANCING 1 LINE.
060100     MOVE 'REQUESTS REJECTED. . . . . . . . . . . '
060200                                     TO TRL-LABEL.
060300     MOVE WS-REQ-REJECTED-CTR       TO TRL-COUNT.
060400     WRITE RPT-LINE FROM WS-TRAILER-LINE
060500         AFTER ADVANCING 1 LINE.
060600 5800-EXIT.
060700     EXIT.
060800*
060900****************************************************************
061000*  9000 SERIES - CLOSEDOWN                                      *
061100****************************************************************
061200 9000-END-RUN.
061300     CLOSE PLAFOND-FILE-IN
061400           PLAFOND-REQUEST-FILE
061500           MAINT-REPORT-FILE.
061600 9000-EXIT.
061700     EXIT.
