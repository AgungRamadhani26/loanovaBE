000100****************************************************************
000200*  LNV4100 - LOAN APPLICATION DAILY TRANSACTION PROCESSOR       *
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     LNV4100.
000600 AUTHOR.         R J HARTLEY.
000700 INSTALLATION.   LOANOVA CONSUMER LENDING - BATCH OPERATIONS.
000800 DATE-WRITTEN.   09/12/1989.
000900 DATE-COMPILED.
001000 SECURITY.       INTERNAL USE ONLY - LOANOVA BATCH OPERATIONS.
001100****************************************************************
001200*  CHANGE LOG                                                  *
001300*  DATE     BY    TICKET      DESCRIPTION                      *
001400*  -------- ----- ----------  ---------------------------------*
001500*  09/12/89 RJH   LN-0016     INITIAL WRITE - REPLACES THE      *
001600*                             MANUAL LOG BOOK MARKETING KEPT   *
001700*                             AT EACH BRANCH FOR PENDING LOANS.*
001800*  04/03/90 RJH   LN-0028     ADDED BRANCH-MANAGER APPROVAL     *
001900*                             STEP BETWEEN REVIEW AND DISBURSE.*
002000*  11/19/91 CDW   LN-0074     PLAFOND REMAINING BALANCE NOW     *
002100*                             RESTORED ON EVERY REJECT PATH,    *
002200*                             NOT JUST MARKETING REVIEW.        *
002300*  02/14/92 CDW   LN-0077     ADDED PROFILE SNAPSHOT ON SUBMIT  *
002400*                             SO A LATER PROFILE EDIT CANNOT    *
002500*                             CHANGE AN APPLICATION IN FLIGHT.  *
002600*  08/02/93 MFT   LN-0091     ASSIGNPLF TRANSACTION ADDED - LETS*
002700*                             THE SAME DAILY RUN CARRY PLAFOND  *
002800*                             ASSIGNMENTS INSTEAD OF A SEPARATE *
002900*                             OVERNIGHT JOB.                    *
003000*  07/23/96 MFT   LN-0141     ADDED REKENING NUMBER TO SUBMIT   *
003100*                             AND TO THE DISBURSE NOTIFICATION. *
003200*  06/19/97 CDW   LN-0154     ADDED BRANCH CONTROL-BREAK REPORT *
003300*                             SECTION FOR THE ALL-APPS LISTING. *
003400*  02/08/99 RJH   LN-Y2K-06   TIMESTAMPS EXPANDED TO FULL 4-DIGIT*
003500*                             CENTURY (9(14)) THROUGHOUT.       *
003600*  10/05/01 MFT   LN-0203     BACKOFFICE WORKLIST NOW PRINTS IN *
003700*                             ASCENDING SUBMIT ORDER PER AUDIT  *
003800*                             REQUEST FROM OPERATIONS.          *
003900*  03/17/04 CDW   LN-0221     RAISED APPLICATION TABLE SIZE TO  *
004000*                             9999 ROWS - NEAR CAPACITY AT      *
004100*                             YEAR END VOLUMES.                *
004200*  09/22/06 MFT   LN-0231     ALL-APPS LISTING NOW SCOPED BY    *
004300*                             THE RUN SCOPE CARD - MARKETING/BM *
004400*                             GET THEIR OWN BRANCH, CUSTOMER    *
004500*                             GETS THEIR OWN APPLICATIONS ONLY. *
004600****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PLAFOND-FILE       ASSIGN TO PLAFIN
005400         ORGANIZATION IS SEQUENTIAL.
005500     SELECT BRANCH-FILE        ASSIGN TO BRNIN
005600         ORGANIZATION IS SEQUENTIAL.
005700     SELECT USER-FILE          ASSIGN TO USRIN
005800         ORGANIZATION IS SEQUENTIAL.
005900     SELECT USER-PROFILE-FILE  ASSIGN TO UPRIN
006000         ORGANIZATION IS SEQUENTIAL.
006100     SELECT USER-PLAFOND-FILE-IN  ASSIGN TO UPLIN
006200         ORGANIZATION IS SEQUENTIAL.
006300     SELECT USER-PLAFOND-FILE-OUT ASSIGN TO UPLOUT
006400         ORGANIZATION IS SEQUENTIAL.
006500     SELECT LOAN-APPLICATION-FILE-IN  ASSIGN TO LAPIN
006600         ORGANIZATION IS SEQUENTIAL.
006700     SELECT LOAN-APPLICATION-FILE-OUT ASSIGN TO LAPOUT
006800         ORGANIZATION IS SEQUENTIAL.
006900     SELECT LOAN-TRANSACTION-FILE ASSIGN TO TRXIN
007000         ORGANIZATION IS SEQUENTIAL.
007100     SELECT APPLICATION-HISTORY-FILE ASSIGN TO AHSOUT
007200         ORGANIZATION IS SEQUENTIAL.
007300     SELECT NOTIFICATION-FILE  ASSIGN TO NTFOUT
007400         ORGANIZATION IS SEQUENTIAL.
007500     SELECT REPORT-FILE        ASSIGN TO RPTOUT
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700     SELECT REPORT-SCOPE-FILE  ASSIGN TO SCOPEIN
007800         ORGANIZATION IS SEQUENTIAL.
007900*
008000 DATA DIVISION.
008100*
008200 FILE SECTION.
008300*
008400 FD  PLAFOND-FILE
008500     RECORD CONTAINS 145 CHARACTERS
008600     LABEL RECORDS ARE STANDARD.
008700     COPY '/loanova/copylib/lnvplf.cbl'.
008800*
008900 FD  BRANCH-FILE
009000     RECORD CONTAINS 160 CHARACTERS
009100     LABEL RECORDS ARE STANDARD.
009200     COPY '/loanova/copylib/lnvbrn.cbl'.
009300*
009400 FD  USER-FILE
009500     RECORD CONTAINS 84 CHARACTERS
009600     LABEL RECORDS ARE STANDARD.
009700     COPY '/loanova/copylib/lnvusr.cbl'.
009800*
009900 FD  USER-PROFILE-FILE
010000     RECORD CONTAINS 198 CHARACTERS
010100     LABEL RECORDS ARE STANDARD.
010200     COPY '/loanova/copylib/lnvupr.cbl'.
010300*
010400 FD  USER-PLAFOND-FILE-IN
010500     RECORD CONTAINS 82 CHARACTERS
010600     LABEL RECORDS ARE STANDARD.
010700 01  UPL-IN-REC                     PIC X(082).
010800*
010900 FD  USER-PLAFOND-FILE-OUT
011000     RECORD CONTAINS 82 CHARACTERS
011100     LABEL RECORDS ARE STANDARD.
011200 01  UPL-OUT-REC                    PIC X(082).
011300*
011400 FD  LOAN-APPLICATION-FILE-IN
011500     RECORD CONTAINS 364 CHARACTERS
011600     LABEL RECORDS ARE STANDARD.
011700 01  LAP-IN-REC                     PIC X(364).
011800*
011900 FD  LOAN-APPLICATION-FILE-OUT
012000     RECORD CONTAINS 364 CHARACTERS
012100     LABEL RECORDS ARE STANDARD.
012200 01  LAP-OUT-REC                    PIC X(364).
012300*
012400 FD  LOAN-TRANSACTION-FILE
012500     RECORD CONTAINS 243 CHARACTERS
012600     LABEL RECORDS ARE STANDARD.
012700     COPY '/loanova/copylib/lnvtrx.cbl'.
012800*
012900 FD  APPLICATION-HISTORY-FILE
013000     RECORD CONTAINS 152 CHARACTERS
013100     LABEL RECORDS ARE STANDARD.
013200     COPY '/loanova/copylib/lnvahs.cbl'.
013300*
013400 FD  NOTIFICATION-FILE
013500     RECORD CONTAINS 208 CHARACTERS
013600     LABEL RECORDS ARE STANDARD.
013700     COPY '/loanova/copylib/lnvntf.cbl'.
013800*
013900 FD  REPORT-FILE
014000     RECORD CONTAINS 132 CHARACTERS
014100     LABEL RECORDS ARE OMITTED.
014200 01  RPT-LINE                       PIC X(132).
014300*
014400*    ONE-CARD FILE TELLING THE ALL-APPLICATIONS SECTION WHO IS  *
014500*    ASKING FOR THE RUN, SO THE LISTING COMES OUT SCOPED THE    *
014600*    SAME WAY THE ON-LINE SCREENS SCOPE IT - SEE 5410.          *
014700 FD  REPORT-SCOPE-FILE
014800     RECORD CONTAINS 40 CHARACTERS
014900     LABEL RECORDS ARE STANDARD.
015000 01  SCOPE-CARD.
015100     05  SCOPE-ROLE                 PIC X(15).
015200     05  SCOPE-BRANCH-ID            PIC 9(9).
015300     05  SCOPE-USER-ID              PIC 9(9).
015400     05  FILLER                     PIC X(07).
015500*
015600 WORKING-STORAGE SECTION.
015700*
015800****************************************************************
015900*    STANDALONE WORK FIELDS - SCRATCH/EDIT ITEMS NOT TIED TO    *
016000*    ANY TABLE OR PRINT LINE, CARRIED AS 77-LEVELS PER SHOP     *
016100*    CONVENTION SINCE THE PLAFOND SEARCH ARGUMENT AND THE       *
016200*    REPORT PAGING COUNTERS ARE REFERENCED ALL OVER THE PGM.    *
016300****************************************************************
016400 77  WS-SEARCH-ID                   PIC 9(9)  VALUE ZERO.
016500 77  WS-PAGE-NUMBER                 PIC S9(3) COMP VALUE ZERO.
016600 77  WS-LINE-COUNT                  PIC S9(3) COMP VALUE ZERO.
016700 77  WS-EDIT-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
016800 77  WS-EDIT-COUNT                  PIC ZZZ,ZZ9.
016900 77  WS-EDIT-ID                     PIC ZZZZZZZZ9.
017000*
017100****************************************************************
017200*    RUN CONSTANTS AND SWITCHES                                *
017300****************************************************************
017400 01  WS-CONSTANTS.
017500     05  WS-MAX-PLF-TBL             PIC S9(4) COMP VALUE  200.
017600     05  WS-MAX-BRN-TBL             PIC S9(4) COMP VALUE  100.
017700     05  WS-MAX-USR-TBL             PIC S9(4) COMP VALUE 5000.
017800     05  WS-MAX-UPR-TBL             PIC S9(4) COMP VALUE 5000.
017900     05  WS-MAX-UPL-TBL             PIC S9(4) COMP VALUE 5000.
018000     05  WS-MAX-LAP-TBL             PIC S9(4) COMP VALUE 9999.
018100     05  FILLER                     PIC X(10) VALUE SPACES.
018200*
018300****************************************************************
018400*    WORK AREAS FOR THE TWO FILES THAT GET REWRITTEN IN FULL   *
018500*    AT END OF RUN - LOADED FROM A RAW BUFFER, KEPT HERE ONLY  *
018600*    LONG ENOUGH TO COPY INTO THE MATCHING WS TABLE ROW.       *
018700****************************************************************
018800     COPY '/loanova/copylib/lnvupl.cbl'.
018900     COPY '/loanova/copylib/lnvlap.cbl'.
019000*
019100 01  WS-SWITCHES.
019200     05  TRX-EOF-SW                 PIC X(1)  VALUE 'N'.
019300         88  TRX-EOF                     VALUE 'Y'.
019400     05  WS-TBL-EOF-SW              PIC X(1)  VALUE 'N'.
019500         88  WS-TBL-EOF                   VALUE 'Y'.
019600     05  WS-REJECT-REASON           PIC X(30) VALUE SPACES.
019700     05  WS-USR-FOUND-SW            PIC X(1)  VALUE 'N'.
019800         88  WS-USR-FOUND                 VALUE 'Y'.
019900     05  WS-BRN-FOUND-SW            PIC X(1)  VALUE 'N'.
020000         88  WS-BRN-FOUND                 VALUE 'Y'.
020100     05  WS-UPR-FOUND-SW            PIC X(1)  VALUE 'N'.
020200         88  WS-UPR-FOUND                 VALUE 'Y'.
020300     05  WS-UPL-FOUND-SW            PIC X(1)  VALUE 'N'.
020400         88  WS-UPL-FOUND                 VALUE 'Y'.
020500     05  WS-PLF-FOUND-SW            PIC X(1)  VALUE 'N'.
020600         88  WS-PLF-FOUND                 VALUE 'Y'.
020700     05  WS-LAP-FOUND-SW            PIC X(1)  VALUE 'N'.
020800         88  WS-LAP-FOUND                 VALUE 'Y'.
020900     05  FILLER                     PIC X(10) VALUE SPACES.
021000*
021100****************************************************************
021200*    IN-MEMORY MASTER TABLES - LOADED ONCE AT INITIALIZE TIME  *
021300*    (THESE FILES CARRY NO KEYED ACCESS, SO ALL LOOKUPS AND    *
021400*    BALANCE UPDATES ARE DONE AGAINST THE TABLE, THEN THE      *
021500*    TWO "REWRITTEN" FILES ARE RE-SPUN OUT AT END OF RUN.)     *
021600****************************************************************
021700 01  WS-PLF-TABLE.
021800     05  WS-PLF-CTR                 PIC S9(4) COMP VALUE ZERO.
021900     05  WS-PLF-ENTRY OCCURS 200 TIMES
022000                 INDEXED BY WS-PLF-IX.
022100         10  WS-PLF-ID              PIC 9(9).
022200         10  WS-PLF-NAME            PIC X(20).
022300         10  WS-PLF-MAX-AMOUNT      PIC S9(16)V99 COMP-3.
022400         10  WS-PLF-INTEREST-RATE   PIC S9(3)V99  COMP-3.
022500         10  WS-PLF-TENOR-MIN       PIC 9(3).
022600         10  WS-PLF-TENOR-MAX       PIC 9(3).
022700         10  WS-PLF-DELETED-FLAG    PIC X(1).
022800         10  FILLER                 PIC X(5).
022900*
023000 01  WS-BRN-TABLE.
023100     05  WS-BRN-CTR                 PIC S9(4) COMP VALUE ZERO.
023200     05  WS-BRN-ENTRY OCCURS 100 TIMES
023300                 INDEXED BY WS-BRN-IX.
023400         10  WS-BRN-ID              PIC 9(9).
023500         10  WS-BRN-CODE            PIC X(20).
023600         10  WS-BRN-NAME            PIC X(40).
023700         10  WS-BRN-DELETED-FLAG    PIC X(1).
023800         10  FILLER                 PIC X(5).
023900*
024000 01  WS-USR-TABLE.
024100     05  WS-USR-CTR                 PIC S9(4) COMP VALUE ZERO.
024200     05  WS-USR-ENTRY OCCURS 5000 TIMES
024300                 INDEXED BY WS-USR-IX.
024400         10  WS-USR-ID              PIC 9(9).
024500         10  WS-USR-ROLE            PIC X(15).
024600         10  WS-USR-BRANCH-ID       PIC 9(9).
024700         10  WS-USR-ACTIVE-FLAG     PIC X(1).
024800         10  FILLER                 PIC X(5).
024900*
025000 01  WS-UPR-TABLE.
025100     05  WS-UPR-CTR                 PIC S9(4) COMP VALUE ZERO.
025200     05  WS-UPR-ENTRY OCCURS 5000 TIMES
025300                 INDEXED BY WS-UPR-IX.
025400         10  WS-UPR-USER-ID         PIC 9(9).
025500         10  WS-UPR-FULL-NAME       PIC X(40).
025600         10  WS-UPR-PHONE-NUMBER    PIC X(20).
025700         10  WS-UPR-ADDRESS         PIC X(60).
025800         10  WS-UPR-NIK             PIC X(16).
025900         10  WS-UPR-BIRTH-DATE      PIC 9(8).
026000         10  WS-UPR-NPWP-NUMBER     PIC X(16).
026100         10  FILLER                 PIC X(5).
026200*
026300 01  WS-UPL-TABLE.
026400     05  WS-UPL-CTR                 PIC S9(4) COMP VALUE ZERO.
026500     05  WS-UPL-ENTRY OCCURS 5000 TIMES
026600                 INDEXED BY WS-UPL-IX.
026700         10  WS-UPL-ID              PIC 9(9).
026800         10  WS-UPL-USER-ID         PIC 9(9).
026900         10  WS-UPL-PLAFOND-ID      PIC 9(9).
027000         10  WS-UPL-MAX-AMOUNT      PIC S9(16)V99 COMP-3.
027100         10  WS-UPL-REMAINING-AMT   PIC S9(16)V99 COMP-3.
027200         10  WS-UPL-ACTIVE-FLAG     PIC X(1).
027300         10  WS-UPL-ASSIGNED-AT     PIC 9(14).
027400         10  FILLER                 PIC X(5).
027500*
027600 01  WS-LAP-TABLE.
027700     05  WS-LAP-CTR                 PIC S9(4) COMP VALUE ZERO.
027800     05  WS-LAP-ENTRY OCCURS 9999 TIMES
027900                 INDEXED BY WS-LAP-IX.
028000         10  WS-LAP-ID              PIC 9(9).
028100         10  WS-LAP-USER-ID         PIC 9(9).
028200         10  WS-LAP-BRANCH-ID       PIC 9(9).
028300         10  WS-LAP-PLAFOND-ID      PIC 9(9).
028400         10  WS-LAP-AMOUNT          PIC S9(16)V99 COMP-3.
028500         10  WS-LAP-TENOR           PIC 9(3).
028600         10  WS-LAP-STATUS          PIC X(21).
028700         10  WS-LAP-SUBMITTED-AT    PIC 9(14).
028800         10  WS-LAP-FULL-NAME-SNAP  PIC X(40).
028900         10  WS-LAP-PHONE-SNAP      PIC X(20).
029000         10  WS-LAP-ADDRESS-SNAP    PIC X(60).
029100         10  WS-LAP-NIK-SNAP        PIC X(16).
029200         10  WS-LAP-BIRTH-DATE-SNAP PIC 9(8).
029300         10  WS-LAP-NPWP-SNAP       PIC X(16).
029400         10  WS-LAP-OCCUPATION      PIC X(30).
029500         10  WS-LAP-COMPANY-NAME    PIC X(30).
029600         10  WS-LAP-REKENING-NUMBER PIC X(20).
029700         10  FILLER                 PIC X(5).
029800*
029900****************************************************************
030000*    SORT-INDEX WORK TABLE - USED TO PUT THE APPLICATION       *
030100*    LISTINGS INTO SUBMIT-TIME ORDER WITHOUT A SORT VERB SINCE *
030200*    THE MASTER LIVES IN A TABLE, NOT A FILE, AT REPORT TIME.  *
030300****************************************************************
030400 01  WS-SORT-TABLE.
030500     05  WS-SORT-CTR                PIC S9(4) COMP VALUE ZERO.
030600     05  WS-SORT-ENTRY OCCURS 9999 TIMES.
030700         10  WS-SORT-LAP-IX         PIC S9(4) COMP.
030800         10  WS-SORT-KEY            PIC 9(17) COMP-3.
030900         10  FILLER                 PIC X(5).
031000*
031100 01  WS-SORT-WORK.
031200     05  WS-SORT-OUTER              PIC S9(4) COMP.
031300     05  WS-SORT-TEMP                PIC S9(4) COMP.
031400     05  WS-SORT-KEY-TEMP             PIC 9(17) COMP-3.
031500     05  WS-SORT-DATE-PART            PIC 9(8)  COMP-3.
031600     05  WS-SORT-SWAPPED-SW          PIC X(1).
031700         88  WS-SORT-SWAPPED             VALUE 'Y'.
031800     05  FILLER                       PIC X(10) VALUE SPACES.
031900*
032000 01  WS-BREAK-FIELDS.
032100     05  WS-BRK-BRANCH-ID           PIC 9(9)      VALUE ZERO.
032200     05  WS-BRK-COUNT               PIC S9(7) COMP-3 VALUE ZERO.
032300     05  WS-BRK-AMOUNT              PIC S9(16)V99 COMP-3
032400                                                    VALUE ZERO.
032500     05  WS-GRAND-COUNT             PIC S9(7) COMP-3 VALUE ZERO.
032600     05  WS-GRAND-AMOUNT            PIC S9(16)V99 COMP-3
032700                                                    VALUE ZERO.
032800     05  FILLER                     PIC X(10) VALUE SPACES.
032900*
033000****************************************************************
033100*    CONTROL COUNTERS AND ACCUMULATORS                          *
033200****************************************************************
033300 01  WS-CONTROL-TOTALS.
033400     05  WS-TRX-READ-CTR            PIC S9(7) COMP-3 VALUE ZERO.
033500     05  WS-SUBMIT-ACCEPT-CTR       PIC S9(7) COMP-3 VALUE ZERO.
033600     05  WS-SUBMIT-REJECT-CTR       PIC S9(7) COMP-3 VALUE ZERO.
033700     05  WS-REVIEW-ACCEPT-CTR       PIC S9(7) COMP-3 VALUE ZERO.
033800     05  WS-REVIEW-REJECT-CTR       PIC S9(7) COMP-3 VALUE ZERO.
033900     05  WS-APPROVE-ACCEPT-CTR      PIC S9(7) COMP-3 VALUE ZERO.
034000     05  WS-APPROVE-REJECT-CTR      PIC S9(7) COMP-3 VALUE ZERO.
034100     05  WS-DISBURSE-ACCEPT-CTR     PIC S9(7) COMP-3 VALUE ZERO.
034200     05  WS-DISBURSE-REJECT-CTR     PIC S9(7) COMP-3 VALUE ZERO.
034300     05  WS-BOREJECT-ACCEPT-CTR     PIC S9(7) COMP-3 VALUE ZERO.
034400     05  WS-BOREJECT-REJECT-CTR     PIC S9(7) COMP-3 VALUE ZERO.
034500     05  WS-ASSIGNPLF-ACCEPT-CTR    PIC S9(7) COMP-3 VALUE ZERO.
034600     05  WS-ASSIGNPLF-REJECT-CTR    PIC S9(7) COMP-3 VALUE ZERO.
034700     05  WS-TOTAL-ACCEPT-CTR        PIC S9(7) COMP-3 VALUE ZERO.
034800     05  WS-TOTAL-REJECT-CTR        PIC S9(7) COMP-3 VALUE ZERO.
034900     05  WS-TOTAL-AMT-SUBMITTED     PIC S9(16)V99 COMP-3
035000                                                    VALUE ZERO.
035100     05  WS-TOTAL-AMT-DISBURSED     PIC S9(16)V99 COMP-3
035200                                                    VALUE ZERO.
035300     05  WS-TOTAL-AMT-RETURNED      PIC S9(16)V99 COMP-3
035400                                                    VALUE ZERO.
035500     05  FILLER                     PIC X(10) VALUE SPACES.
035600*
035700****************************************************************
035800*    MISCELLANEOUS WORK FIELDS                                  *
035900****************************************************************
036000 01  WS-WORK-FIELDS.
036100     05  WS-NEXT-LAP-ID             PIC 9(9)  VALUE ZERO.
036200     05  WS-NEXT-AHS-ID             PIC 9(9)  VALUE ZERO.
036300     05  WS-NEXT-NTF-ID             PIC 9(9)  VALUE ZERO.
036400     05  WS-NEXT-UPL-ID             PIC 9(9)  VALUE ZERO.
036500     05  WS-ACTOR-ROLE              PIC X(15) VALUE SPACES.
036600         88  WS-ACTOR-SEES-ALL
036700                       VALUE 'SUPERADMIN' 'BACKOFFICE'.
036800         88  WS-ACTOR-SEES-BRANCH
036900                       VALUE 'MARKETING' 'BRANCHMANAGER'.
037000         88  WS-ACTOR-SEES-OWN
037100                       VALUE 'CUSTOMER'.
037200     05  WS-ACTOR-BRANCH-ID         PIC 9(9)  VALUE ZERO.
037300     05  WS-ACTOR-USER-ID           PIC 9(9)  VALUE ZERO.
037400     05  WS-DISPOSITION             PIC X(8)  VALUE SPACES.
037500     05  WS-NTF-TITLE               PIC X(40) VALUE SPACES.
037600     05  WS-NTF-MESSAGE             PIC X(120) VALUE SPACES.
037700     05  WS-NTF-USER-ID             PIC 9(9)  VALUE ZERO.
037800     05  WS-HIST-APP-ID             PIC 9(9)  VALUE ZERO.
037900     05  WS-HIST-ACTOR-ID           PIC 9(9)  VALUE ZERO.
038000     05  WS-HIST-ROLE               PIC X(15) VALUE SPACES.
038100     05  WS-HIST-STATUS             PIC X(21) VALUE SPACES.
038200     05  WS-HIST-COMMENT            PIC X(60) VALUE SPACES.
038300     05  WS-DTL-TYPE                PIC X(10) VALUE SPACES.
038400     05  WS-DTL-APP-ID              PIC 9(9)  VALUE ZERO.
038500     05  WS-DTL-USER-ID             PIC 9(9)  VALUE ZERO.
038600     05  WS-DTL-AMOUNT              PIC S9(16)V99 COMP-3
038700                                                    VALUE ZERO.
038800     05  WS-DTL-DISPOSITION         PIC X(8)  VALUE SPACES.
038900     05  WS-DTL-REASON              PIC X(30) VALUE SPACES.
039000     05  WS-TODAY-YYYYMMDD          PIC 9(8)  VALUE ZERO.
039100     05  WS-RUN-TIMESTAMP           PIC 9(14) VALUE ZERO.
039200     05  WS-RUN-DATE-R REDEFINES WS-RUN-TIMESTAMP.
039300         10  WS-RUN-YYYYMMDD        PIC 9(8).
039400         10  WS-RUN-HHMMSS          PIC 9(6).
039500     05  FILLER                     PIC X(10) VALUE SPACES.
039600*
039700****************************************************************
039800*    PRINT LINES - 132 COLUMN REPORT LAYOUT                    *
039900****************************************************************
040000 01  WS-HEADING-LINE-1.
040100     05  FILLER                     PIC X(01) VALUE SPACES.
040200     05  FILLER                     PIC X(40)
040300             VALUE 'LOANOVA CONSUMER LENDING'.
040400     05  FILLER                     PIC X(40)
040500             VALUE 'LOAN APPLICATION DAILY RUN REPORT'.
040600     05  FILLER                     PIC X(05)
040700             VALUE 'PAGE '.
040800     05  HDG-PAGE-NO                PIC ZZ9.
040900     05  FILLER                     PIC X(44) VALUE SPACES.
041000*
041100 01  WS-HEADING-LINE-2.
041200     05  FILLER                     PIC X(01) VALUE SPACES.
041300     05  FILLER                     PIC X(11)
041400             VALUE 'PROGRAM - '.
041500     05  FILLER                     PIC X(10) VALUE 'LNV4100'.
041600     05  FILLER                     PIC X(11)
041700             VALUE 'RUN DATE - '.
041800     05  HDG-RUN-DATE               PIC 9(8).
041900     05  FILLER                     PIC X(89) VALUE SPACES.
042000*
042100 01  WS-DETAIL-LINE.
042200     05  FILLER                     PIC X(01) VALUE SPACES.
042300     05  DTL-TRX-TYPE               PIC X(10).
042400     05  FILLER                     PIC X(02) VALUE SPACES.
042500     05  DTL-LAP-ID                 PIC ZZZZZZZZ9.
042600     05  FILLER                     PIC X(02) VALUE SPACES.
042700     05  DTL-USER-ID                PIC ZZZZZZZZ9.
042800     05  FILLER                     PIC X(02) VALUE SPACES.
042900     05  DTL-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
043000     05  FILLER                     PIC X(02) VALUE SPACES.
043100     05  DTL-DISPOSITION            PIC X(08).
043200     05  FILLER                     PIC X(02) VALUE SPACES.
043300     05  DTL-REASON                 PIC X(30).
043400     05  FILLER                     PIC X(19) VALUE SPACES.
043500*
043600 01  WS-WORKLIST-HEADER-LINE.
043700     05  FILLER                     PIC X(01) VALUE SPACES.
043800     05  WLH-TEXT                   PIC X(60).
043900     05  FILLER                     PIC X(71) VALUE SPACES.
044000*
044100 01  WS-WORKLIST-DETAIL-LINE.
044200     05  FILLER                     PIC X(01) VALUE SPACES.
044300     05  WLD-BRN-CODE               PIC X(20).
044400     05  FILLER                     PIC X(02) VALUE SPACES.
044500     05  WLD-LAP-ID                 PIC ZZZZZZZZ9.
044600     05  FILLER                     PIC X(02) VALUE SPACES.
044700     05  WLD-USER-ID                PIC ZZZZZZZZ9.
044800     05  FILLER                     PIC X(02) VALUE SPACES.
044900     05  WLD-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
045000     05  FILLER                     PIC X(02) VALUE SPACES.
045100     05  WLD-SUBMITTED-AT           PIC 9(14).
045200     05  FILLER                     PIC X(15) VALUE SPACES.
045300*
045400 01  WS-BREAK-LINE.
045500     05  FILLER                     PIC X(01) VALUE SPACES.
045600     05  FILLER                     PIC X(14)
045700             VALUE 'BRANCH TOTAL -'.
045800     05  BRK-BRN-CODE               PIC X(20).
045900     05  FILLER                     PIC X(02) VALUE SPACES.
046000     05  FILLER                     PIC X(08) VALUE 'COUNT - '.
046100     05  BRK-COUNT                  PIC ZZZ,ZZ9.
046200     05  FILLER                     PIC X(02) VALUE SPACES.
046300     05  FILLER                     PIC X(09) VALUE 'AMOUNT - '.
046400     05  BRK-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
046500     05  FILLER                     PIC X(30) VALUE SPACES.
046600*
046700 01  WS-TRAILER-LINE.
046800     05  FILLER                     PIC X(01) VALUE SPACES.
046900     05  TRL-LABEL                  PIC X(40).
047000     05  TRL-COUNT                  PIC ZZZ,ZZ9.
047100     05  FILLER                     PIC X(02) VALUE SPACES.
047200     05  TRL-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
047300     05  FILLER                     PIC X(62) VALUE SPACES.
047400*
047500 PROCEDURE DIVISION.
047600*
047700 0000-MAIN-LINE.
047800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
047900     PERFORM 3000-PROCESS-TRANSACTIONS THRU 3000-EXIT
048000         UNTIL TRX-EOF.
048100     PERFORM 4000-REWRITE-MASTERS THRU 4000-EXIT.
048200     PERFORM 5000-PRINT-REPORT THRU 5000-EXIT.
048300     PERFORM 9000-END-RUN THRU 9000-EXIT.
048400     STOP RUN.
048500*
048600 1000-INITIALIZE.
048700     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
048800     MOVE WS-TODAY-YYYYMMDD     TO HDG-RUN-DATE.
048900     OPEN INPUT  PLAFOND-FILE
049000                 BRANCH-FILE
049100                 USER-FILE
049200                 USER-PROFILE-FILE
049300                 USER-PLAFOND-FILE-IN
049400                 LOAN-APPLICATION-FILE-IN
049500                 LOAN-TRANSACTION-FILE
049600                 REPORT-SCOPE-FILE.
049700     OPEN EXTEND APPLICATION-HISTORY-FILE
049800                 NOTIFICATION-FILE.
049900     OPEN OUTPUT REPORT-FILE.
050000     PERFORM 1010-READ-SCOPE-CARD   THRU 1010-EXIT.
050100     PERFORM 2000-LOAD-PLAFOND-TBL  THRU 2000-EXIT.
050200     PERFORM 2100-LOAD-BRANCH-TBL   THRU 2100-EXIT.
050300     PERFORM 2200-LOAD-USER-TBL     THRU 2200-EXIT.
050400     PERFORM 2300-LOAD-PROFILE-TBL  THRU 2300-EXIT.
050500     PERFORM 2400-LOAD-UPL-TBL      THRU 2400-EXIT.
050600     PERFORM 2500-LOAD-LAP-TBL      THRU 2500-EXIT.
050700     MOVE WS-LAP-CTR             TO WS-NEXT-LAP-ID.
050800     MOVE WS-UPL-CTR             TO WS-NEXT-UPL-ID.
050900     ACCEPT WS-RUN-YYYYMMDD FROM DATE YYYYMMDD.
051000     ACCEPT WS-RUN-HHMMSS   FROM TIME.
051100     PERFORM 5010-PRINT-HEADING     THRU 5010-EXIT.
051200     PERFORM 3900-READ-TRX          THRU 3900-EXIT.
051300 1000-EXIT.
051400     EXIT.
051500*
051600*    ONE CARD ONLY - IF OPERATIONS FORGOT TO SUPPLY IT THE RUN   *
051700*    DEFAULTS TO SUPERADMIN SCOPE, THE SAME AS TODAY'S UNSCOPED  *
051800*    LISTING, SO A MISSING CARD NEVER ABENDS THE JOB.            *
051900 1010-READ-SCOPE-CARD.
052000     MOVE 'SUPERADMIN'          TO WS-ACTOR-ROLE.
052100     MOVE ZERO                  TO WS-ACTOR-BRANCH-ID
052200                                    WS-ACTOR-USER-ID.
052300     READ REPORT-SCOPE-FILE
052400         AT END
052500             CONTINUE
052600         NOT AT END
052700             MOVE SCOPE-ROLE       TO WS-ACTOR-ROLE
052800             MOVE SCOPE-BRANCH-ID  TO WS-ACTOR-BRANCH-ID
052900             MOVE SCOPE-USER-ID    TO WS-ACTOR-USER-ID
053000     END-READ.
053100 1010-EXIT.
053200     EXIT.
053300*
053400 2000-LOAD-PLAFOND-TBL.
053500     MOVE 'N'                   TO WS-TBL-EOF-SW.
053600     PERFORM 2010-READ-PLF-REC  THRU 2010-EXIT
053700         UNTIL WS-TBL-EOF.
053800 2000-EXIT.
053900     EXIT.
054000*
054100 2010-READ-PLF-REC.
054200     READ PLAFOND-FILE
054300         AT END     MOVE 'Y'    TO WS-TBL-EOF-SW
054400         NOT AT END
054500             ADD 1               TO WS-PLF-CTR
054600             SET WS-PLF-IX       TO WS-PLF-CTR
054700             MOVE PLF-ID         TO WS-PLF-ID (WS-PLF-IX)
054800             MOVE PLF-NAME       TO WS-PLF-NAME (WS-PLF-IX)
054900             MOVE PLF-MAX-AMOUNT
055000                           TO WS-PLF-MAX-AMOUNT (WS-PLF-IX)
055100             MOVE PLF-INTEREST-RATE
055200                        TO WS-PLF-INTEREST-RATE (WS-PLF-IX)
055300             MOVE PLF-TENOR-MIN
055400                           TO WS-PLF-TENOR-MIN (WS-PLF-IX)
055500             MOVE PLF-TENOR-MAX
055600                           TO WS-PLF-TENOR-MAX (WS-PLF-IX)
055700             MOVE PLF-DELETED-FLAG
055800                        TO WS-PLF-DELETED-FLAG (WS-PLF-IX)
055900     END-READ.
056000 2010-EXIT.
056100     EXIT.
056200*
056300 2100-LOAD-BRANCH-TBL.
056400     MOVE 'N'                   TO WS-TBL-EOF-SW.
056500     PERFORM 2110-READ-BRN-REC  THRU 2110-EXIT
056600         UNTIL WS-TBL-EOF.
056700 2100-EXIT.
056800     EXIT.
056900*
057000 2110-READ-BRN-REC.
057100     READ BRANCH-FILE
057200         AT END     MOVE 'Y'    TO WS-TBL-EOF-SW
057300         NOT AT END
057400             ADD 1               TO WS-BRN-CTR
057500             SET WS-BRN-IX       TO WS-BRN-CTR
057600             MOVE BRN-ID         TO WS-BRN-ID (WS-BRN-IX)
057700             MOVE BRN-CODE       TO WS-BRN-CODE (WS-BRN-IX)
057800             MOVE BRN-NAME       TO WS-BRN-NAME (WS-BRN-IX)
057900             MOVE BRN-DELETED-FLAG
058000                        TO WS-BRN-DELETED-FLAG (WS-BRN-IX)
058100     END-READ.
058200 2110-EXIT.
058300     EXIT.
058400*
058500 2200-LOAD-USER-TBL.
058600     MOVE 'N'                   TO WS-TBL-EOF-SW.
058700     PERFORM 2210-READ-USR-REC  THRU 2210-EXIT
058800         UNTIL WS-TBL-EOF.
058900 2200-EXIT.
059000     EXIT.
059100*
059200 2210-READ-USR-REC.
059300     READ USER-FILE
059400         AT END     MOVE 'Y'    TO WS-TBL-EOF-SW
059500         NOT AT END
059600             ADD 1               TO WS-USR-CTR
059700             SET WS-USR-IX       TO WS-USR-CTR
059800             MOVE USR-ID         TO WS-USR-ID (WS-USR-IX)
059900             MOVE USR-ROLE       TO WS-USR-ROLE (WS-USR-IX)
060000             MOVE USR-BRANCH-ID
060100                           TO WS-USR-BRANCH-ID (WS-USR-IX)
060200             MOVE USR-ACTIVE-FLAG
060300                        TO WS-USR-ACTIVE-FLAG (WS-USR-IX)
060400     END-READ.
060500 2210-EXIT.
060600     EXIT.
060700*
060800 2300-LOAD-PROFILE-TBL.
060900     MOVE 'N'                   TO WS-TBL-EOF-SW.
061000     PERFORM 2310-READ-UPR-REC  THRU 2310-EXIT
061100         UNTIL WS-TBL-EOF.
061200 2300-EXIT.
061300     EXIT.
061400*
061500 2310-READ-UPR-REC.
061600     READ USER-PROFILE-FILE
061700         AT END     MOVE 'Y'    TO WS-TBL-EOF-SW
061800         NOT AT END
061900             ADD 1               TO WS-UPR-CTR
062000             SET WS-UPR-IX       TO WS-UPR-CTR
062100             MOVE UPR-USER-ID
062200                           TO WS-UPR-USER-ID (WS-UPR-IX)
062300             MOVE UPR-FULL-NAME
062400                           TO WS-UPR-FULL-NAME (WS-UPR-IX)
062500             MOVE UPR-PHONE-NUMBER
062600                        TO WS-UPR-PHONE-NUMBER (WS-UPR-IX)
062700             MOVE UPR-ADDRESS
062800                           TO WS-UPR-ADDRESS (WS-UPR-IX)
062900             MOVE UPR-NIK        TO WS-UPR-NIK (WS-UPR-IX)
063000             MOVE UPR-BIRTH-DATE
063100                           TO WS-UPR-BIRTH-DATE (WS-UPR-IX)
063200             MOVE UPR-NPWP-NUMBER
063300                        TO WS-UPR-NPWP-NUMBER (WS-UPR-IX)
063400     END-READ.
063500 2310-EXIT.
063600     EXIT.
063700*
063800 2400-LOAD-UPL-TBL.
063900     MOVE 'N'                   TO WS-TBL-EOF-SW.
064000     PERFORM 2410-READ-UPL-REC  THRU 2410-EXIT
064100         UNTIL WS-TBL-EOF.
064200 2400-EXIT.
064300     EXIT.
064400*
064500 2410-READ-UPL-REC.
064600     READ USER-PLAFOND-FILE-IN INTO UPL-RECORD
064700         AT END     MOVE 'Y'    TO WS-TBL-EOF-SW
064800         NOT AT END
064900             ADD 1               TO WS-UPL-CTR
065000             SET WS-UPL-IX       TO WS-UPL-CTR
065100             MOVE UPL-ID         TO WS-UPL-ID (WS-UPL-IX)
065200             MOVE UPL-USER-ID
065300                           TO WS-UPL-USER-ID (WS-UPL-IX)
065400             MOVE UPL-PLAFOND-ID
065500                        TO WS-UPL-PLAFOND-ID (WS-UPL-IX)
065600             MOVE UPL-MAX-AMOUNT
065700                        TO WS-UPL-MAX-AMOUNT (WS-UPL-IX)
065800             MOVE UPL-REMAINING-AMOUNT
065900                        TO WS-UPL-REMAINING-AMT (WS-UPL-IX)
066000             MOVE UPL-ACTIVE-FLAG
066100                        TO WS-UPL-ACTIVE-FLAG (WS-UPL-IX)
066200             MOVE UPL-ASSIGNED-AT
066300                        TO WS-UPL-ASSIGNED-AT (WS-UPL-IX)
066400     END-READ.
066500 2410-EXIT.
066600     EXIT.
066700*
066800 2500-LOAD-LAP-TBL.
066900     MOVE 'N'                   TO WS-TBL-EOF-SW.
067000     PERFORM 2505-READ-LAP-REC  THRU 2505-EXIT
067100         UNTIL WS-TBL-EOF.
067200 2500-EXIT.
067300     EXIT.
067400*
067500 2505-READ-LAP-REC.
067600     READ LOAN-APPLICATION-FILE-IN INTO LAP-RECORD
067700         AT END     MOVE 'Y'    TO WS-TBL-EOF-SW
067800         NOT AT END
067900             ADD 1               TO WS-LAP-CTR
068000             SET WS-LAP-IX       TO WS-LAP-CTR
068100             PERFORM 2510-MOVE-LAP-WORK-TO-TABLE
068200                                           THRU 2510-EXIT
068300     END-READ.
068400 2505-EXIT.
068500     EXIT.
068600*
068700 2510-MOVE-LAP-WORK-TO-TABLE.
068800     MOVE LAP-ID                TO WS-LAP-ID (WS-LAP-IX).
068900     MOVE LAP-USER-ID           TO WS-LAP-USER-ID (WS-LAP-IX).
069000     MOVE LAP-BRANCH-ID         TO WS-LAP-BRANCH-ID (WS-LAP-IX).
069100     MOVE LAP-PLAFOND-ID
069200                                TO WS-LAP-PLAFOND-ID (WS-LAP-IX).
069300     MOVE LAP-AMOUNT            TO WS-LAP-AMOUNT (WS-LAP-IX).
069400     MOVE LAP-TENOR             TO WS-LAP-TENOR (WS-LAP-IX).
069500     MOVE LAP-STATUS            TO WS-LAP-STATUS (WS-LAP-IX).
069600     MOVE LAP-SUBMITTED-AT
069700                              TO WS-LAP-SUBMITTED-AT (WS-LAP-IX).
069800     MOVE LAP-FULL-NAME-SNAP
069900                            TO WS-LAP-FULL-NAME-SNAP (WS-LAP-IX).
070000     MOVE LAP-PHONE-SNAP
070100                                TO WS-LAP-PHONE-SNAP (WS-LAP-IX).
070200     MOVE LAP-ADDRESS-SNAP
070300                              TO WS-LAP-ADDRESS-SNAP (WS-LAP-IX).
070400     MOVE LAP-NIK-SNAP          TO WS-LAP-NIK-SNAP (WS-LAP-IX).
070500     MOVE LAP-BIRTH-DATE-SNAP
070600                         TO WS-LAP-BIRTH-DATE-SNAP (WS-LAP-IX).
070700     MOVE LAP-NPWP-SNAP         TO WS-LAP-NPWP-SNAP (WS-LAP-IX).
070800     MOVE LAP-OCCUPATION        TO WS-LAP-OCCUPATION (WS-LAP-IX).
070900     MOVE LAP-COMPANY-NAME
071000                              TO WS-LAP-COMPANY-NAME (WS-LAP-IX).
071100     MOVE LAP-REKENING-NUMBER
071200                           TO WS-LAP-REKENING-NUMBER (WS-LAP-IX).
071300 2510-EXIT.
071400     EXIT.
071500*
071600 3000-PROCESS-TRANSACTIONS.
071700     ADD 1                       TO WS-TRX-READ-CTR.
071800     MOVE SPACES                 TO WS-REJECT-REASON.
071900     MOVE 'N'                    TO WS-USR-FOUND-SW
072000                                     WS-BRN-FOUND-SW
072100                                     WS-UPR-FOUND-SW
072200                                     WS-UPL-FOUND-SW
072300                                     WS-PLF-FOUND-SW
072400                                     WS-LAP-FOUND-SW.
072500     IF TRX-IS-SUBMIT
072600         PERFORM 3100-DO-SUBMIT     THRU 3100-EXIT
072700     ELSE
072800     IF TRX-IS-REVIEW
072900         PERFORM 3200-DO-REVIEW     THRU 3200-EXIT
073000     ELSE
073100     IF TRX-IS-APPROVE
073200         PERFORM 3300-DO-APPROVE    THRU 3300-EXIT
073300     ELSE
073400     IF TRX-IS-DISBURSE
073500         PERFORM 3400-DO-DISBURSE   THRU 3400-EXIT
073600     ELSE
073700     IF TRX-IS-BOREJECT
073800         PERFORM 3500-DO-BOREJECT   THRU 3500-EXIT
073900     ELSE
074000     IF TRX-IS-ASSIGNPLF
074100         PERFORM 3600-DO-ASSIGNPLF  THRU 3600-EXIT
074200     ELSE
074300         PERFORM 3800-REJECT-UNKNOWN-TYPE THRU 3800-EXIT.
074400     PERFORM 3900-READ-TRX          THRU 3900-EXIT.
074500 3000-EXIT.
074600     EXIT.
074700*
074800 3900-READ-TRX.
074900     READ LOAN-TRANSACTION-FILE
075000         AT END     MOVE 'Y'   TO TRX-EOF-SW.
075100 3900-EXIT.
075200     EXIT.
075300*
075400****************************************************************
075500*    TABLE SEARCH UTILITIES - LINEAR SCAN, NO KEYED ACCESS ON   *
075600*    ANY OF THE MASTER FILES SO EVERY LOOKUP WALKS THE TABLE.   *
075700****************************************************************
075800 3910-FIND-USER.
075900     MOVE 'N'                   TO WS-USR-FOUND-SW.
076000     PERFORM 3911-SCAN-USR-ENTRY THRU 3911-EXIT
076100         VARYING WS-USR-IX FROM 1 BY 1
076200         UNTIL WS-USR-IX > WS-USR-CTR
076300            OR WS-USR-FOUND.
076400 3910-EXIT.
076500     EXIT.
076600*
076700 3911-SCAN-USR-ENTRY.
076800     IF WS-USR-ID (WS-USR-IX) = WS-SEARCH-ID
076900         MOVE 'Y'                TO WS-USR-FOUND-SW.
077000 3911-EXIT.
077100     EXIT.
077200*
077300 3920-FIND-BRANCH.
077400     MOVE 'N'                   TO WS-BRN-FOUND-SW.
077500     PERFORM 3921-SCAN-BRN-ENTRY THRU 3921-EXIT
077600         VARYING WS-BRN-IX FROM 1 BY 1
077700         UNTIL WS-BRN-IX > WS-BRN-CTR
077800            OR WS-BRN-FOUND.
077900 3920-EXIT.
078000     EXIT.
078100*
078200 3921-SCAN-BRN-ENTRY.
078300     IF WS-BRN-ID (WS-BRN-IX) = WS-SEARCH-ID
078400             AND WS-BRN-DELETED-FLAG (WS-BRN-IX) = 'N'
078500         MOVE 'Y'                TO WS-BRN-FOUND-SW.
078600 3921-EXIT.
078700     EXIT.
078800*
078900 3930-FIND-PROFILE.
079000     MOVE 'N'                   TO WS-UPR-FOUND-SW.
079100     PERFORM 3931-SCAN-UPR-ENTRY THRU 3931-EXIT
079200         VARYING WS-UPR-IX FROM 1 BY 1
079300         UNTIL WS-UPR-IX > WS-UPR-CTR
079400            OR WS-UPR-FOUND.
079500 3930-EXIT.
079600     EXIT.
079700*
079800 3931-SCAN-UPR-ENTRY.
079900     IF WS-UPR-USER-ID (WS-UPR-IX) = WS-SEARCH-ID
080000         MOVE 'Y'                TO WS-UPR-FOUND-SW.
080100 3931-EXIT.
080200     EXIT.
080300*
080400 3940-FIND-ACTIVE-UPL.
080500     MOVE 'N'                   TO WS-UPL-FOUND-SW.
080600     PERFORM 3941-SCAN-UPL-ENTRY THRU 3941-EXIT
080700         VARYING WS-UPL-IX FROM 1 BY 1
080800         UNTIL WS-UPL-IX > WS-UPL-CTR
080900            OR WS-UPL-FOUND.
081000 3940-EXIT.
081100     EXIT.
081200*
081300 3941-SCAN-UPL-ENTRY.
081400     IF WS-UPL-USER-ID (WS-UPL-IX) = WS-SEARCH-ID
081500             AND WS-UPL-ACTIVE-FLAG (WS-UPL-IX) = 'Y'
081600         MOVE 'Y'                TO WS-UPL-FOUND-SW.
081700 3941-EXIT.
081800     EXIT.
081900*
082000 3950-FIND-PLAFOND.
082100     MOVE 'N'                   TO WS-PLF-FOUND-SW.
082200     PERFORM 3951-SCAN-PLF-ENTRY THRU 3951-EXIT
082300         VARYING WS-PLF-IX FROM 1 BY 1
082400         UNTIL WS-PLF-IX > WS-PLF-CTR
082500            OR WS-PLF-FOUND.
082600 3950-EXIT.
082700     EXIT.
082800*
082900 3951-SCAN-PLF-ENTRY.
083000     IF WS-PLF-ID (WS-PLF-IX) = WS-SEARCH-ID
083100             AND WS-PLF-DELETED-FLAG (WS-PLF-IX) = 'N'
083200         MOVE 'Y'                TO WS-PLF-FOUND-SW.
083300 3951-EXIT.
083400     EXIT.
083500*
083600 3960-FIND-LAP.
083700     MOVE 'N'                   TO WS-LAP-FOUND-SW.
083800     PERFORM 3961-SCAN-LAP-ENTRY THRU 3961-EXIT
083900         VARYING WS-LAP-IX FROM 1 BY 1
084000         UNTIL WS-LAP-IX > WS-LAP-CTR
084100            OR WS-LAP-FOUND.
084200 3960-EXIT.
084300     EXIT.
084400*
084500 3961-SCAN-LAP-ENTRY.
084600     IF WS-LAP-ID (WS-LAP-IX) = TRX-APPLICATION-ID
084700         MOVE 'Y'                TO WS-LAP-FOUND-SW.
084800 3961-EXIT.
084900     EXIT.
085000*
085100 3970-FIND-INFLIGHT-LAP.
085200     MOVE 'N'                   TO WS-LAP-FOUND-SW.
085300     PERFORM 3971-SCAN-LAP-INFLIGHT THRU 3971-EXIT
085400         VARYING WS-LAP-IX FROM 1 BY 1
085500         UNTIL WS-LAP-IX > WS-LAP-CTR
085600            OR WS-LAP-FOUND.
085700 3970-EXIT.
085800     EXIT.
085900*
086000 3971-SCAN-LAP-INFLIGHT.
086100     IF WS-LAP-USER-ID (WS-LAP-IX) = WS-SEARCH-ID
086200       AND (WS-LAP-STATUS (WS-LAP-IX) = 'PENDING-REVIEW'
086300         OR WS-LAP-STATUS (WS-LAP-IX) = 'WAITING-APPROVAL'
086400         OR WS-LAP-STATUS (WS-LAP-IX) = 'WAITING-DISBURSEMENT')
086500         MOVE 'Y'                TO WS-LAP-FOUND-SW.
086600 3971-EXIT.
086700     EXIT.
086800*
086900****************************************************************
087000*    COMMON HISTORY / NOTIFICATION / DETAIL-LINE WRITERS        *
087100****************************************************************
087200 3990-WRITE-HISTORY.
087300     ADD 1                       TO WS-NEXT-AHS-ID.
087400     MOVE WS-NEXT-AHS-ID         TO AHS-ID.
087500     MOVE WS-HIST-APP-ID         TO AHS-APPLICATION-ID.
087600     MOVE WS-HIST-ACTOR-ID       TO AHS-ACTION-USER-ID.
087700     MOVE WS-HIST-ROLE           TO AHS-ACTION-ROLE.
087800     MOVE WS-HIST-STATUS         TO AHS-STATUS.
087900     MOVE WS-HIST-COMMENT        TO AHS-COMMENT.
088000     MOVE WS-RUN-TIMESTAMP       TO AHS-CREATED-AT.
088100     WRITE AHS-RECORD.
088200 3990-EXIT.
088300     EXIT.
088400*
088500 3995-WRITE-NOTIFICATION.
088600     ADD 1                       TO WS-NEXT-NTF-ID.
088700     MOVE WS-NEXT-NTF-ID         TO NTF-ID.
088800     MOVE WS-NTF-USER-ID         TO NTF-USER-ID.
088900     MOVE WS-NTF-TITLE           TO NTF-TITLE.
089000     MOVE WS-NTF-MESSAGE         TO NTF-MESSAGE.
089100     MOVE 'N'                    TO NTF-READ-FLAG.
089200     MOVE WS-RUN-TIMESTAMP       TO NTF-CREATED-AT.
089300     WRITE NTF-RECORD.
089400 3995-EXIT.
089500     EXIT.
089600*
089700****************************************************************
089800*    SUBMIT - RULES 1 THROUGH 9                                 *
089900****************************************************************
090000 3100-DO-SUBMIT.
090100     IF TRX-BRANCH-ID NOT NUMERIC OR TRX-BRANCH-ID NOT > 0
090200         MOVE 'BAD BRANCH ID'          TO WS-REJECT-REASON
090300     ELSE
090400     IF TRX-PLAFOND-ID NOT NUMERIC OR TRX-PLAFOND-ID NOT > 0
090500         MOVE 'BAD PLAFOND ID'         TO WS-REJECT-REASON
090600     ELSE
090700     IF TRX-AMOUNT NOT > 0
090800         MOVE 'AMOUNT NOT POSITIVE'    TO WS-REJECT-REASON
090900     ELSE
091000     IF TRX-TENOR NOT NUMERIC OR TRX-TENOR NOT > 0
091100         MOVE 'BAD TENOR'              TO WS-REJECT-REASON.
091200     IF WS-REJECT-REASON = SPACES
091300         MOVE TRX-ACTION-USER-ID     TO WS-SEARCH-ID
091400         PERFORM 3910-FIND-USER      THRU 3910-EXIT
091500         IF NOT WS-USR-FOUND
091600              OR WS-USR-ROLE (WS-USR-IX) NOT = 'CUSTOMER'
091700             MOVE 'CUSTOMER NOT FOUND'  TO WS-REJECT-REASON.
091800     IF WS-REJECT-REASON = SPACES
091900         MOVE TRX-BRANCH-ID          TO WS-SEARCH-ID
092000         PERFORM 3920-FIND-BRANCH    THRU 3920-EXIT
092100         IF NOT WS-BRN-FOUND
092200             MOVE 'BRANCH NOT FOUND'    TO WS-REJECT-REASON.
092300     IF WS-REJECT-REASON = SPACES
092400         MOVE TRX-ACTION-USER-ID     TO WS-SEARCH-ID
092500         PERFORM 3930-FIND-PROFILE   THRU 3930-EXIT
092600         IF NOT WS-UPR-FOUND
092700             MOVE 'PROFILE INCOMPLETE'  TO WS-REJECT-REASON.
092800     IF WS-REJECT-REASON = SPACES
092900         MOVE TRX-ACTION-USER-ID     TO WS-SEARCH-ID
093000         PERFORM 3970-FIND-INFLIGHT-LAP THRU 3970-EXIT
093100         IF WS-LAP-FOUND
093200             MOVE 'APPLICATION IN FLIGHT' TO WS-REJECT-REASON.
093300     IF WS-REJECT-REASON = SPACES
093400         MOVE TRX-ACTION-USER-ID     TO WS-SEARCH-ID
093500         PERFORM 3940-FIND-ACTIVE-UPL THRU 3940-EXIT
093600         IF NOT WS-UPL-FOUND
093700             MOVE 'NO ACTIVE PLAFOND'   TO WS-REJECT-REASON.
093800     IF WS-REJECT-REASON = SPACES
093900         IF TRX-PLAFOND-ID NOT = WS-UPL-PLAFOND-ID (WS-UPL-IX)
094000             MOVE 'PLAFOND MISMATCH'    TO WS-REJECT-REASON.
094100     IF WS-REJECT-REASON = SPACES
094200         IF TRX-AMOUNT > WS-UPL-REMAINING-AMT (WS-UPL-IX)
094300             MOVE 'AMOUNT EXCEEDS REMAINING'
094400                                         TO WS-REJECT-REASON.
094500     IF WS-REJECT-REASON = SPACES
094600         MOVE WS-UPL-PLAFOND-ID (WS-UPL-IX) TO WS-SEARCH-ID
094700         PERFORM 3950-FIND-PLAFOND   THRU 3950-EXIT
094800         IF NOT WS-PLF-FOUND
094900             MOVE 'PLAFOND NOT FOUND'   TO WS-REJECT-REASON
095000         ELSE
095100         IF TRX-TENOR < WS-PLF-TENOR-MIN (WS-PLF-IX)
095200              OR TRX-TENOR > WS-PLF-TENOR-MAX (WS-PLF-IX)
095300             MOVE 'TENOR OUT OF RANGE'  TO WS-REJECT-REASON.
095400     MOVE 'SUBMIT'               TO WS-DTL-TYPE.
095500     MOVE TRX-ACTION-USER-ID     TO WS-DTL-USER-ID.
095600     MOVE TRX-AMOUNT             TO WS-DTL-AMOUNT.
095700     MOVE WS-REJECT-REASON       TO WS-DTL-REASON.
095800     IF WS-REJECT-REASON = SPACES
095900         PERFORM 3190-ACCEPT-SUBMIT THRU 3190-EXIT
096000         ADD 1                   TO WS-SUBMIT-ACCEPT-CTR
096100                                     WS-TOTAL-ACCEPT-CTR
096200         MOVE 'ACCEPTED'         TO WS-DTL-DISPOSITION
096300     ELSE
096400         ADD 1                   TO WS-SUBMIT-REJECT-CTR
096500                                     WS-TOTAL-REJECT-CTR
096600         MOVE ZERO               TO WS-DTL-APP-ID
096700         MOVE 'REJECTED'         TO WS-DTL-DISPOSITION.
096800     PERFORM 5900-WRITE-DETAIL-LINE THRU 5900-EXIT.
096900 3100-EXIT.
097000     EXIT.
097100*
097200 3190-ACCEPT-SUBMIT.
097300     ADD 1                       TO WS-LAP-CTR.
097400     SET WS-LAP-IX               TO WS-LAP-CTR.
097500     ADD 1                       TO WS-NEXT-LAP-ID.
097600     MOVE WS-NEXT-LAP-ID         TO WS-LAP-ID (WS-LAP-IX).
097700     MOVE TRX-ACTION-USER-ID     TO WS-LAP-USER-ID (WS-LAP-IX).
097800     MOVE TRX-BRANCH-ID          TO WS-LAP-BRANCH-ID (WS-LAP-IX).
097900     MOVE TRX-PLAFOND-ID        TO WS-LAP-PLAFOND-ID (WS-LAP-IX).
098000     MOVE TRX-AMOUNT             TO WS-LAP-AMOUNT (WS-LAP-IX).
098100     MOVE TRX-TENOR              TO WS-LAP-TENOR (WS-LAP-IX).
098200     MOVE 'PENDING-REVIEW'       TO WS-LAP-STATUS (WS-LAP-IX).
098300     MOVE WS-RUN-TIMESTAMP    TO WS-LAP-SUBMITTED-AT (WS-LAP-IX).
098400     MOVE WS-UPR-FULL-NAME (WS-UPR-IX)
098500                          TO WS-LAP-FULL-NAME-SNAP (WS-LAP-IX).
098600     MOVE WS-UPR-PHONE-NUMBER (WS-UPR-IX)
098700                              TO WS-LAP-PHONE-SNAP (WS-LAP-IX).
098800     MOVE WS-UPR-ADDRESS (WS-UPR-IX)
098900                            TO WS-LAP-ADDRESS-SNAP (WS-LAP-IX).
099000     MOVE WS-UPR-NIK (WS-UPR-IX)
099100                                TO WS-LAP-NIK-SNAP (WS-LAP-IX).
099200     MOVE WS-UPR-BIRTH-DATE (WS-UPR-IX)
099300                       TO WS-LAP-BIRTH-DATE-SNAP (WS-LAP-IX).
099400     MOVE WS-UPR-NPWP-NUMBER (WS-UPR-IX)
099500                               TO WS-LAP-NPWP-SNAP (WS-LAP-IX).
099600     MOVE TRX-OCCUPATION         TO WS-LAP-OCCUPATION (WS-LAP-IX).
099700     MOVE SPACES               TO WS-LAP-COMPANY-NAME (WS-LAP-IX).
099800     MOVE TRX-REKENING-NUMBER
099900                           TO WS-LAP-REKENING-NUMBER (WS-LAP-IX).
100000     SUBTRACT TRX-AMOUNT      FROM WS-UPL-REMAINING-AMT (WS-UPL-IX).
100100     ADD TRX-AMOUNT              TO WS-TOTAL-AMT-SUBMITTED.
100200     MOVE WS-NEXT-LAP-ID         TO WS-DTL-APP-ID.
100300     MOVE WS-NEXT-LAP-ID         TO WS-HIST-APP-ID.
100400     MOVE TRX-ACTION-USER-ID     TO WS-HIST-ACTOR-ID.
100500     MOVE 'CUSTOMER'             TO WS-HIST-ROLE.
100600     MOVE 'PENDING-REVIEW'       TO WS-HIST-STATUS.
100700     MOVE 'LOAN APPLICATION SUBMITTED' TO WS-HIST-COMMENT.
100800     PERFORM 3990-WRITE-HISTORY  THRU 3990-EXIT.
100900 3190-EXIT.
101000     EXIT.
101100*
101200****************************************************************
101300*    REVIEW - MARKETING PROCEED / REJECT                        *
101400****************************************************************
101500 3200-DO-REVIEW.
101600     MOVE TRX-ACTION-USER-ID     TO WS-SEARCH-ID.
101700     PERFORM 3910-FIND-USER      THRU 3910-EXIT.
101800     IF NOT WS-USR-FOUND OR WS-USR-BRANCH-ID (WS-USR-IX) = 0
101900         MOVE 'REVIEWER HAS NO BRANCH' TO WS-REJECT-REASON.
102000     IF WS-REJECT-REASON = SPACES
102100         PERFORM 3960-FIND-LAP   THRU 3960-EXIT
102200         IF NOT WS-LAP-FOUND
102300             MOVE 'APPLICATION NOT FOUND' TO WS-REJECT-REASON
102400         ELSE
102500         IF WS-LAP-BRANCH-ID (WS-LAP-IX)
102600                 NOT = WS-USR-BRANCH-ID (WS-USR-IX)
102700             MOVE 'WRONG BRANCH'      TO WS-REJECT-REASON
102800         ELSE
102900         IF WS-LAP-STATUS (WS-LAP-IX) NOT = 'PENDING-REVIEW'
103000             MOVE 'WRONG STATUS'      TO WS-REJECT-REASON.
103100     IF WS-REJECT-REASON = SPACES
103200         IF NOT TRX-ACT-PROCEED AND NOT TRX-ACT-REJECT
103300             MOVE 'INVALID ACTION'    TO WS-REJECT-REASON
103400         ELSE
103500         IF TRX-ACT-REJECT AND TRX-COMMENT = SPACES
103600             MOVE 'COMMENT REQUIRED'  TO WS-REJECT-REASON.
103700     IF WS-REJECT-REASON = SPACES
103800         IF TRX-ACT-PROCEED
103900             PERFORM 3210-REVIEW-PROCEED THRU 3210-EXIT
104000         ELSE
104100             PERFORM 3220-REVIEW-REJECT  THRU 3220-EXIT
104200         ADD 1                   TO WS-REVIEW-ACCEPT-CTR
104300                                     WS-TOTAL-ACCEPT-CTR
104400         MOVE 'ACCEPTED'         TO WS-DTL-DISPOSITION
104500     ELSE
104600         ADD 1                   TO WS-REVIEW-REJECT-CTR
104700                                     WS-TOTAL-REJECT-CTR
104800         MOVE 'REJECTED'         TO WS-DTL-DISPOSITION.
104900     MOVE 'REVIEW'               TO WS-DTL-TYPE.
105000     MOVE TRX-APPLICATION-ID     TO WS-DTL-APP-ID.
105100     IF WS-LAP-FOUND
105200         MOVE WS-LAP-USER-ID (WS-LAP-IX)  TO WS-DTL-USER-ID
105300         MOVE WS-LAP-AMOUNT (WS-LAP-IX)   TO WS-DTL-AMOUNT
105400     ELSE
105500         MOVE ZERO               TO WS-DTL-USER-ID WS-DTL-AMOUNT.
105600     MOVE WS-REJECT-REASON       TO WS-DTL-REASON.
105700     PERFORM 5900-WRITE-DETAIL-LINE THRU 5900-EXIT.
105800 3200-EXIT.
105900     EXIT.
106000*
106100 3210-REVIEW-PROCEED.
106200     MOVE 'WAITING-APPROVAL'     TO WS-LAP-STATUS (WS-LAP-IX).
106300     MOVE TRX-APPLICATION-ID     TO WS-HIST-APP-ID.
106400     MOVE TRX-ACTION-USER-ID     TO WS-HIST-ACTOR-ID.
106500     MOVE 'MARKETING'            TO WS-HIST-ROLE.
106600     MOVE 'WAITING-APPROVAL'     TO WS-HIST-STATUS.
106700     IF TRX-COMMENT NOT = SPACES
106800         MOVE TRX-COMMENT        TO WS-HIST-COMMENT
106900     ELSE
107000         MOVE 'PROCESSED BY MARKETING' TO WS-HIST-COMMENT.
107100     PERFORM 3990-WRITE-HISTORY  THRU 3990-EXIT.
107200     MOVE WS-LAP-USER-ID (WS-LAP-IX)   TO WS-NTF-USER-ID.
107300     MOVE 'Pengajuan Pinjaman Diproses' TO WS-NTF-TITLE.
107400     MOVE SPACES                 TO WS-NTF-MESSAGE.
107500     STRING 'Pengajuan pinjaman Anda sedang diproses oleh'
107600            ' tim marketing.'    DELIMITED BY SIZE
107700            INTO WS-NTF-MESSAGE.
107800     PERFORM 3995-WRITE-NOTIFICATION THRU 3995-EXIT.
107900 3210-EXIT.
108000     EXIT.
108100*
108200 3220-REVIEW-REJECT.
108300     MOVE 'REJECTED'             TO WS-LAP-STATUS (WS-LAP-IX).
108400     MOVE WS-LAP-USER-ID (WS-LAP-IX) TO WS-SEARCH-ID.
108500     PERFORM 3940-FIND-ACTIVE-UPL THRU 3940-EXIT.
108600     IF WS-UPL-FOUND
108700         ADD WS-LAP-AMOUNT (WS-LAP-IX)
108800                          TO WS-UPL-REMAINING-AMT (WS-UPL-IX)
108900         ADD WS-LAP-AMOUNT (WS-LAP-IX) TO WS-TOTAL-AMT-RETURNED.
109000     MOVE TRX-APPLICATION-ID     TO WS-HIST-APP-ID.
109100     MOVE TRX-ACTION-USER-ID     TO WS-HIST-ACTOR-ID.
109200     MOVE 'MARKETING'            TO WS-HIST-ROLE.
109300     MOVE 'REJECTED'             TO WS-HIST-STATUS.
109400     MOVE TRX-COMMENT            TO WS-HIST-COMMENT.
109500     PERFORM 3990-WRITE-HISTORY  THRU 3990-EXIT.
109600     MOVE WS-LAP-USER-ID (WS-LAP-IX)   TO WS-NTF-USER-ID.
109700     MOVE 'Pengajuan Pinjaman Ditolak' TO WS-NTF-TITLE.
109800     MOVE SPACES                 TO WS-NTF-MESSAGE.
109900     STRING 'Pengajuan pinjaman Anda ditolak. Alasan: '
110000            DELIMITED BY SIZE
110100            TRX-COMMENT          DELIMITED BY SIZE
110200            INTO WS-NTF-MESSAGE.
110300     PERFORM 3995-WRITE-NOTIFICATION THRU 3995-EXIT.
110400 3220-EXIT.
110500     EXIT.
110600*
110700****************************************************************
110800*    APPROVE - BRANCH MANAGER APPROVE / REJECT                  *
110900****************************************************************
111000 3300-DO-APPROVE.
111100     MOVE TRX-ACTION-USER-ID     TO WS-SEARCH-ID.
111200     PERFORM 3910-FIND-USER      THRU 3910-EXIT.
111300     IF NOT WS-USR-FOUND OR WS-USR-BRANCH-ID (WS-USR-IX) = 0
111400         MOVE 'APPROVER HAS NO BRANCH' TO WS-REJECT-REASON.
111500     IF WS-REJECT-REASON = SPACES
111600         PERFORM 3960-FIND-LAP   THRU 3960-EXIT
111700         IF NOT WS-LAP-FOUND
111800             MOVE 'APPLICATION NOT FOUND' TO WS-REJECT-REASON
111900         ELSE
112000         IF WS-LAP-BRANCH-ID (WS-LAP-IX)
112100                 NOT = WS-USR-BRANCH-ID (WS-USR-IX)
112200             MOVE 'WRONG BRANCH'      TO WS-REJECT-REASON
112300         ELSE
112400         IF WS-LAP-STATUS (WS-LAP-IX) NOT = 'WAITING-APPROVAL'
112500             MOVE 'WRONG STATUS'      TO WS-REJECT-REASON.
112600     IF WS-REJECT-REASON = SPACES
112700         IF NOT TRX-ACT-APPROVE AND NOT TRX-ACT-REJECT
112800             MOVE 'INVALID ACTION'    TO WS-REJECT-REASON
112900         ELSE
113000         IF TRX-ACT-REJECT AND TRX-COMMENT = SPACES
113100             MOVE 'COMMENT REQUIRED'  TO WS-REJECT-REASON.
113200     IF WS-REJECT-REASON = SPACES
113300         IF TRX-ACT-APPROVE
113400             PERFORM 3310-APPROVE-APPROVE THRU 3310-EXIT
113500         ELSE
113600             PERFORM 3320-APPROVE-REJECT  THRU 3320-EXIT
113700         ADD 1                   TO WS-APPROVE-ACCEPT-CTR
113800                                     WS-TOTAL-ACCEPT-CTR
113900         MOVE 'ACCEPTED'         TO WS-DTL-DISPOSITION
114000     ELSE
114100         ADD 1                   TO WS-APPROVE-REJECT-CTR
114200                                     WS-TOTAL-REJECT-CTR
114300         MOVE 'REJECTED'         TO WS-DTL-DISPOSITION.
114400     MOVE 'APPROVE'              TO WS-DTL-TYPE.
114500     MOVE TRX-APPLICATION-ID     TO WS-DTL-APP-ID.
114600     IF WS-LAP-FOUND
114700         MOVE WS-LAP-USER-ID (WS-LAP-IX)  TO WS-DTL-USER-ID
114800         MOVE WS-LAP-AMOUNT (WS-LAP-IX)   TO WS-DTL-AMOUNT
114900     ELSE
115000         MOVE ZERO               TO WS-DTL-USER-ID WS-DTL-AMOUNT.
115100     MOVE WS-REJECT-REASON       TO WS-DTL-REASON.
115200     PERFORM 5900-WRITE-DETAIL-LINE THRU 5900-EXIT.
115300 3300-EXIT.
115400     EXIT.
115500*
115600 3310-APPROVE-APPROVE.
115700     MOVE 'WAITING-DISBURSEMENT' TO WS-LAP-STATUS (WS-LAP-IX).
115800     MOVE TRX-APPLICATION-ID     TO WS-HIST-APP-ID.
115900     MOVE TRX-ACTION-USER-ID     TO WS-HIST-ACTOR-ID.
116000     MOVE 'BRANCHMANAGER'        TO WS-HIST-ROLE.
116100     MOVE 'WAITING-DISBURSEMENT' TO WS-HIST-STATUS.
116200     IF TRX-COMMENT NOT = SPACES
116300         MOVE TRX-COMMENT        TO WS-HIST-COMMENT
116400     ELSE
116500         MOVE 'APPROVED BY BRANCH MANAGER' TO WS-HIST-COMMENT.
116600     PERFORM 3990-WRITE-HISTORY  THRU 3990-EXIT.
116700     MOVE WS-LAP-USER-ID (WS-LAP-IX)  TO WS-NTF-USER-ID.
116800     MOVE 'Pengajuan Pinjaman Disetujui' TO WS-NTF-TITLE.
116900     MOVE SPACES                 TO WS-NTF-MESSAGE.
117000     STRING 'Pengajuan pinjaman Anda telah disetujui oleh'
117100            ' branch manager.'   DELIMITED BY SIZE
117200            INTO WS-NTF-MESSAGE.
117300     PERFORM 3995-WRITE-NOTIFICATION THRU 3995-EXIT.
117400 3310-EXIT.
117500     EXIT.
117600*
117700 3320-APPROVE-REJECT.
117800     MOVE 'REJECTED'             TO WS-LAP-STATUS (WS-LAP-IX).
117900     MOVE WS-LAP-USER-ID (WS-LAP-IX) TO WS-SEARCH-ID.
118000     PERFORM 3940-FIND-ACTIVE-UPL THRU 3940-EXIT.
118100     IF WS-UPL-FOUND
118200         ADD WS-LAP-AMOUNT (WS-LAP-IX)
118300                          TO WS-UPL-REMAINING-AMT (WS-UPL-IX)
118400         ADD WS-LAP-AMOUNT (WS-LAP-IX) TO WS-TOTAL-AMT-RETURNED.
118500     MOVE TRX-APPLICATION-ID     TO WS-HIST-APP-ID.
118600     MOVE TRX-ACTION-USER-ID     TO WS-HIST-ACTOR-ID.
118700     MOVE 'BRANCHMANAGER'        TO WS-HIST-ROLE.
118800     MOVE 'REJECTED'             TO WS-HIST-STATUS.
118900     MOVE TRX-COMMENT            TO WS-HIST-COMMENT.
119000     PERFORM 3990-WRITE-HISTORY  THRU 3990-EXIT.
119100     MOVE WS-LAP-USER-ID (WS-LAP-IX)   TO WS-NTF-USER-ID.
119200     MOVE 'Pengajuan Pinjaman Ditolak' TO WS-NTF-TITLE.
119300     MOVE SPACES                 TO WS-NTF-MESSAGE.
119400     STRING 'Pengajuan pinjaman Anda ditolak. Alasan: '
119500            DELIMITED BY SIZE
119600            TRX-COMMENT          DELIMITED BY SIZE
119700            INTO WS-NTF-MESSAGE.
119800     PERFORM 3995-WRITE-NOTIFICATION THRU 3995-EXIT.
119900 3320-EXIT.
120000     EXIT.
120100*
120200****************************************************************
120300*    DISBURSE - BACKOFFICE PAYS THE MONEY OUT                   *
120400****************************************************************
120500 3400-DO-DISBURSE.
120600     PERFORM 3960-FIND-LAP       THRU 3960-EXIT.
120700     IF NOT WS-LAP-FOUND
120800         MOVE 'APPLICATION NOT FOUND' TO WS-REJECT-REASON
120900     ELSE
121000     IF WS-LAP-STATUS (WS-LAP-IX) NOT = 'WAITING-DISBURSEMENT'
121100         MOVE 'WRONG STATUS'      TO WS-REJECT-REASON.
121200     IF WS-REJECT-REASON = SPACES
121300         MOVE 'DISBURSED'         TO WS-LAP-STATUS (WS-LAP-IX)
121400         MOVE TRX-APPLICATION-ID  TO WS-HIST-APP-ID
121500         MOVE TRX-ACTION-USER-ID  TO WS-HIST-ACTOR-ID
121600         MOVE 'BACKOFFICE'        TO WS-HIST-ROLE
121700         MOVE 'DISBURSED'         TO WS-HIST-STATUS
121800         MOVE 'LOAN DISBURSED'    TO WS-HIST-COMMENT
121900         PERFORM 3990-WRITE-HISTORY THRU 3990-EXIT
122000         ADD WS-LAP-AMOUNT (WS-LAP-IX) TO WS-TOTAL-AMT-DISBURSED
122100         MOVE WS-LAP-USER-ID (WS-LAP-IX) TO WS-NTF-USER-ID
122200         MOVE 'Dana Pinjaman Cair!'      TO WS-NTF-TITLE
122300         MOVE SPACES              TO WS-NTF-MESSAGE
122400         MOVE WS-LAP-AMOUNT (WS-LAP-IX) TO WS-EDIT-AMOUNT
122500         STRING 'Dana pinjaman Anda sebesar '
122600                DELIMITED BY SIZE
122700                WS-EDIT-AMOUNT    DELIMITED BY SIZE
122800                ' telah dicairkan.' DELIMITED BY SIZE
122900                INTO WS-NTF-MESSAGE
123000         PERFORM 3995-WRITE-NOTIFICATION THRU 3995-EXIT
123100         ADD 1                    TO WS-DISBURSE-ACCEPT-CTR
123200                                      WS-TOTAL-ACCEPT-CTR
123300         MOVE 'ACCEPTED'          TO WS-DTL-DISPOSITION
123400     ELSE
123500         ADD 1                    TO WS-DISBURSE-REJECT-CTR
123600                                      WS-TOTAL-REJECT-CTR
123700         MOVE 'REJECTED'          TO WS-DTL-DISPOSITION.
123800     MOVE 'DISBURSE'             TO WS-DTL-TYPE.
123900     MOVE TRX-APPLICATION-ID     TO WS-DTL-APP-ID.
124000     IF WS-LAP-FOUND
124100         MOVE WS-LAP-USER-ID (WS-LAP-IX)  TO WS-DTL-USER-ID
124200         MOVE WS-LAP-AMOUNT (WS-LAP-IX)   TO WS-DTL-AMOUNT
124300     ELSE
124400         MOVE ZERO               TO WS-DTL-USER-ID WS-DTL-AMOUNT.
124500     MOVE WS-REJECT-REASON       TO WS-DTL-REASON.
124600     PERFORM 5900-WRITE-DETAIL-LINE THRU 5900-EXIT.
124700 3400-EXIT.
124800     EXIT.
124900*
125000****************************************************************
125100*    BOREJECT - BACKOFFICE TURNS DOWN THE DISBURSEMENT          *
125200****************************************************************
125300 3500-DO-BOREJECT.
125400     PERFORM 3960-FIND-LAP       THRU 3960-EXIT.
125500     IF NOT WS-LAP-FOUND
125600         MOVE 'APPLICATION NOT FOUND' TO WS-REJECT-REASON
125700     ELSE
125800     IF WS-LAP-STATUS (WS-LAP-IX) NOT = 'WAITING-DISBURSEMENT'
125900         MOVE 'WRONG STATUS'      TO WS-REJECT-REASON
126000     ELSE
126100     IF TRX-COMMENT = SPACES
126200         MOVE 'COMMENT REQUIRED'  TO WS-REJECT-REASON.
126300     IF WS-REJECT-REASON = SPACES
126400         MOVE 'REJECTED'          TO WS-LAP-STATUS (WS-LAP-IX)
126500         MOVE WS-LAP-USER-ID (WS-LAP-IX) TO WS-SEARCH-ID
126600         PERFORM 3940-FIND-ACTIVE-UPL THRU 3940-EXIT
126700         IF WS-UPL-FOUND
126800             ADD WS-LAP-AMOUNT (WS-LAP-IX)
126900                          TO WS-UPL-REMAINING-AMT (WS-UPL-IX)
127000             ADD WS-LAP-AMOUNT (WS-LAP-IX)
127100                          TO WS-TOTAL-AMT-RETURNED
127200         MOVE TRX-APPLICATION-ID  TO WS-HIST-APP-ID
127300         MOVE TRX-ACTION-USER-ID  TO WS-HIST-ACTOR-ID
127400         MOVE 'BACKOFFICE'        TO WS-HIST-ROLE
127500         MOVE 'REJECTED'          TO WS-HIST-STATUS
127600         MOVE TRX-COMMENT         TO WS-HIST-COMMENT
127700         PERFORM 3990-WRITE-HISTORY THRU 3990-EXIT
127800         MOVE WS-LAP-USER-ID (WS-LAP-IX) TO WS-NTF-USER-ID
127900         MOVE 'Pencairan Pinjaman Ditolak' TO WS-NTF-TITLE
128000         MOVE SPACES              TO WS-NTF-MESSAGE
128100         STRING 'Pencairan pinjaman Anda ditolak. Alasan: '
128200                DELIMITED BY SIZE
128300                TRX-COMMENT       DELIMITED BY SIZE
128400                INTO WS-NTF-MESSAGE
128500         PERFORM 3995-WRITE-NOTIFICATION THRU 3995-EXIT
128600         ADD 1                    TO WS-BOREJECT-ACCEPT-CTR
128700                                      WS-TOTAL-ACCEPT-CTR
128800         MOVE 'ACCEPTED'          TO WS-DTL-DISPOSITION
128900     ELSE
129000         ADD 1                    TO WS-BOREJECT-REJECT-CTR
129100                                      WS-TOTAL-REJECT-CTR
129200         MOVE 'REJECTED'          TO WS-DTL-DISPOSITION.
129300     MOVE 'BOREJECT'             TO WS-DTL-TYPE.
129400     MOVE TRX-APPLICATION-ID     TO WS-DTL-APP-ID.
129500     IF WS-LAP-FOUND
129600         MOVE WS-LAP-USER-ID (WS-LAP-IX)  TO WS-DTL-USER-ID
129700         MOVE WS-LAP-AMOUNT (WS-LAP-IX)   TO WS-DTL-AMOUNT
129800     ELSE
129900         MOVE ZERO               TO WS-DTL-USER-ID WS-DTL-AMOUNT.
130000     MOVE WS-REJECT-REASON       TO WS-DTL-REASON.
130100     PERFORM 5900-WRITE-DETAIL-LINE THRU 5900-EXIT.
130200 3500-EXIT.
130300     EXIT.
130400*
130500****************************************************************
130600*    ASSIGNPLF - GRANT A CUSTOMER A NEW PLAFOND CEILING          *
130700****************************************************************
130800 3600-DO-ASSIGNPLF.
130900     MOVE TRX-TARGET-USER-ID     TO WS-SEARCH-ID.
131000     PERFORM 3910-FIND-USER      THRU 3910-EXIT.
131100     IF NOT WS-USR-FOUND
131200         MOVE 'TARGET USER NOT FOUND' TO WS-REJECT-REASON.
131300     IF WS-REJECT-REASON = SPACES
131400         MOVE TRX-PLAFOND-ID     TO WS-SEARCH-ID
131500         PERFORM 3950-FIND-PLAFOND THRU 3950-EXIT
131600         IF NOT WS-PLF-FOUND
131700             MOVE 'PLAFOND NOT FOUND' TO WS-REJECT-REASON.
131800     IF WS-REJECT-REASON = SPACES
131900         IF TRX-AMOUNT NOT > 0
132000             MOVE 'CEILING NOT POSITIVE' TO WS-REJECT-REASON
132100         ELSE
132200         IF TRX-AMOUNT > WS-PLF-MAX-AMOUNT (WS-PLF-IX)
132300             MOVE 'CEILING EXCEEDS PACKAGE' TO WS-REJECT-REASON.
132400     IF WS-REJECT-REASON = SPACES
132500         PERFORM 3610-DEACTIVATE-OLD-UPL THRU 3610-EXIT
132600         PERFORM 3620-ADD-NEW-UPL        THRU 3620-EXIT
132700         ADD 1                   TO WS-ASSIGNPLF-ACCEPT-CTR
132800                                     WS-TOTAL-ACCEPT-CTR
132900         MOVE 'ACCEPTED'         TO WS-DTL-DISPOSITION
133000     ELSE
133100         ADD 1                   TO WS-ASSIGNPLF-REJECT-CTR
133200                                     WS-TOTAL-REJECT-CTR
133300         MOVE 'REJECTED'         TO WS-DTL-DISPOSITION.
133400     MOVE 'ASSIGNPLF'            TO WS-DTL-TYPE.
133500     MOVE ZERO                   TO WS-DTL-APP-ID.
133600     MOVE TRX-TARGET-USER-ID     TO WS-DTL-USER-ID.
133700     MOVE TRX-AMOUNT             TO WS-DTL-AMOUNT.
133800     MOVE WS-REJECT-REASON       TO WS-DTL-REASON.
133900     PERFORM 5900-WRITE-DETAIL-LINE THRU 5900-EXIT.
134000 3600-EXIT.
134100     EXIT.
134200*
134300 3610-DEACTIVATE-OLD-UPL.
134400     MOVE TRX-TARGET-USER-ID     TO WS-SEARCH-ID.
134500     PERFORM 3940-FIND-ACTIVE-UPL THRU 3940-EXIT.
134600     IF WS-UPL-FOUND
134700         MOVE 'N'                TO WS-UPL-ACTIVE-FLAG (WS-UPL-IX).
134800 3610-EXIT.
134900     EXIT.
135000*
135100 3620-ADD-NEW-UPL.
135200     ADD 1                       TO WS-UPL-CTR.
135300     SET WS-UPL-IX               TO WS-UPL-CTR.
135400     ADD 1                       TO WS-NEXT-UPL-ID.
135500     MOVE WS-NEXT-UPL-ID         TO WS-UPL-ID (WS-UPL-IX).
135600     MOVE TRX-TARGET-USER-ID     TO WS-UPL-USER-ID (WS-UPL-IX).
135700     MOVE TRX-PLAFOND-ID         TO WS-UPL-PLAFOND-ID (WS-UPL-IX).
135800     MOVE TRX-AMOUNT             TO WS-UPL-MAX-AMOUNT (WS-UPL-IX).
135900     MOVE TRX-AMOUNT          TO WS-UPL-REMAINING-AMT (WS-UPL-IX).
136000     MOVE 'Y'                    TO WS-UPL-ACTIVE-FLAG (WS-UPL-IX).
136100     MOVE WS-RUN-TIMESTAMP    TO WS-UPL-ASSIGNED-AT (WS-UPL-IX).
136200 3620-EXIT.
136300     EXIT.
136400*
136500****************************************************************
136600*    UNKNOWN TRANSACTION TYPE - REJECT WITHOUT TOUCHING ANY     *
136700*    BALANCE, MASTER, HISTORY, OR NOTIFICATION FILE.            *
136800****************************************************************
136900 3800-REJECT-UNKNOWN-TYPE.
137000     MOVE 'UNKNOWN TRX TYPE'     TO WS-REJECT-REASON.
137100     ADD 1                       TO WS-TOTAL-REJECT-CTR.
137200     MOVE TRX-TYPE               TO WS-DTL-TYPE.
137300     MOVE TRX-APPLICATION-ID     TO WS-DTL-APP-ID.
137400     MOVE TRX-ACTION-USER-ID     TO WS-DTL-USER-ID.
137500     MOVE ZERO                   TO WS-DTL-AMOUNT.
137600     MOVE 'REJECTED'             TO WS-DTL-DISPOSITION.
137700     MOVE WS-REJECT-REASON       TO WS-DTL-REASON.
137800     PERFORM 5900-WRITE-DETAIL-LINE THRU 5900-EXIT.
137900 3800-EXIT.
138000     EXIT.
138100*
138200****************************************************************
138300*    REWRITE THE TWO MASTER FILES THAT THIS RUN MAINTAINS.      *
138400*    EVERY OTHER MASTER IS READ-ONLY TO THIS PROGRAM AND IS     *
138500*    LEFT UNTOUCHED ON DISK.                                    *
138600****************************************************************
138700 4000-REWRITE-MASTERS.
138800     OPEN OUTPUT USER-PLAFOND-FILE-OUT.
138900     PERFORM 4010-WRITE-UPL-REC THRU 4010-EXIT
139000         VARYING WS-UPL-IX FROM 1 BY 1
139100         UNTIL WS-UPL-IX > WS-UPL-CTR.
139200     CLOSE USER-PLAFOND-FILE-OUT.
139300     OPEN OUTPUT LOAN-APPLICATION-FILE-OUT.
139400     PERFORM 4020-WRITE-LAP-REC THRU 4020-EXIT
139500         VARYING WS-LAP-IX FROM 1 BY 1
139600         UNTIL WS-LAP-IX > WS-LAP-CTR.
139700     CLOSE LOAN-APPLICATION-FILE-OUT.
139800 4000-EXIT.
139900     EXIT.
140000*
140100 4010-WRITE-UPL-REC.
140200     MOVE WS-UPL-ID (WS-UPL-IX)          TO UPL-ID.
140300     MOVE WS-UPL-USER-ID (WS-UPL-IX)     TO UPL-USER-ID.
140400     MOVE WS-UPL-PLAFOND-ID (WS-UPL-IX)  TO UPL-PLAFOND-ID.
140500     MOVE WS-UPL-MAX-AMOUNT (WS-UPL-IX)  TO UPL-MAX-AMOUNT.
140600     MOVE WS-UPL-REMAINING-AMT (WS-UPL-IX)
140700                                          TO UPL-REMAINING-AMOUNT.
140800     MOVE WS-UPL-ACTIVE-FLAG (WS-UPL-IX) TO UPL-ACTIVE-FLAG.
140900     MOVE WS-UPL-ASSIGNED-AT (WS-UPL-IX) TO UPL-ASSIGNED-AT.
141000     WRITE UPL-OUT-REC FROM UPL-RECORD.
141100 4010-EXIT.
141200     EXIT.
141300*
141400 4020-WRITE-LAP-REC.
141500     MOVE WS-LAP-ID (WS-LAP-IX)          TO LAP-ID.
141600     MOVE WS-LAP-USER-ID (WS-LAP-IX)     TO LAP-USER-ID.
141700     MOVE WS-LAP-BRANCH-ID (WS-LAP-IX)   TO LAP-BRANCH-ID.
141800     MOVE WS-LAP-PLAFOND-ID (WS-LAP-IX)  TO LAP-PLAFOND-ID.
141900     MOVE WS-LAP-AMOUNT (WS-LAP-IX)      TO LAP-AMOUNT.
142000     MOVE WS-LAP-TENOR (WS-LAP-IX)       TO LAP-TENOR.
142100     MOVE WS-LAP-STATUS (WS-LAP-IX)      TO LAP-STATUS.
142200     MOVE WS-LAP-SUBMITTED-AT (WS-LAP-IX) TO LAP-SUBMITTED-AT.
142300     MOVE WS-LAP-FULL-NAME-SNAP (WS-LAP-IX)
142400                                          TO LAP-FULL-NAME-SNAP.
142500     MOVE WS-LAP-PHONE-SNAP (WS-LAP-IX)  TO LAP-PHONE-SNAP.
142600     MOVE WS-LAP-ADDRESS-SNAP (WS-LAP-IX) TO LAP-ADDRESS-SNAP.
142700     MOVE WS-LAP-NIK-SNAP (WS-LAP-IX)    TO LAP-NIK-SNAP.
142800     MOVE WS-LAP-BIRTH-DATE-SNAP (WS-LAP-IX)
142900                                          TO LAP-BIRTH-DATE-SNAP.
143000     MOVE WS-LAP-NPWP-SNAP (WS-LAP-IX)   TO LAP-NPWP-SNAP.
143100     MOVE WS-LAP-OCCUPATION (WS-LAP-IX)  TO LAP-OCCUPATION.
143200     MOVE WS-LAP-COMPANY-NAME (WS-LAP-IX) TO LAP-COMPANY-NAME.
143300     MOVE WS-LAP-REKENING-NUMBER (WS-LAP-IX)
143400                                          TO LAP-REKENING-NUMBER.
143500     WRITE LAP-OUT-REC FROM LAP-RECORD.
143600 4020-EXIT.
143700     EXIT.
143800*
143900****************************************************************
144000*    END OF RUN WORKLISTS AND MANAGEMENT REPORT.  THE MARKETING *
144100*    AND BRANCH MANAGER SECTIONS ARE PRINTED BRANCH BY BRANCH   *
144200*    IN MASTER TABLE ORDER.  THE BACKOFFICE SECTION AND THE     *
144300*    ALL-APPLICATIONS SECTION MUST COME OUT IN THE ORDER THE    *
144400*    BUSINESS ASKED FOR, SO THEY ARE RUN THROUGH THE SORT       *
144500*    INDEX BUILT BELOW BEFORE THEY ARE PRINTED.                 *
144600****************************************************************
144700 5000-PRINT-REPORT.
144800     PERFORM 5100-PRINT-MARKETING-WORKLISTS THRU 5100-EXIT.
144900     PERFORM 5200-PRINT-BM-WORKLISTS         THRU 5200-EXIT.
145000     PERFORM 5300-PRINT-BACKOFFICE-WORKLIST  THRU 5300-EXIT.
145100     PERFORM 5400-PRINT-ALL-APPLICATIONS     THRU 5400-EXIT.
145200     PERFORM 5800-PRINT-TRAILER-TOTALS       THRU 5800-EXIT.
145300 5000-EXIT.
145400     EXIT.
145500*
145600 5010-PRINT-HEADING.
145700     ADD 1                       TO WS-PAGE-NUMBER.
145800     MOVE WS-PAGE-NUMBER         TO HDG-PAGE-NO.
145900     MOVE WS-TODAY-YYYYMMDD      TO HDG-RUN-DATE.
146000     WRITE RPT-LINE FROM WS-HEADING-LINE-1
146100         AFTER ADVANCING PAGE.
146200     WRITE RPT-LINE FROM WS-HEADING-LINE-2
146300         AFTER ADVANCING 1 LINE.
146400     MOVE ZERO                   TO WS-LINE-COUNT.
146500 5010-EXIT.
146600     EXIT.
146700*
146800****************************************************************
146900*    MARKETING WORKLIST - PENDING REVIEW, ONE SECTION PER       *
147000*    BRANCH, LISTED IN THE ORDER THE APPLICATIONS SIT IN THE    *
147100*    MASTER FILE.                                               *
147200****************************************************************
147300 5100-PRINT-MARKETING-WORKLISTS.
147400     PERFORM 5110-PRINT-MKT-FOR-BRANCH THRU 5110-EXIT
147500         VARYING WS-BRN-IX FROM 1 BY 1
147600         UNTIL WS-BRN-IX > WS-BRN-CTR.
147700 5100-EXIT.
147800     EXIT.
147900*
148000 5110-PRINT-MKT-FOR-BRANCH.
148100     IF WS-BRN-DELETED-FLAG (WS-BRN-IX) = 'N'
148200         MOVE SPACES              TO WS-WORKLIST-HEADER-LINE
148300         STRING 'MARKETING WORKLIST - PENDING REVIEW - BRANCH '
148400                 DELIMITED BY SIZE
148500                 WS-BRN-CODE (WS-BRN-IX) DELIMITED BY SPACE
148600                 INTO WLH-TEXT
148700         END-STRING
148800         PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT
148900         WRITE RPT-LINE FROM WS-WORKLIST-HEADER-LINE
149000             AFTER ADVANCING 2 LINES
149100         ADD 2                    TO WS-LINE-COUNT
149200         PERFORM 5120-PRINT-MKT-LAP-LINE THRU 5120-EXIT
149300             VARYING WS-LAP-IX FROM 1 BY 1
149400             UNTIL WS-LAP-IX > WS-LAP-CTR.
149500 5110-EXIT.
149600     EXIT.
149700*
149800 5120-PRINT-MKT-LAP-LINE.
149900     IF WS-LAP-BRANCH-ID (WS-LAP-IX) = WS-BRN-ID (WS-BRN-IX)
150000             AND WS-LAP-STATUS (WS-LAP-IX) = 'PENDING-REVIEW'
150100         PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT
150200         MOVE SPACES              TO WS-WORKLIST-DETAIL-LINE
150300         MOVE WS-BRN-CODE (WS-BRN-IX)      TO WLD-BRN-CODE
150400         MOVE WS-LAP-ID (WS-LAP-IX)        TO WLD-LAP-ID
150500         MOVE WS-LAP-USER-ID (WS-LAP-IX)   TO WLD-USER-ID
150600         MOVE WS-LAP-AMOUNT (WS-LAP-IX)    TO WLD-AMOUNT
150700         MOVE WS-LAP-SUBMITTED-AT (WS-LAP-IX)
150800                                            TO WLD-SUBMITTED-AT
150900         WRITE RPT-LINE FROM WS-WORKLIST-DETAIL-LINE
151000             AFTER ADVANCING 1 LINE
151100         ADD 1                    TO WS-LINE-COUNT.
151200 5120-EXIT.
151300     EXIT.
151400*
151500****************************************************************
151600*    BRANCH MANAGER WORKLIST - WAITING APPROVAL, SAME LAYOUT    *
151700*    AS THE MARKETING SECTION ABOVE.                            *
151800****************************************************************
151900 5200-PRINT-BM-WORKLISTS.
152000     PERFORM 5210-PRINT-BM-FOR-BRANCH THRU 5210-EXIT
152100         VARYING WS-BRN-IX FROM 1 BY 1
152200         UNTIL WS-BRN-IX > WS-BRN-CTR.
152300 5200-EXIT.
152400     EXIT.
152500*
152600 5210-PRINT-BM-FOR-BRANCH.
152700     IF WS-BRN-DELETED-FLAG (WS-BRN-IX) = 'N'
152800         MOVE SPACES              TO WS-WORKLIST-HEADER-LINE
152900         STRING 'BRANCH MANAGER WORKLIST - WAITING APPROVAL - '
153000                 DELIMITED BY SIZE
153100                 'BRANCH '        DELIMITED BY SIZE
153200                 WS-BRN-CODE (WS-BRN-IX) DELIMITED BY SPACE
153300                 INTO WLH-TEXT
153400         END-STRING
153500         PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT
153600         WRITE RPT-LINE FROM WS-WORKLIST-HEADER-LINE
153700             AFTER ADVANCING 2 LINES
153800         ADD 2                    TO WS-LINE-COUNT
153900         PERFORM 5220-PRINT-BM-LAP-LINE THRU 5220-EXIT
154000             VARYING WS-LAP-IX FROM 1 BY 1
154100             UNTIL WS-LAP-IX > WS-LAP-CTR.
154200 5210-EXIT.
154300     EXIT.
154400*
154500 5220-PRINT-BM-LAP-LINE.
154600     IF WS-LAP-BRANCH-ID (WS-LAP-IX) = WS-BRN-ID (WS-BRN-IX)
154700             AND WS-LAP-STATUS (WS-LAP-IX) = 'WAITING-APPROVAL'
154800         PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT
154900         MOVE SPACES              TO WS-WORKLIST-DETAIL-LINE
155000         MOVE WS-BRN-CODE (WS-BRN-IX)      TO WLD-BRN-CODE
155100         MOVE WS-LAP-ID (WS-LAP-IX)        TO WLD-LAP-ID
155200         MOVE WS-LAP-USER-ID (WS-LAP-IX)   TO WLD-USER-ID
155300         MOVE WS-LAP-AMOUNT (WS-LAP-IX)    TO WLD-AMOUNT
155400         MOVE WS-LAP-SUBMITTED-AT (WS-LAP-IX)
155500                                            TO WLD-SUBMITTED-AT
155600         WRITE RPT-LINE FROM WS-WORKLIST-DETAIL-LINE
155700             AFTER ADVANCING 1 LINE
155800         ADD 1                    TO WS-LINE-COUNT.
155900 5220-EXIT.
156000     EXIT.
156100*
156200****************************************************************
156300*    BACKOFFICE WORKLIST - WAITING DISBURSEMENT, ALL BRANCHES,  *
156400*    OLDEST SUBMISSION FIRST SO THE FUNDING DESK CLEARS THE     *
156500*    BACKLOG IN THE ORDER IT CAME IN.                           *
156600****************************************************************
156700 5300-PRINT-BACKOFFICE-WORKLIST.
156800     PERFORM 5310-BUILD-BACKOFFICE-INDEX THRU 5310-EXIT.
156900     PERFORM 5700-SORT-INDEX-ASC          THRU 5700-EXIT.
157000     MOVE SPACES                  TO WS-WORKLIST-HEADER-LINE.
157100     MOVE 'BACKOFFICE WORKLIST - WAITING DISBURSEMENT - ALL BRN'
157200                                   TO WLH-TEXT.
157300     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
157400     WRITE RPT-LINE FROM WS-WORKLIST-HEADER-LINE
157500         AFTER ADVANCING 2 LINES.
157600     ADD 2                        TO WS-LINE-COUNT.
157700     PERFORM 5330-PRINT-SORTED-LINE THRU 5330-EXIT
157800         VARYING WS-SORT-OUTER FROM 1 BY 1
157900         UNTIL WS-SORT-OUTER > WS-SORT-CTR.
158000 5300-EXIT.
158100     EXIT.
158200*
158300 5310-BUILD-BACKOFFICE-INDEX.
158400     MOVE ZERO                    TO WS-SORT-CTR.
158500     PERFORM 5311-ADD-IF-WAITING-DISB THRU 5311-EXIT
158600         VARYING WS-LAP-IX FROM 1 BY 1
158700         UNTIL WS-LAP-IX > WS-LAP-CTR.
158800 5310-EXIT.
158900     EXIT.
159000*
159100 5311-ADD-IF-WAITING-DISB.
159200     IF WS-LAP-STATUS (WS-LAP-IX) = 'WAITING-DISBURSEMENT'
159300         ADD 1                    TO WS-SORT-CTR
159400         SET WS-SORT-LAP-IX (WS-SORT-CTR) TO WS-LAP-IX
159500         MOVE WS-LAP-SUBMITTED-AT (WS-LAP-IX)
159600                                  TO WS-SORT-KEY (WS-SORT-CTR).
159700 5311-EXIT.
159800     EXIT.
159900*
160000 5330-PRINT-SORTED-LINE.
160100     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
160200     MOVE SPACES                  TO WS-WORKLIST-DETAIL-LINE.
160300     MOVE WS-LAP-BRANCH-ID (WS-SORT-LAP-IX (WS-SORT-OUTER))
160400                                  TO WS-SEARCH-ID.
160500     PERFORM 3920-FIND-BRANCH     THRU 3920-EXIT.
160600     IF WS-BRN-FOUND
160700         MOVE WS-BRN-CODE (WS-BRN-IX) TO WLD-BRN-CODE
160800     ELSE
160900         MOVE SPACES               TO WLD-BRN-CODE.
161000     MOVE WS-LAP-ID (WS-SORT-LAP-IX (WS-SORT-OUTER))
161100                                  TO WLD-LAP-ID.
161200     MOVE WS-LAP-USER-ID (WS-SORT-LAP-IX (WS-SORT-OUTER))
161300                                  TO WLD-USER-ID.
161400     MOVE WS-LAP-AMOUNT (WS-SORT-LAP-IX (WS-SORT-OUTER))
161500                                  TO WLD-AMOUNT.
161600     MOVE WS-LAP-SUBMITTED-AT (WS-SORT-LAP-IX (WS-SORT-OUTER))
161700                                  TO WLD-SUBMITTED-AT.
161800     WRITE RPT-LINE FROM WS-WORKLIST-DETAIL-LINE
161900         AFTER ADVANCING 1 LINE.
162000     ADD 1                        TO WS-LINE-COUNT.
162100 5330-EXIT.
162200     EXIT.
162300*
162400****************************************************************
162500*    ALL APPLICATIONS - THE FULL BOOK OF BUSINESS, BROKEN OUT   *
162600*    BY BRANCH WITH A BRANCH TOTAL LINE, NEWEST SUBMISSION      *
162700*    FIRST WITHIN EACH BRANCH.  THE SORT KEY BELOW STACKS THE   *
162800*    BRANCH ID IN THE HIGH ORDER DIGITS AND AN INVERTED         *
162900*    TIMESTAMP IN THE LOW ORDER DIGITS SO ONE ASCENDING SORT    *
163000*    GIVES BOTH THE GROUPING AND THE NEWEST-FIRST ORDER.        *
163100*                                                                *
163200*    LN-0231 - THE LISTING IS SCOPED TO THE ROLE ON THE SCOPE   *
163300*    CARD THE SAME WAY THE MARKETING AND BRANCH MANAGER         *
163400*    WORKLISTS ABOVE ARE SCOPED BY BRANCH - SUPERADMIN AND      *
163500*    BACKOFFICE GET THE WHOLE BOOK, MARKETING AND BRANCH        *
163600*    MANAGER GET THEIR OWN BRANCH ONLY, AND A CUSTOMER RUN      *
163700*    GETS ONLY THAT CUSTOMER'S OWN APPLICATIONS.                *
163800****************************************************************
163900 5400-PRINT-ALL-APPLICATIONS.
164000     PERFORM 5410-BUILD-ALLAPPS-INDEX THRU 5410-EXIT.
164100     PERFORM 5700-SORT-INDEX-ASC       THRU 5700-EXIT.
164200     MOVE SPACES                   TO WS-WORKLIST-HEADER-LINE.
164300     IF WS-ACTOR-SEES-ALL
164400         MOVE 'ALL APPLICATIONS - BY BRANCH, NEWEST SUBMIT FIRST'
164500                                    TO WLH-TEXT
164600     ELSE
164700         IF WS-ACTOR-SEES-BRANCH
164800             STRING 'APPLICATIONS FOR BRANCH - NEWEST SUBMIT '
164900                     DELIMITED BY SIZE
165000                     'FIRST'      DELIMITED BY SIZE
165100                     INTO WLH-TEXT
165200             END-STRING
165300         ELSE
165400             MOVE 'YOUR APPLICATIONS - NEWEST SUBMIT FIRST'
165500                                    TO WLH-TEXT
165600         END-IF
165700     END-IF.
165800     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
165900     WRITE RPT-LINE FROM WS-WORKLIST-HEADER-LINE
166000         AFTER ADVANCING 2 LINES.
166100     ADD 2                         TO WS-LINE-COUNT.
166200     MOVE ZERO                     TO WS-BRK-BRANCH-ID
166300                                       WS-BRK-COUNT
166400                                       WS-BRK-AMOUNT
166500                                       WS-GRAND-COUNT
166600                                       WS-GRAND-AMOUNT.
166700     PERFORM 5430-PRINT-ALLAPPS-LINE THRU 5430-EXIT
166800         VARYING WS-SORT-OUTER FROM 1 BY 1
166900         UNTIL WS-SORT-OUTER > WS-SORT-CTR.
167000     PERFORM 5440-PRINT-LAST-BREAK   THRU 5440-EXIT.
167100     PERFORM 5450-PRINT-GRAND-TOTAL  THRU 5450-EXIT.
167200 5400-EXIT.
167300     EXIT.
167400*
167500 5410-BUILD-ALLAPPS-INDEX.
167600     MOVE ZERO                    TO WS-SORT-CTR.
167700     PERFORM 5411-ADD-ALLAPPS-ENTRY THRU 5411-EXIT
167800         VARYING WS-LAP-IX FROM 1 BY 1
167900         UNTIL WS-LAP-IX > WS-LAP-CTR.
168000 5410-EXIT.
168100     EXIT.
168200*
168300 5411-ADD-ALLAPPS-ENTRY.
168400     IF WS-ACTOR-SEES-ALL
168500         PERFORM 5412-STACK-ALLAPPS-ENTRY THRU 5412-EXIT
168600     ELSE
168700         IF WS-ACTOR-SEES-BRANCH
168800             IF WS-LAP-BRANCH-ID (WS-LAP-IX) = WS-ACTOR-BRANCH-ID
168900                 PERFORM 5412-STACK-ALLAPPS-ENTRY THRU 5412-EXIT
169000             END-IF
169100         ELSE
169200             IF WS-LAP-USER-ID (WS-LAP-IX) = WS-ACTOR-USER-ID
169300                 PERFORM 5412-STACK-ALLAPPS-ENTRY THRU 5412-EXIT
169400             END-IF
169500         END-IF
169600     END-IF.
169700 5411-EXIT.
169800     EXIT.
169900*
170000 5412-STACK-ALLAPPS-ENTRY.
170100     ADD 1                        TO WS-SORT-CTR.
170200     SET WS-SORT-LAP-IX (WS-SORT-CTR) TO WS-LAP-IX.
170300     COMPUTE WS-SORT-DATE-PART =
170400         WS-LAP-SUBMITTED-AT (WS-LAP-IX) / 1000000.
170500     COMPUTE WS-SORT-KEY (WS-SORT-CTR) =
170600         (WS-LAP-BRANCH-ID (WS-LAP-IX) * 100000000)
170700          + (99999999 - WS-SORT-DATE-PART).
170800 5412-EXIT.
170900     EXIT.
171000*
171100 5430-PRINT-ALLAPPS-LINE.
171200     IF WS-BRK-BRANCH-ID NOT = ZERO
171300             AND WS-BRK-BRANCH-ID NOT =
171400               WS-LAP-BRANCH-ID (WS-SORT-LAP-IX (WS-SORT-OUTER))
171500         PERFORM 5440-PRINT-LAST-BREAK THRU 5440-EXIT.
171600     MOVE WS-LAP-BRANCH-ID (WS-SORT-LAP-IX (WS-SORT-OUTER))
171700                                  TO WS-BRK-BRANCH-ID.
171800     ADD 1                        TO WS-BRK-COUNT WS-GRAND-COUNT.
171900     ADD WS-LAP-AMOUNT (WS-SORT-LAP-IX (WS-SORT-OUTER))
172000                       TO WS-BRK-AMOUNT WS-GRAND-AMOUNT.
172100     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
172200     MOVE SPACES                  TO WS-WORKLIST-DETAIL-LINE.
172300     MOVE WS-BRK-BRANCH-ID        TO WS-SEARCH-ID.
172400     PERFORM 3920-FIND-BRANCH     THRU 3920-EXIT.
172500     IF WS-BRN-FOUND
172600         MOVE WS-BRN-CODE (WS-BRN-IX) TO WLD-BRN-CODE
172700     ELSE
172800         MOVE SPACES               TO WLD-BRN-CODE.
172900     MOVE WS-LAP-ID (WS-SORT-LAP-IX (WS-SORT-OUTER))
173000                                  TO WLD-LAP-ID.
173100     MOVE WS-LAP-USER-ID (WS-SORT-LAP-IX (WS-SORT-OUTER))
173200                                  TO WLD-USER-ID.
173300     MOVE WS-LAP-AMOUNT (WS-SORT-LAP-IX (WS-SORT-OUTER))
173400                                  TO WLD-AMOUNT.
173500     MOVE WS-LAP-SUBMITTED-AT (WS-SORT-LAP-IX (WS-SORT-OUTER))
173600                                  TO WLD-SUBMITTED-AT.
173700     WRITE RPT-LINE FROM WS-WORKLIST-DETAIL-LINE
173800         AFTER ADVANCING 1 LINE.
173900     ADD 1                        TO WS-LINE-COUNT.
174000 5430-EXIT.
174100     EXIT.
174200*
174300 5440-PRINT-LAST-BREAK.
174400     IF WS-BRK-COUNT NOT = ZERO
174500         MOVE SPACES               TO WS-BREAK-LINE
174600         MOVE WS-BRK-BRANCH-ID     TO WS-SEARCH-ID
174700         PERFORM 3920-FIND-BRANCH  THRU 3920-EXIT
174800         IF WS-BRN-FOUND
174900             MOVE WS-BRN-CODE (WS-BRN-IX) TO BRK-BRN-CODE
175000         ELSE
175100             MOVE SPACES            TO BRK-BRN-CODE
175200         END-IF
175300         MOVE WS-BRK-COUNT          TO BRK-COUNT
175400         MOVE WS-BRK-AMOUNT         TO BRK-AMOUNT
175500         PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT
175600         WRITE RPT-LINE FROM WS-BREAK-LINE
175700             AFTER ADVANCING 2 LINES
175800         ADD 2                      TO WS-LINE-COUNT
175900         MOVE ZERO                  TO WS-BRK-COUNT WS-BRK-AMOUNT.
176000 5440-EXIT.
176100     EXIT.
176200*
176300 5450-PRINT-GRAND-TOTAL.
176400     MOVE SPACES                   TO WS-TRAILER-LINE.
176500     MOVE 'GRAND TOTAL - ALL APPLICATIONS'
176600                                    TO TRL-LABEL.
176700     MOVE WS-GRAND-COUNT            TO TRL-COUNT.
176800     MOVE WS-GRAND-AMOUNT           TO TRL-AMOUNT.
176900     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
177000     WRITE RPT-LINE FROM WS-TRAILER-LINE
177100         AFTER ADVANCING 2 LINES.
177200     ADD 2                          TO WS-LINE-COUNT.
177300 5450-EXIT.
177400     EXIT.
177500*
177600****************************************************************
177700*    GENERIC ASCENDING BUBBLE SORT OVER THE SORT INDEX TABLE.   *
177800*    USED BY BOTH THE BACKOFFICE SECTION AND THE ALL-APPLICA-   *
177900*    TIONS SECTION - EACH BUILDS ITS OWN SORT KEY BEFOREHAND.   *
178000****************************************************************
178100 5700-SORT-INDEX-ASC.
178200     MOVE 'Y'                     TO WS-SORT-SWAPPED-SW.
178300     PERFORM 5710-BUBBLE-PASS THRU 5710-EXIT
178400         UNTIL NOT WS-SORT-SWAPPED.
178500 5700-EXIT.
178600     EXIT.
178700*
178800 5710-BUBBLE-PASS.
178900     MOVE 'N'                     TO WS-SORT-SWAPPED-SW.
179000     PERFORM 5720-COMPARE-SWAP THRU 5720-EXIT
179100         VARYING WS-SORT-OUTER FROM 1 BY 1
179200         UNTIL WS-SORT-OUTER > WS-SORT-CTR - 1.
179300 5710-EXIT.
179400     EXIT.
179500*
179600 5720-COMPARE-SWAP.
179700     IF WS-SORT-KEY (WS-SORT-OUTER) >
179800                           WS-SORT-KEY (WS-SORT-OUTER + 1)
179900         MOVE WS-SORT-KEY (WS-SORT-OUTER)    TO WS-SORT-KEY-TEMP
180000         MOVE WS-SORT-LAP-IX (WS-SORT-OUTER) TO WS-SORT-TEMP
180100         MOVE WS-SORT-KEY (WS-SORT-OUTER + 1)
180200                              TO WS-SORT-KEY (WS-SORT-OUTER)
180300         MOVE WS-SORT-LAP-IX (WS-SORT-OUTER + 1)
180400                           TO WS-SORT-LAP-IX (WS-SORT-OUTER)
180500         MOVE WS-SORT-KEY-TEMP
180600                          TO WS-SORT-KEY (WS-SORT-OUTER + 1)
180700         MOVE WS-SORT-TEMP
180800                       TO WS-SORT-LAP-IX (WS-SORT-OUTER + 1)
180900         MOVE 'Y'                 TO WS-SORT-SWAPPED-SW.
181000 5720-EXIT.
181100     EXIT.
181200*
181300****************************************************************
181400*    DETAIL LINE WRITER - CALLED FROM EVERY TRANSACTION HANDLER *
181500*    AS EACH TRX RECORD IS DISPOSED OF, SO THE RUN REPORT       *
181600*    READS IN THE SAME ORDER AS THE TRANSACTION FILE.           *
181700****************************************************************
181800 5900-WRITE-DETAIL-LINE.
181900     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
182000     MOVE SPACES                  TO WS-DETAIL-LINE.
182100     MOVE WS-DTL-TYPE              TO DTL-TRX-TYPE.
182200     MOVE WS-DTL-APP-ID            TO DTL-LAP-ID.
182300     MOVE WS-DTL-USER-ID           TO DTL-USER-ID.
182400     MOVE WS-DTL-AMOUNT            TO DTL-AMOUNT.
182500     MOVE WS-DTL-DISPOSITION       TO DTL-DISPOSITION.
182600     MOVE WS-DTL-REASON            TO DTL-REASON.
182700     WRITE RPT-LINE FROM WS-DETAIL-LINE
182800         AFTER ADVANCING 1 LINE.
182900     ADD 1                         TO WS-LINE-COUNT.
183000 5900-EXIT.
183100     EXIT.
183200*
183300 5910-CHECK-PAGE-BREAK.
183400     IF WS-LINE-COUNT > 55
183500         PERFORM 5010-PRINT-HEADING THRU 5010-EXIT.
183600 5910-EXIT.
183700     EXIT.
183800*
183900****************************************************************
184000*    RUN CONTROL TOTALS - TIES THE PRINTED REPORT BACK TO THE   *
184100*    TRANSACTION FILE FOR THE OPERATOR'S BALANCING SHEET.       *
184200****************************************************************
184300 5800-PRINT-TRAILER-TOTALS.
184400     MOVE SPACES                  TO WS-TRAILER-LINE.
184500     MOVE 'RUN TOTALS'             TO TRL-LABEL.
184600     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
184700     WRITE RPT-LINE FROM WS-TRAILER-LINE
184800         AFTER ADVANCING 2 LINES.
184900     ADD 2                         TO WS-LINE-COUNT.
185000     MOVE SPACES                  TO WS-TRAILER-LINE.
185100     MOVE 'TRANSACTIONS READ'      TO TRL-LABEL.
185200     MOVE WS-TRX-READ-CTR          TO TRL-COUNT.
185300     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
185400     WRITE RPT-LINE FROM WS-TRAILER-LINE
185500         AFTER ADVANCING 1 LINE.
185600     ADD 1                         TO WS-LINE-COUNT.
185700     MOVE SPACES                  TO WS-TRAILER-LINE.
185800     MOVE 'TRANSACTIONS ACCEPTED'  TO TRL-LABEL.
185900     MOVE WS-TOTAL-ACCEPT-CTR      TO TRL-COUNT.
186000     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
186100     WRITE RPT-LINE FROM WS-TRAILER-LINE
186200         AFTER ADVANCING 1 LINE.
186300     ADD 1                         TO WS-LINE-COUNT.
186400     MOVE SPACES                  TO WS-TRAILER-LINE.
186500     MOVE 'TRANSACTIONS REJECTED'  TO TRL-LABEL.
186600     MOVE WS-TOTAL-REJECT-CTR      TO TRL-COUNT.
186700     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
186800     WRITE RPT-LINE FROM WS-TRAILER-LINE
186900         AFTER ADVANCING 1 LINE.
187000     ADD 1                         TO WS-LINE-COUNT.
187100     MOVE SPACES                  TO WS-TRAILER-LINE.
187200     MOVE 'TOTAL AMOUNT SUBMITTED' TO TRL-LABEL.
187300     MOVE WS-TOTAL-AMT-SUBMITTED   TO TRL-AMOUNT.
187400     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
187500     WRITE RPT-LINE FROM WS-TRAILER-LINE
187600         AFTER ADVANCING 1 LINE.
187700     ADD 1                         TO WS-LINE-COUNT.
187800     MOVE SPACES                  TO WS-TRAILER-LINE.
187900     MOVE 'TOTAL AMOUNT DISBURSED' TO TRL-LABEL.
188000     MOVE WS-TOTAL-AMT-DISBURSED   TO TRL-AMOUNT.
188100     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
188200     WRITE RPT-LINE FROM WS-TRAILER-LINE
188300         AFTER ADVANCING 1 LINE.
188400     ADD 1                         TO WS-LINE-COUNT.
188500     MOVE SPACES                  TO WS-TRAILER-LINE.
188600     MOVE 'TOTAL AMOUNT RETURNED TO PLAFONDS' TO TRL-LABEL.
188700     MOVE WS-TOTAL-AMT-RETURNED    TO TRL-AMOUNT.
188800     PERFORM 5910-CHECK-PAGE-BREAK THRU 5910-EXIT.
188900     WRITE RPT-LINE FROM WS-TRAILER-LINE
189000         AFTER ADVANCING 1 LINE.
189100     ADD 1                         TO WS-LINE-COUNT.
189200 5800-EXIT.
189300     EXIT.
189400*
189500****************************************************************
189600*    CLOSE OUT AND GO HOME.                                     *
189700****************************************************************
189800 9000-END-RUN.
189900     CLOSE PLAFOND-FILE
190000           BRANCH-FILE
190100           USER-FILE
190200           USER-PROFILE-FILE
190300           USER-PLAFOND-FILE-IN
190400           LOAN-APPLICATION-FILE-IN
190500           LOAN-TRANSACTION-FILE
190600           APPLICATION-HISTORY-FILE
190700           NOTIFICATION-FILE
190800           REPORT-FILE
190900           REPORT-SCOPE-FILE.
191000 9000-EXIT.
191100     EXIT.
