000100****************************************************************
000200*  LNVUSR - USER MASTER RECORD LAYOUT                          *
000300*  LOANOVA CONSUMER LENDING SYSTEM                              *
000400****************************************************************
000500*  MAINTENANCE HISTORY                                         *
000600*  DATE     BY    TICKET      DESCRIPTION                      *
000700*  -------- ----- ----------  ---------------------------------*
000800*  03/14/89 RJH   LN-0004     INITIAL RECORD LAYOUT             *
000900*  05/11/93 CDW   LN-0088     ADDED ROLE / BRANCH ASSIGNMENT    *
001000****************************************************************
001100 01  USR-RECORD.
001200     05  USR-ID                         PIC 9(9).
001300     05  USR-USERNAME                   PIC X(30).
001400     05  USR-ROLE                       PIC X(15).
001500         88  USR-IS-CUSTOMER              VALUE 'CUSTOMER'.
001600         88  USR-IS-MARKETING             VALUE 'MARKETING'.
001700         88  USR-IS-BRANCHMANAGER         VALUE 'BRANCHMANAGER'.
001800         88  USR-IS-BACKOFFICE            VALUE 'BACKOFFICE'.
001900         88  USR-IS-SUPERADMIN            VALUE 'SUPERADMIN'.
002000     05  USR-BRANCH-ID                  PIC 9(9).
002100     05  USR-ACTIVE-FLAG                PIC X(1).
002200         88  USR-IS-ACTIVE-USR                VALUE 'Y'.
002300         88  USR-IS-INACTIVE-USR              VALUE 'N'.
002400     05  FILLER                         PIC X(20).
