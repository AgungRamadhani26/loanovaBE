000100****************************************************************
000200*  LNV4500 - CUSTOMER NOTIFICATION MAINTENANCE                  *
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     LNV4500.
000600 AUTHOR.         R J HARTLEY.
000700 INSTALLATION.   LOANOVA CONSUMER LENDING - BATCH OPERATIONS.
000800 DATE-WRITTEN.   07/20/1989.
000900 DATE-COMPILED.
001000 SECURITY.       INTERNAL USE ONLY - LOANOVA BATCH OPERATIONS.
001100****************************************************************
001200*  CHANGE LOG                                                  *
001300*  DATE     BY    TICKET      DESCRIPTION                      *
001400*  -------- ----- ----------  ---------------------------------*
001500*  07/20/89 RJH   LN-0013     INITIAL WRITE - APPEND ONLY, RUN  *
001600*                             OVERNIGHT AGAINST THE DAY'S       *
001700*                             NOTICE FEED.                      *
001800*  04/17/99 CDW   LN-0171     MARK-AS-READ AND MARK-ALL-READ    *
001900*                             ACTIONS ADDED SO THE ONLINE       *
002000*                             CUSTOMER PORTAL CAN CLEAR NOTICES *
002100*                             THROUGH THE OVERNIGHT CYCLE.      *
002200*  11/03/03 CDW   LN-0233     MARK-AS-READ NOW CHECKS THE       *
002300*                             REQUESTING CUSTOMER OWNS THE      *
002400*                             NOTICE BEFORE CLEARING IT.        *
002500****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT NOTIFICATION-FILE-IN   ASSIGN TO NTFIN
003300         ORGANIZATION IS SEQUENTIAL.
003400     SELECT NOTIFICATION-FILE-OUT  ASSIGN TO NTFOUT
003500         ORGANIZATION IS SEQUENTIAL.
003600     SELECT NOTIFICATION-REQ-FILE  ASSIGN TO NTFREQ
003700         ORGANIZATION IS SEQUENTIAL.
003800     SELECT MAINT-REPORT-FILE      ASSIGN TO NTFRPT
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000*
004100 DATA DIVISION.
004200*
004300 FILE SECTION.
004400*
004500 FD  NOTIFICATION-FILE-IN
004600     RECORD CONTAINS 208 CHARACTERS
004700     LABEL RECORDS ARE STANDARD.
004800     COPY '/loanova/copylib/lnvntf.cbl'.
004900*
005000 FD  NOTIFICATION-FILE-OUT
005100     RECORD CONTAINS 208 CHARACTERS
005200     LABEL RECORDS ARE STANDARD.
005300 01  NTF-OUT-REC                    PIC X(208).
005400*
005500 FD  NOTIFICATION-REQ-FILE
005600     RECORD CONTAINS 190 CHARACTERS
005700     LABEL RECORDS ARE STANDARD.
005800 01  NTF-REQ-RECORD.
005900     05  NTF-REQ-ACTION              PIC X(10).
006000         88  NTF-REQ-IS-APPEND            VALUE 'APPEND'.
006100         88  NTF-REQ-IS-MARKREAD          VALUE 'MARKREAD'.
006200         88  NTF-REQ-IS-MARKALL           VALUE 'MARKALL'.
006300     05  NTF-REQ-USER-ID             PIC 9(9).
006400     05  NTF-REQ-NOTIF-ID            PIC 9(9).
006500     05  NTF-REQ-TITLE               PIC X(40).
006600     05  NTF-REQ-MESSAGE             PIC X(120).
006700     05  FILLER                      PIC X(02).
006800*
006900 FD  MAINT-REPORT-FILE
007000     RECORD CONTAINS 132 CHARACTERS
007100     LABEL RECORDS ARE OMITTED.
007200 01  RPT-LINE                       PIC X(132).
007300*
007400 WORKING-STORAGE SECTION.
007500*
007600****************************************************************
007700*  STANDALONE SCRATCH FIELDS - THE NOTIFICATION SEARCH          *
007800*  ARGUMENTS AND THE NEXT-ID COUNTER, CARRIED AS 77-LEVELS      *
007900*  PER SHOP CONVENTION.                                         *
008000****************************************************************
008100 77  WS-SEARCH-NOTIF-ID             PIC 9(9).
008200 77  WS-SEARCH-USER-ID              PIC 9(9).
008300 77  WS-NEXT-NTF-ID                 PIC 9(9) COMP.
008400*
008500 01  WS-CONSTANTS.
008600     05  WS-PGM-TITLE               PIC X(40)
008700             VALUE 'LNV4500 - NOTIFICATION MAINTENANCE'.
008800     05  FILLER                     PIC X(10) VALUE SPACES.
008900*
009000 01  WS-SWITCHES.
009100     05  WS-MST-EOF-SW              PIC X(1)  VALUE 'N'.
009200         88  WS-MST-EOF                  VALUE 'Y'.
009300     05  WS-REQ-EOF-SW              PIC X(1)  VALUE 'N'.
009400         88  WS-REQ-EOF                   VALUE 'Y'.
009500     05  WS-NTF-FOUND-SW            PIC X(1)  VALUE 'N'.
009600         88  WS-NTF-FOUND                 VALUE 'Y'.
009700     05  FILLER                     PIC X(10) VALUE SPACES.
009800*
009900 01  WS-CONTROL-TOTALS.
010000     05  WS-REQ-READ-CTR            PIC S9(7) COMP-3 VALUE ZERO.
010100     05  WS-REQ-APPLIED-CTR         PIC S9(7) COMP-3 VALUE ZERO.
010200     05  WS-REQ-REJECTED-CTR        PIC S9(7) COMP-3 VALUE ZERO.
010300     05  FILLER                     PIC X(10) VALUE SPACES.
010400*
010500****************************************************************
010600*  NOTIFICATION TABLE - LOADED WHOLE, REWRITTEN WHOLE AT THE    *
010700*  END OF THE RUN, SAME AS THE OTHER MASTER MAINTENANCE JOBS.   *
010800****************************************************************
010900 01  WS-NTF-TABLE.
011000     05  WS-NTF-CTR                 PIC S9(4) COMP VALUE ZERO.
011100     05  WS-NTF-ENTRY OCCURS 2000 TIMES
011200                 INDEXED BY WS-NTF-IX.
011300         10  WS-NTF-ID              PIC 9(9).
011400         10  WS-NTF-USER-ID         PIC 9(9).
011500         10  WS-NTF-TITLE           PIC X(40).
011600         10  WS-NTF-MESSAGE         PIC X(120).
011700         10  WS-NTF-READ-FLAG       PIC X(1).
011800             88  WS-NTF-ROW-READ         VALUE 'Y'.
011900             88  WS-NTF-ROW-UNREAD       VALUE 'N'.
012000         10  WS-NTF-CREATED-AT      PIC 9(14).
012100         10  WS-NTF-CREATED-AT-R REDEFINES
012200                 WS-NTF-CREATED-AT.
012300             15  WS-NTF-CR-YYYYMMDD PIC 9(8).
012400             15  WS-NTF-CR-HHMMSS   PIC 9(6).
012500         10  FILLER                 PIC X(5).
012600*
012700 01  WS-WORK-FIELDS.
012800     05  WS-RUN-YYYYMMDD            PIC 9(8).
012900     05  WS-RUN-DATE-R REDEFINES WS-RUN-YYYYMMDD.
013000         10  WS-RUN-CENT-YY         PIC 9(4).
013100         10  WS-RUN-MM              PIC 9(2).
013200         10  WS-RUN-DD              PIC 9(2).
013300     05  WS-RUN-TIME-RAW            PIC 9(8).
013400     05  WS-RUN-TIME-R REDEFINES WS-RUN-TIME-RAW.
013500         10  WS-RUN-HHMMSS          PIC 9(6).
013600         10  WS-RUN-HUNDREDTHS      PIC 9(2).
013700     05  FILLER                     PIC X(10) VALUE SPACES.
013800*
013900 01  WS-DETAIL-LINE.
014000     05  DTL-ACTION                 PIC X(10).
014100     05  FILLER                     PIC X(02) VALUE SPACES.
014200     05  DTL-USER-ID                PIC ZZZZZZZZ9.
014300     05  FILLER                     PIC X(02) VALUE SPACES.
014400     05  DTL-NOTIF-ID               PIC ZZZZZZZZ9.
014500     05  FILLER                     PIC X(02) VALUE SPACES.
014600     05  DTL-RESULT                 PIC X(60).
014700     05  FILLER                     PIC X(17) VALUE SPACES.
014800*
014900 01  WS-HEADING-LINE-1.
015000     05  FILLER                     PIC X(01) VALUE SPACE.
015100     05  FILLER                     PIC X(40) VALUE
015200             'LOANOVA CONSUMER LENDING SYSTEM'.
015300     05  FILLER                     PIC X(91) VALUE SPACES.
015400*
015500 01  WS-HEADING-LINE-2.
015600     05  FILLER                     PIC X(01) VALUE SPACE.
015700     05  FILLER                     PIC X(40) VALUE
015800             'NOTIFICATION MAINTENANCE - RUN LOG'.
015900     05  FILLER                     PIC X(91) VALUE SPACES.
016000*
016100 01  WS-TRAILER-LINE.
016200     05  TRL-LABEL                  PIC X(40).
016300     05  TRL-COUNT                  PIC ZZZ,ZZ9.
016400     05  FILLER                     PIC X(85) VALUE SPACES.
016500*
016600 PROCEDURE DIVISION.
016700 0000-MAIN-LINE.
016800     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
016900     PERFORM 3000-PROCESS-REQUESTS THRU 3000-EXIT
017000         UNTIL WS-REQ-EOF.
017100     PERFORM 4000-REWRITE-NOTIF    THRU 4000-EXIT.
017200     PERFORM 5800-PRINT-TRAILER    THRU 5800-EXIT.
017300     PERFORM 9000-END-RUN          THRU 9000-EXIT.
017400     STOP RUN.
017500*
017600 1000-INITIALIZE.
017700     OPEN INPUT  NOTIFICATION-FILE-IN
017800          INPUT  NOTIFICATION-REQ-FILE
017900          OUTPUT MAINT-REPORT-FILE.
018000     PERFORM 2000-LOAD-NTF-TBL     THRU 2000-EXIT.
018100     ACCEPT WS-RUN-YYYYMMDD FROM DATE YYYYMMDD.
018200     ACCEPT WS-RUN-TIME-RAW FROM TIME.
018300     WRITE RPT-LINE FROM WS-HEADING-LINE-1
018400         AFTER ADVANCING TOP-OF-FORM.
018500     WRITE RPT-LINE FROM WS-HEADING-LINE-2
018600         AFTER ADVANCING 1 LINE.
018700     PERFORM 3900-READ-REQ         THRU 3900-EXIT.
018800 1000-EXIT.
018900     EXIT.
019000*
019100****************************************************************
019200*  2000 SERIES - LOAD THE NOTIFICATION TABLE INTO STORAGE       *
019300****************************************************************
019400 2000-LOAD-NTF-TBL.
019500     PERFORM 2010-READ-NTF-REC     THRU 2010-EXIT
019600         UNTIL WS-MST-EOF.
019700 2000-EXIT.
019800     EXIT.
019900*
020000 2010-READ-NTF-REC.
020100     READ NOTIFICATION-FILE-IN
020200         AT END     MOVE 'Y'          TO WS-MST-EOF-SW
020300         NOT AT END
020400             ADD 1                    TO WS-NTF-CTR
020500             SET WS-NTF-IX            TO WS-NTF-CTR
020600             MOVE NTF-ID              TO WS-NTF-ID (WS-NTF-IX)
020700             MOVE NTF-USER-ID
020800                              TO WS-NTF-USER-ID (WS-NTF-IX)
020900             MOVE NTF-TITLE           TO WS-NTF-TITLE (WS-NTF-IX)
021000             MOVE NTF-MESSAGE
021100                              TO WS-NTF-MESSAGE (WS-NTF-IX)
021200             MOVE NTF-READ-FLAG
021300                              TO WS-NTF-READ-FLAG (WS-NTF-IX)
021400             MOVE NTF-CREATED-AT
021500                              TO WS-NTF-CREATED-AT (WS-NTF-IX)
021600             IF WS-NTF-ID (WS-NTF-IX) NOT LESS THAN
021700                                              WS-NEXT-NTF-ID
021800                 COMPUTE WS-NEXT-NTF-ID =
021900                                 WS-NTF-ID (WS-NTF-IX) + 1
022000             END-IF
022100     END-READ.
022200 2010-EXIT.
022300     EXIT.
022400*
022500****************************************************************
022600*  3000 SERIES - APPLY ONE MAINTENANCE REQUEST                  *
022700****************************************************************
022800 3000-PROCESS-REQUESTS.
022900     ADD 1                          TO WS-REQ-READ-CTR.
023000     IF NTF-REQ-IS-APPEND
023100         PERFORM 3100-DO-APPEND     THRU 3100-EXIT
023200     ELSE
023300     IF NTF-REQ-IS-MARKREAD
023400         PERFORM 3200-DO-MARKREAD   THRU 3200-EXIT
023500     ELSE
023600     IF NTF-REQ-IS-MARKALL
023700         PERFORM 3300-DO-MARKALL    THRU 3300-EXIT
023800     ELSE
023900         PERFORM 3700-REJECT-UNKNOWN THRU 3700-EXIT.
024000     PERFORM 5900-WRITE-DETAIL      THRU 5900-EXIT.
024100     PERFORM 3900-READ-REQ          THRU 3900-EXIT.
024200 3000-EXIT.
024300     EXIT.
024400*
024500 3700-REJECT-UNKNOWN.
024600     MOVE NTF-REQ-ACTION            TO DTL-ACTION.
024700     MOVE NTF-REQ-USER-ID           TO DTL-USER-ID.
024800     MOVE NTF-REQ-NOTIF-ID          TO DTL-NOTIF-ID.
024900     MOVE 'REJECTED - UNRECOGNIZED ACTION CODE ON REQUEST'
025000                                     TO DTL-RESULT.
025100     ADD 1                          TO WS-REQ-REJECTED-CTR.
025200 3700-EXIT.
025300     EXIT.
025400*
025500****************************************************************
025600*  APPEND - A NEW NOTICE IS ADDED UNREAD, STAMPED WITH THE      *
025700*  RUN DATE AND TIME.  THE FIVE STANDARD NOTICE TITLES ARE      *
025800*  COMPOSED BY THE LOAN CYCLE ITSELF, NOT BY THIS JOB.          *
025900****************************************************************
026000 3100-DO-APPEND.
026100     MOVE 'APPEND'                  TO DTL-ACTION.
026200     MOVE NTF-REQ-USER-ID           TO DTL-USER-ID.
026300     ADD 1                          TO WS-NTF-CTR.
026400     SET WS-NTF-IX                  TO WS-NTF-CTR.
026500     MOVE WS-NEXT-NTF-ID            TO WS-NTF-ID (WS-NTF-IX).
026600     MOVE WS-NEXT-NTF-ID            TO DTL-NOTIF-ID.
026700     COMPUTE WS-NEXT-NTF-ID = WS-NEXT-NTF-ID + 1.
026800     MOVE NTF-REQ-USER-ID
026900                          TO WS-NTF-USER-ID (WS-NTF-IX).
027000     MOVE NTF-REQ-TITLE   TO WS-NTF-TITLE (WS-NTF-IX).
027100     MOVE NTF-REQ-MESSAGE TO WS-NTF-MESSAGE (WS-NTF-IX).
027200     MOVE 'N'             TO WS-NTF-READ-FLAG (WS-NTF-IX).
027300     MOVE WS-RUN-YYYYMMDD TO WS-NTF-CR-YYYYMMDD (WS-NTF-IX).
027400     MOVE WS-RUN-HHMMSS   TO WS-NTF-CR-HHMMSS (WS-NTF-IX).
027500     MOVE 'NOTICE APPENDED, UNREAD'  TO DTL-RESULT.
027600     ADD 1                          TO WS-REQ-APPLIED-CTR.
027700 3100-EXIT.
027800     EXIT.
027900*
028000****************************************************************
028100*  MARK-AS-READ - THE REQUESTING CUSTOMER MUST OWN THE NOTICE.  *
028200****************************************************************
028300 3200-DO-MARKREAD.
028400     MOVE NTF-REQ-NOTIF-ID          TO WS-SEARCH-NOTIF-ID.
028500     MOVE NTF-REQ-USER-ID           TO WS-SEARCH-USER-ID.
028600     MOVE 'MARKREAD'                TO DTL-ACTION.
028700     MOVE NTF-REQ-USER-ID           TO DTL-USER-ID.
028800     MOVE NTF-REQ-NOTIF-ID          TO DTL-NOTIF-ID.
028900     PERFORM 3910-FIND-OWNED-NOTIF  THRU 3910-EXIT.
029000     IF NOT WS-NTF-FOUND
029100         MOVE 'REJECTED - NOTICE NOT ON FILE OR NOT OWNED'
029200                                     TO DTL-RESULT
029300         ADD 1                      TO WS-REQ-REJECTED-CTR
029400     ELSE
029500         MOVE 'Y'         TO WS-NTF-READ-FLAG (WS-NTF-IX)
029600         MOVE 'NOTICE MARKED READ'   TO DTL-RESULT
029700         ADD 1                      TO WS-REQ-APPLIED-CTR.
029800 3200-EXIT.
029900     EXIT.
030000*
030100****************************************************************
030200*  MARK-ALL-READ - EVERY UNREAD NOTICE FOR THE CUSTOMER.        *
030300****************************************************************
030400 3300-DO-MARKALL.
030500     MOVE NTF-REQ-USER-ID           TO WS-SEARCH-USER-ID.
030600     MOVE 'MARKALL'                 TO DTL-ACTION.
030700     MOVE NTF-REQ-USER-ID           TO DTL-USER-ID.
030800     MOVE ZERO                      TO DTL-NOTIF-ID.
030900     PERFORM 3920-MARK-ALL-OWNED    THRU 3920-EXIT
031000         VARYING WS-NTF-IX FROM 1 BY 1
031100         UNTIL WS-NTF-IX > WS-NTF-CTR.
031200     MOVE 'ALL UNREAD NOTICES MARKED READ' TO DTL-RESULT.
031300     ADD 1                          TO WS-REQ-APPLIED-CTR.
031400 3300-EXIT.
031500     EXIT.
031600*
031700****************************************************************
031800*  3900 SERIES - TRANSACTION READ                               *
031900****************************************************************
032000 3900-READ-REQ.
032100     READ NOTIFICATION-REQ-FILE
032200         AT END     MOVE 'Y'        TO WS-REQ-EOF-SW
032300     END-READ.
032400 3900-EXIT.
032500     EXIT.
032600*
032700****************************************************************
032800*  3910-3920 - LINEAR SCANS OF THE NOTIFICATION TABLE           *
032900****************************************************************
033000 3910-FIND-OWNED-NOTIF.
033100     MOVE 'N'                       TO WS-NTF-FOUND-SW.
033200     PERFORM 3911-SCAN-OWNED-NOTIF  THRU 3911-EXIT
033300         VARYING WS-NTF-IX FROM 1 BY 1
033400         UNTIL WS-NTF-IX > WS-NTF-CTR
033500            OR WS-NTF-FOUND.
033600 3910-EXIT.
033700     EXIT.
033800*
033900 3911-SCAN-OWNED-NOTIF.
034000     IF WS-NTF-ID (WS-NTF-IX) = WS-SEARCH-NOTIF-ID
034100             AND WS-NTF-USER-ID (WS-NTF-IX) = WS-SEARCH-USER-ID
034200         MOVE 'Y'                   TO WS-NTF-FOUND-SW.
034300 3911-EXIT.
034400     EXIT.
034500*
034600 3920-MARK-ALL-OWNED.
034700     IF WS-NTF-USER-ID (WS-NTF-IX) = WS-SEARCH-USER-ID
034800             AND WS-NTF-ROW-UNREAD (WS-NTF-IX)
034900         MOVE 'Y'           TO WS-NTF-READ-FLAG (WS-NTF-IX).
035000 3920-EXIT.
035100     EXIT.
035200*
035300****************************************************************
035400*  4000 SERIES - REWRITE THE NOTIFICATION FILE                  *
035500****************************************************************
035600 4000-REWRITE-NOTIF.
035700     OPEN OUTPUT NOTIFICATION-FILE-OUT.
035800     PERFORM 4010-WRITE-NTF-ROW     THRU 4010-EXIT
035900         VARYING WS-NTF-IX FROM 1 BY 1
036000         UNTIL WS-NTF-IX > WS-NTF-CTR.
036100     CLOSE NOTIFICATION-FILE-OUT.
036200 4000-EXIT.
036300     EXIT.
036400*
036500 4010-WRITE-NTF-ROW.
036600     MOVE WS-NTF-ID (WS-NTF-IX)          TO NTF-ID.
036700     MOVE WS-NTF-USER-ID (WS-NTF-IX)     TO NTF-USER-ID.
036800     MOVE WS-NTF-TITLE (WS-NTF-IX)       TO NTF-TITLE.
036900     MOVE WS-NTF-MESSAGE (WS-NTF-IX)     TO NTF-MESSAGE.
037000     MOVE WS-NTF-READ-FLAG (WS-NTF-IX)   TO NTF-READ-FLAG.
037100     MOVE WS-NTF-CREATED-AT (WS-NTF-IX)  TO NTF-CREATED-AT.
037200     WRITE NTF-OUT-REC FROM NTF-RECORD.
037300 4010-EXIT.
037400     EXIT.
037500*
037600****************************************************************
037700*  5000 SERIES - RUN LOG PRINTING                               *
037800****************************************************************
037900 5900-WRITE-DETAIL.
038000     WRITE RPT-LINE FROM WS-DETAIL-LINE
038100         AFTER ADVANCING 1 LINE.
038200 5900-EXIT.
038300     EXIT.
038400*
038500 5800-PRINT-TRAILER.
038600     MOVE SPACES                    TO WS-TRAILER-LINE.
038700     MOVE 'REQUESTS READ. . . . . . . . . . . . . .'
038800                                     TO TRL-LABEL.
038900     MOVE WS-REQ-READ-CTR           TO TRL-COUNT.
039000     WRITE RPT-LINE FROM WS-TRAILER-LINE
039100         AFTER ADVANCING 2 LINES.
039200     MOVE 'REQUESTS APPLIED. . . . . . . . . . . .'
039300                                     TO TRL-LABEL.
039400     MOVE WS-REQ-APPLIED-CTR        TO TRL-COUNT.
039500     WRITE RPT-LINE FROM WS-TRAILER-LINE
039600         AFTER ADVANCING 1 LINE.
039700     MOVE 'REQUESTS REJECTED. . . . . . . . . . . '
039800                                     TO TRL-LABEL.
039900     MOVE WS-REQ-REJECTED-CTR       TO TRL-COUNT.
040000     WRITE RPT-LINE FROM WS-TRAILER-LINE
040100         AFTER ADVANCING 1 LINE.
040200 5800-EXIT.
040300     EXIT.
040400*
040500****************************************************************
040600*  9000 SERIES - CLOSEDOWN                                      *
040700****************************************************************
040800 9000-END-RUN.
040900     CLOSE NOTIFICATION-FILE-IN
041000           NOTIFICATION-REQ-FILE
041100           MAINT-REPORT-FILE.
041200 9000-EXIT.
041300     EXIT.
