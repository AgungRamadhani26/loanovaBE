000100****************************************************************
000200*  LNVNTF - CUSTOMER NOTIFICATION RECORD LAYOUT                 *
000300*  LOANOVA CONSUMER LENDING SYSTEM                              *
000400****************************************************************
000500*  MAINTENANCE HISTORY                                         *
000600*  DATE     BY    TICKET      DESCRIPTION                      *
000700*  -------- ----- ----------  ---------------------------------*
000800*  07/20/89 RJH   LN-0013     INITIAL RECORD LAYOUT             *
000900*  04/17/99 CDW   LN-0171     MESSAGE TEXT WIDENED TO 120 BYTES *
001000****************************************************************
001100 01  NTF-RECORD.
001200     05  NTF-ID                         PIC 9(9).
001300     05  NTF-USER-ID                    PIC 9(9).
001400     05  NTF-TITLE                      PIC X(40).
001500     05  NTF-MESSAGE                    PIC X(120).
001600     05  NTF-READ-FLAG                  PIC X(1).
001700         88  NTF-IS-READ                      VALUE 'Y'.
001800         88  NTF-IS-UNREAD                     VALUE 'N'.
001900     05  NTF-CREATED-AT                 PIC 9(14).
002000     05  NTF-CREATED-AT-R REDEFINES NTF-CREATED-AT.
002100         10  NTF-CREATED-YYYYMMDD       PIC 9(8).
002200         10  NTF-CREATED-HHMMSS         PIC 9(6).
002300     05  FILLER                         PIC X(15).
