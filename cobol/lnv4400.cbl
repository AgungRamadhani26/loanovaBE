000100****************************************************************
000200*  LNV4400 - CUSTOMER PROFILE UNIQUENESS CHECK                  *
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     LNV4400.
000600 AUTHOR.         R J HARTLEY.
000700 INSTALLATION.   LOANOVA CONSUMER LENDING - BATCH OPERATIONS.
000800 DATE-WRITTEN.   04/02/1989.
000900 DATE-COMPILED.
001000 SECURITY.       INTERNAL USE ONLY - LOANOVA BATCH OPERATIONS.
001100****************************************************************
001200*  CHANGE LOG                                                  *
001300*  DATE     BY    TICKET      DESCRIPTION                      *
001400*  -------- ----- ----------  ---------------------------------*
001500*  04/02/89 RJH   LN-0006     INITIAL WRITE - NIK DUPLICATE     *
001600*                             CHECK ONLY, RUN BEFORE EVERY      *
001700*                             PROFILE INTAKE BATCH.             *
001800*  08/14/95 MFT   LN-0119     PHONE NUMBER AND NPWP TAX-ID      *
001900*                             ADDED TO THE UNIQUENESS CHECK.    *
002000*  02/08/99 RJH   LN-Y2K-05   BIRTH DATE FIELD EXPANDED TO      *
002100*                             9(8) YYYYMMDD IN THE TABLE LOAD.  *
002200*  11/03/03 CDW   LN-0233     SELF-MATCH EXEMPTED ON A PROFILE  *
002300*                             UPDATE CHECK - AN EXISTING NIK    *
002400*                             WAS FLAGGING AGAINST ITS OWN ROW. *
002500****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT USER-PROFILE-FILE   ASSIGN TO UPRIN
003300         ORGANIZATION IS SEQUENTIAL.
003400     SELECT PROFILE-CHECK-FILE  ASSIGN TO UPRCHK
003500         ORGANIZATION IS SEQUENTIAL.
003600     SELECT MAINT-REPORT-FILE   ASSIGN TO UPRRPT
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800*
003900 DATA DIVISION.
004000*
004100 FILE SECTION.
004200*
004300 FD  USER-PROFILE-FILE
004400     RECORD CONTAINS 198 CHARACTERS
004500     LABEL RECORDS ARE STANDARD.
004600     COPY '/loanova/copylib/lnvupr.cbl'.
004700*
004800 FD  PROFILE-CHECK-FILE
004900     RECORD CONTAINS 80 CHARACTERS
005000     LABEL RECORDS ARE STANDARD.
005100 01  UPR-CHK-RECORD.
005200     05  UPR-CHK-ACTION              PIC X(10).
005300         88  UPR-CHK-IS-CREATE            VALUE 'CREATE'.
005400         88  UPR-CHK-IS-UPDATE            VALUE 'UPDATE'.
005500     05  UPR-CHK-PROFILE-ID          PIC 9(9).
005600     05  UPR-CHK-NIK                 PIC X(16).
005700     05  UPR-CHK-PHONE-NUMBER        PIC X(20).
005800     05  UPR-CHK-NPWP-NUMBER         PIC X(16).
005900     05  FILLER                      PIC X(09).
006000*
006100 FD  MAINT-REPORT-FILE
006200     RECORD CONTAINS 132 CHARACTERS
006300     LABEL RECORDS ARE OMITTED.
006400 01  RPT-LINE                       PIC X(132).
006500*
006600 WORKING-STORAGE SECTION.
006700*
006800****************************************************************
006900*  STANDALONE SCRATCH FIELDS - THE UNIQUENESS-CHECK SEARCH      *
007000*  ARGUMENTS, CARRIED AS 77-LEVELS PER SHOP CONVENTION.         *
007100****************************************************************
007200 77  WS-SEARCH-PROFILE-ID           PIC 9(9).
007300 77  WS-SEARCH-NIK                  PIC X(16).
007400 77  WS-SEARCH-PHONE                PIC X(20).
007500 77  WS-SEARCH-NPWP                 PIC X(16).
007600*
007700 01  WS-CONSTANTS.
007800     05  WS-PGM-TITLE               PIC X(40)
007900             VALUE 'LNV4400 - PROFILE UNIQUENESS CHECK'.
008000     05  FILLER                     PIC X(10) VALUE SPACES.
008100*
008200 01  WS-SWITCHES.
008300     05  WS-MST-EOF-SW              PIC X(1)  VALUE 'N'.
008400         88  WS-MST-EOF                  VALUE 'Y'.
008500     05  WS-CHK-EOF-SW              PIC X(1)  VALUE 'N'.
008600         88  WS-CHK-EOF                   VALUE 'Y'.
008700     05  WS-NIK-DUP-SW              PIC X(1)  VALUE 'N'.
008800         88  WS-NIK-DUP                   VALUE 'Y'.
008900     05  WS-PHONE-DUP-SW            PIC X(1)  VALUE 'N'.
009000         88  WS-PHONE-DUP                 VALUE 'Y'.
009100     05  WS-NPWP-DUP-SW             PIC X(1)  VALUE 'N'.
009200         88  WS-NPWP-DUP                  VALUE 'Y'.
009300     05  FILLER                     PIC X(10) VALUE SPACES.
009400*
009500 01  WS-CONTROL-TOTALS.
009600     05  WS-CHK-READ-CTR            PIC S9(7) COMP-3 VALUE ZERO.
009700     05  WS-CHK-CLEAR-CTR           PIC S9(7) COMP-3 VALUE ZERO.
009800     05  WS-CHK-CONFLICT-CTR        PIC S9(7) COMP-3 VALUE ZERO.
009900     05  FILLER                     PIC X(10) VALUE SPACES.
010000*
010100****************************************************************
010200*  PROFILE TABLE - READ-ONLY.  THIS JOB NEVER REWRITES THE      *
010300*  PROFILE MASTER, IT ONLY REPORTS WHETHER A CANDIDATE NIK,     *
010400*  PHONE NUMBER OR NPWP NUMBER IS ALREADY ON FILE.              *
010500****************************************************************
010600 01  WS-UPR-TABLE.
010700     05  WS-UPR-CTR                 PIC S9(4) COMP VALUE ZERO.
010800     05  WS-UPR-ENTRY OCCURS 500 TIMES
010900                 INDEXED BY WS-UPR-IX.
011000         10  WS-UPR-ID              PIC 9(9).
011100         10  WS-UPR-USER-ID         PIC 9(9).
011200         10  WS-UPR-FULL-NAME       PIC X(40).
011300         10  WS-UPR-PHONE-NUMBER    PIC X(20).
011400         10  WS-UPR-NIK             PIC X(16).
011500         10  WS-UPR-BIRTH-DATE      PIC 9(8).
011600         10  WS-UPR-BIRTH-DATE-R REDEFINES
011700                 WS-UPR-BIRTH-DATE.
011800             15  WS-UPR-BIRTH-YYYY  PIC 9(4).
011900             15  WS-UPR-BIRTH-MM    PIC 9(2).
012000             15  WS-UPR-BIRTH-DD    PIC 9(2).
012100         10  WS-UPR-NPWP-NUMBER     PIC X(16).
012200         10  FILLER                 PIC X(5).
012300*
012400 01  WS-WORK-FIELDS.
012500     05  WS-RUN-YYYYMMDD            PIC 9(8).
012600     05  WS-RUN-DATE-R REDEFINES WS-RUN-YYYYMMDD.
012700         10  WS-RUN-CENT-YY         PIC 9(4).
012800         10  WS-RUN-MM              PIC 9(2).
012900         10  WS-RUN-DD              PIC 9(2).
013000     05  FILLER                     PIC X(10) VALUE SPACES.
013100*
013200 01  WS-DETAIL-LINE.
013300     05  DTL-ACTION                 PIC X(10).
013400     05  FILLER                     PIC X(02) VALUE SPACES.
013500     05  DTL-ID                     PIC ZZZZZZZZ9.
013600     05  FILLER                     PIC X(02) VALUE SPACES.
013700     05  DTL-RESULT                 PIC X(80).
013800     05  FILLER                     PIC X(28) VALUE SPACES.
013900*
014000 01  WS-HEADING-LINE-1.
014100     05  FILLER                     PIC X(01) VALUE SPACE.
014200     05  FILLER                     PIC X(40) VALUE
014300             'LOANOVA CONSUMER LENDING SYSTEM'.
014400     05  FILLER                     PIC X(91) VALUE SPACES.
014500*
014600 01  WS-HEADING-LINE-2.
014700     05  FILLER                     PIC X(01) VALUE SPACE.
014800     05  FILLER                     PIC X(40) VALUE
014900             'PROFILE UNIQUENESS CHECK - RUN LOG'.
015000     05  FILLER                     PIC X(91) VALUE SPACES.
015100*
015200 01  WS-TRAILER-LINE.
015300     05  TRL-LABEL                  PIC X(40).
015400     05  TRL-COUNT                  PIC ZZZ,ZZ9.
015500     05  FILLER                     PIC X(85) VALUE SPACES.
015600*
015700 PROCEDURE DIVISION.
015800 0000-MAIN-LINE.
015900     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
016000     PERFORM 3000-PROCESS-CHECKS   THRU 3000-EXIT
016100         UNTIL WS-CHK-EOF.
016200     PERFORM 5800-PRINT-TRAILER    THRU 5800-EXIT.
016300     PERFORM 9000-END-RUN          THRU 9000-EXIT.
016400     STOP RUN.
016500*
016600 1000-INITIALIZE.
016700     OPEN INPUT  USER-PROFILE-FILE
016800          INPUT  PROFILE-CHECK-FILE
016900          OUTPUT MAINT-REPORT-FILE.
017000     PERFORM 2000-LOAD-UPR-TBL     THRU 2000-EXIT.
017100     ACCEPT WS-RUN-YYYYMMDD FROM DATE YYYYMMDD.
017200     WRITE RPT-LINE FROM WS-HEADING-LINE-1
017300         AFTER ADVANCING TOP-OF-FORM.
017400     WRITE RPT-LINE FROM WS-HEADING-LINE-2
017500         AFTER ADVANCING 1 LINE.
017600     PERFORM 3900-READ-CHK         THRU 3900-EXIT.
017700 1000-EXIT.
017800     EXIT.
017900*
018000****************************************************************
018100*  2000 SERIES - LOAD THE PROFILE TABLE FOR SCANNING            *
018200****************************************************************
018300 2000-LOAD-UPR-TBL.
018400     PERFORM 2010-READ-UPR-REC     THRU 2010-EXIT
018500         UNTIL WS-MST-EOF.
018600 2000-EXIT.
018700     EXIT.
018800*
018900 2010-READ-UPR-REC.
019000     READ USER-PROFILE-FILE
019100         AT END     MOVE 'Y'          TO WS-MST-EOF-SW
019200         NOT AT END
019300             ADD 1                    TO WS-UPR-CTR
019400             SET WS-UPR-IX            TO WS-UPR-CTR
019500             MOVE UPR-ID              TO WS-UPR-ID (WS-UPR-IX)
019600             MOVE UPR-USER-ID
019700                              TO WS-UPR-USER-ID (WS-UPR-IX)
019800             MOVE UPR-FULL-NAME
019900                              TO WS-UPR-FULL-NAME (WS-UPR-IX)
020000             MOVE UPR-PHONE-NUMBER
020100                              TO WS-UPR-PHONE-NUMBER (WS-UPR-IX)
020200             MOVE UPR-NIK             TO WS-UPR-NIK (WS-UPR-IX)
020300             MOVE UPR-BIRTH-DATE
020400                              TO WS-UPR-BIRTH-DATE (WS-UPR-IX)
020500             MOVE UPR-NPWP-NUMBER
020600                              TO WS-UPR-NPWP-NUMBER (WS-UPR-IX)
020700     END-READ.
020800 2010-EXIT.
020900     EXIT.
021000*
021100****************************************************************
021200*  3000 SERIES - RUN ONE CANDIDATE CHECK                        *
021300****************************************************************
021400 3000-PROCESS-CHECKS.
021500     ADD 1                          TO WS-CHK-READ-CTR.
021600     MOVE UPR-CHK-ACTION            TO DTL-ACTION.
021700     MOVE UPR-CHK-PROFILE-ID        TO DTL-ID.
021800     IF UPR-CHK-IS-CREATE OR UPR-CHK-IS-UPDATE
021900         PERFORM 3100-RUN-CHECK     THRU 3100-EXIT
022000     ELSE
022100         MOVE 'REJECTED - UNRECOGNIZED ACTION CODE'
022200                                    TO DTL-RESULT
022300         ADD 1                     TO WS-CHK-CONFLICT-CTR.
022400     PERFORM 5900-WRITE-DETAIL     THRU 5900-EXIT.
022500     PERFORM 3900-READ-CHK         THRU 3900-EXIT.
022600 3000-EXIT.
022700     EXIT.
022800*
022900****************************************************************
023000*  RULE - A CANDIDATE NIK, PHONE NUMBER OR NPWP NUMBER MUST NOT *
023100*  MATCH ANY OTHER PROFILE ROW.  ON AN UPDATE CHECK THE ROW     *
023200*  BEING UPDATED IS EXEMPT FROM ITS OWN MATCH.                  *
023300****************************************************************
023400 3100-RUN-CHECK.
023500     MOVE UPR-CHK-PROFILE-ID        TO WS-SEARCH-PROFILE-ID.
023600     MOVE UPR-CHK-NIK               TO WS-SEARCH-NIK.
023700     MOVE UPR-CHK-PHONE-NUMBER      TO WS-SEARCH-PHONE.
023800     MOVE UPR-CHK-NPWP-NUMBER       TO WS-SEARCH-NPWP.
023900     PERFORM 3910-SCAN-FOR-DUPS     THRU 3910-EXIT.
024000     IF WS-NIK-DUP
024100         MOVE 'REJECTED - NIK ALREADY ON FILE'
024200                                    TO DTL-RESULT
024300         ADD 1                     TO WS-CHK-CONFLICT-CTR
024400     ELSE
024500     IF WS-PHONE-DUP
024600         MOVE 'REJECTED - PHONE NUMBER ALREADY ON FILE'
024700                                    TO DTL-RESULT
024800         ADD 1                     TO WS-CHK-CONFLICT-CTR
024900     ELSE
025000     IF WS-NPWP-DUP
025100         MOVE 'REJECTED - NPWP NUMBER ALREADY ON FILE'
025200                                    TO DTL-RESULT
025300         ADD 1                     TO WS-CHK-CONFLICT-CTR
025400     ELSE
025500         MOVE 'CLEAR - NO CONFLICT ON FILE'
025600                                    TO DTL-RESULT
025700         ADD 1                     TO WS-CHK-CLEAR-CTR.
025800 3100-EXIT.
025900     EXIT.
026000*
026100****************************************************************
026200*  3900 SERIES - CHECK REQUEST READ                             *
026300****************************************************************
026400 3900-READ-CHK.
026500     READ PROFILE-CHECK-FILE
026600         AT END     MOVE 'Y'        TO WS-CHK-EOF-SW
026700     END-READ.
026800 3900-EXIT.
026900     EXIT.
027000*
027100****************************************************************
027200*  3910 SERIES - LINEAR SCAN OF THE PROFILE TABLE               *
027300****************************************************************
027400 3910-SCAN-FOR-DUPS.
027500     MOVE 'N'                       TO WS-NIK-DUP-SW.
027600     MOVE 'N'                       TO WS-PHONE-DUP-SW.
027700     MOVE 'N'                       TO WS-NPWP-DUP-SW.
027800     PERFORM 3911-SCAN-UPR-ENTRY    THRU 3911-EXIT
027900         VARYING WS-UPR-IX FROM 1 BY 1
028000         UNTIL WS-UPR-IX > WS-UPR-CTR.
028100 3910-EXIT.
028200     EXIT.
028300*
028400 3911-SCAN-UPR-ENTRY.
028500     IF WS-UPR-ID (WS-UPR-IX) NOT = WS-SEARCH-PROFILE-ID
028600         IF WS-UPR-NIK (WS-UPR-IX) = WS-SEARCH-NIK
028700             MOVE 'Y'               TO WS-NIK-DUP-SW
028800         END-IF
028900         IF WS-UPR-PHONE-NUMBER (WS-UPR-IX) = WS-SEARCH-PHONE
029000             MOVE 'Y'               TO WS-PHONE-DUP-SW
029100         END-IF
029200         IF WS-UPR-NPWP-NUMBER (WS-UPR-IX) = WS-SEARCH-NPWP
029300             MOVE 'Y'               TO WS-NPWP-DUP-SW
029400         END-IF
029500     END-IF.
029600 3911-EXIT.
029700     EXIT.
029800*
029900****************************************************************
030000*  5000 SERIES - RUN LOG PRINTING                               *
030100****************************************************************
030200 5900-WRITE-DETAIL.
030300     WRITE RPT-LINE FROM WS-DETAIL-LINE
030400         AFTER ADVANCING 1 LINE.
030500 5900-EXIT.
030600     EXIT.
030700*
030800 5800-PRINT-TRAILER.
030900     MOVE SPACES                    TO WS-TRAILER-LINE.
031000     MOVE 'CHECKS READ. . . . . . . . . . . . . . .'
031100                                     TO TRL-LABEL.
031200     MOVE WS-CHK-READ-CTR           TO TRL-COUNT.
031300     WRITE RPT-LINE FROM WS-TRAILER-LINE
031400         AFTER ADVANCING 2 LINES.
031500     MOVE 'CHECKS CLEAR. . . . . . . . . . . . . .'
031600                                     TO TRL-LABEL.
031700     MOVE WS-CHK-CLEAR-CTR          TO TRL-COUNT.
031800     WRITE RPT-LINE FROM WS-TRAILER-LINE
031900         AFTER ADVANCING 1 LINE.
032000     MOVE 'CHECKS IN CONFLICT. . . . . . . . . . .'
032100                                     TO TRL-LABEL.
032200     MOVE WS-CHK-CONFLICT-CTR       TO TRL-COUNT.
032300     WRITE RPT-LINE FROM WS-TRAILER-LINE
032400         AFTER ADVANCING 1 LINE.
032500 5800-EXIT.
032600     EXIT.
032700*
032800****************************************************************
032900*  9000 SERIES - CLOSEDOWN                                      *
033000****************************************************************
033100 9000-END-RUN.
033200     CLOSE USER-PROFILE-FILE
033300           PROFILE-CHECK-FILE
033400           MAINT-REPORT-FILE.
033500 9000-EXIT.
033600     EXIT.
