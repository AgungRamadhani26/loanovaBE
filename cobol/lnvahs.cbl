000100****************************************************************
000200*  LNVAHS - LOAN APPLICATION HISTORY / AUDIT RECORD             *
000300*  LOANOVA CONSUMER LENDING SYSTEM - APPEND-ONLY AUDIT TRAIL    *
000400****************************************************************
000500*  MAINTENANCE HISTORY                                         *
000600*  DATE     BY    TICKET      DESCRIPTION                      *
000700*  -------- ----- ----------  ---------------------------------*
000800*  06/12/89 RJH   LN-0011     INITIAL RECORD LAYOUT             *
000900*  03/03/98 MFT   LN-0166     COMMENT FIELD WIDENED TO 60 BYTES *
001000****************************************************************
001100 01  AHS-RECORD.
001200     05  AHS-ID                         PIC 9(9).
001300     05  AHS-APPLICATION-ID             PIC 9(9).
001400     05  AHS-ACTION-USER-ID             PIC 9(9).
001500     05  AHS-ACTION-ROLE                PIC X(15).
001600         88  AHS-ROLE-CUSTOMER            VALUE 'CUSTOMER'.
001700         88  AHS-ROLE-MARKETING           VALUE 'MARKETING'.
001800         88  AHS-ROLE-BRANCHMANAGER       VALUE 'BRANCHMANAGER'.
001900         88  AHS-ROLE-BACKOFFICE          VALUE 'BACKOFFICE'.
002000     05  AHS-STATUS                     PIC X(21).
002100     05  AHS-COMMENT                    PIC X(60).
002200     05  AHS-CREATED-AT                 PIC 9(14).
002300     05  AHS-CREATED-AT-R REDEFINES AHS-CREATED-AT.
002400         10  AHS-CREATED-YYYYMMDD       PIC 9(8).
002500         10  AHS-CREATED-HHMMSS         PIC 9(6).
002600     05  FILLER                         PIC X(15).
