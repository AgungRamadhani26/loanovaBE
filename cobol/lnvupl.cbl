000100****************************************************************
000200*  LNVUPL - CUSTOMER PLAFOND ASSIGNMENT / BALANCE RECORD        *
000300*  LOANOVA CONSUMER LENDING SYSTEM                              *
000400****************************************************************
000500*  MAINTENANCE HISTORY                                         *
000600*  DATE     BY    TICKET      DESCRIPTION                      *
000700*  -------- ----- ----------  ---------------------------------*
000800*  05/09/89 RJH   LN-0009     INITIAL RECORD LAYOUT             *
000900*  01/22/97 CDW   LN-0151     ADDED ASSIGNED-AT TIMESTAMP       *
001000****************************************************************
001100 01  UPL-RECORD.
001200     05  UPL-ID                         PIC 9(9).
001300     05  UPL-USER-ID                    PIC 9(9).
001400     05  UPL-PLAFOND-ID                 PIC 9(9).
001500     05  UPL-MAX-AMOUNT                 PIC S9(16)V99  COMP-3.
001600     05  UPL-REMAINING-AMOUNT           PIC S9(16)V99  COMP-3.
001700     05  UPL-ACTIVE-FLAG                PIC X(1).
001800         88  UPL-IS-ACTIVE                    VALUE 'Y'.
001900         88  UPL-IS-INACTIVE                  VALUE 'N'.
002000     05  UPL-ASSIGNED-AT                PIC 9(14).
002100     05  UPL-ASSIGNED-AT-R REDEFINES UPL-ASSIGNED-AT.
002200         10  UPL-ASSIGNED-YYYYMMDD      PIC 9(8).
002300         10  UPL-ASSIGNED-HHMMSS        PIC 9(6).
002400     05  FILLER                         PIC X(20).
