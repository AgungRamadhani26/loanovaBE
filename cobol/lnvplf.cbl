000100****************************************************************
000200*  LNVPLF - PLAFOND CATALOG RECORD LAYOUT                      *
000300*  LOANOVA CONSUMER LENDING SYSTEM - CREDIT PLAFOND MASTER     *
000400****************************************************************
000500*  MAINTENANCE HISTORY                                         *
000600*  DATE     BY    TICKET      DESCRIPTION                      *
000700*  -------- ----- ----------  ---------------------------------*
000800*  03/14/89 RJH   LN-0004     INITIAL RECORD LAYOUT             *
000900*  11/02/91 CDW   LN-0071     ADDED TENOR MIN/MAX BOUNDS        *
001000*  06/19/96 MFT   LN-0138     ADDED SOFT-DELETE FLAG, 88-LEVELS *
001100*  02/08/99 RJH   LN-Y2K-03   EXPANDED MAINT-DATE YY TO 3 DIGITS*
001200****************************************************************
001300 01  PLF-RECORD.
001400     05  PLF-ID                         PIC 9(9).
001500     05  PLF-NAME                       PIC X(20).
001600     05  PLF-DESCRIPTION                PIC X(60).
001700     05  PLF-MAX-AMOUNT                 PIC S9(16)V99  COMP-3.
001800     05  PLF-INTEREST-RATE              PIC S9(3)V99   COMP-3.
001900     05  PLF-TENOR-MIN                  PIC 9(3).
002000     05  PLF-TENOR-MAX                  PIC 9(3).
002100     05  PLF-DELETED-FLAG               PIC X(1).
002200         88  PLF-IS-ACTIVE                    VALUE 'N'.
002300         88  PLF-IS-DELETED                   VALUE 'Y'.
002400     05  PLF-LAST-MAINT-DATE.
002500         10  PLF-MAINT-YY               PIC S9(3)  COMP-3.
002600         10  PLF-MAINT-MM               PIC 9(2).
002700         10  PLF-MAINT-DD               PIC 9(2).
002800     05  PLF-MAINT-DATE-R REDEFINES PLF-LAST-MAINT-DATE.
002900         10  PLF-MAINT-PACKED           PIC S9(7)  COMP-3.
003000     05  FILLER                         PIC X(30).
