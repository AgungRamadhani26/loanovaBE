000100****************************************************************
000200*  LNVUPR - CUSTOMER PROFILE RECORD LAYOUT                     *
000300*  LOANOVA CONSUMER LENDING SYSTEM                              *
000400****************************************************************
000500*  MAINTENANCE HISTORY                                         *
000600*  DATE     BY    TICKET      DESCRIPTION                      *
000700*  -------- ----- ----------  ---------------------------------*
000800*  04/02/89 RJH   LN-0006     INITIAL RECORD LAYOUT             *
000900*  08/14/95 MFT   LN-0119     ADDED NPWP TAX-ID FIELD           *
001000*  02/08/99 RJH   LN-Y2K-05   BIRTH DATE STORED AS 9(8) YYYYMMDD*
001100****************************************************************
001200 01  UPR-RECORD.
001300     05  UPR-ID                         PIC 9(9).
001400     05  UPR-USER-ID                    PIC 9(9).
001500     05  UPR-FULL-NAME                  PIC X(40).
001600     05  UPR-PHONE-NUMBER               PIC X(20).
001700     05  UPR-ADDRESS                    PIC X(60).
001800     05  UPR-NIK                        PIC X(16).
001900     05  UPR-BIRTH-DATE                 PIC 9(8).
002000     05  UPR-BIRTH-DATE-R REDEFINES UPR-BIRTH-DATE.
002100         10  UPR-BIRTH-YYYY             PIC 9(4).
002200         10  UPR-BIRTH-MM               PIC 9(2).
002300         10  UPR-BIRTH-DD               PIC 9(2).
002400     05  UPR-NPWP-NUMBER                PIC X(16).
002500     05  FILLER                         PIC X(20).
