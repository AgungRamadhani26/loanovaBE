000100****************************************************************
000200*  LNVTRX - DAILY LOAN TRANSACTION RECORD LAYOUT                *
000300*  LOANOVA CONSUMER LENDING SYSTEM - BATCH INPUT SUBMISSIONS    *
000400*  AND REVIEW ACTIONS, ONE RECORD PER ACTOR ACTION              *
000500****************************************************************
000600*  MAINTENANCE HISTORY                                         *
000700*  DATE     BY    TICKET      DESCRIPTION                      *
000800*  -------- ----- ----------  ---------------------------------*
000900*  08/01/89 RJH   LN-0014     INITIAL RECORD LAYOUT             *
001000*  10/30/95 MFT   LN-0126     ADDED ASSIGNPLF TRANSACTION TYPE  *
001100*  12/12/97 CDW   LN-0159     ADDED REKENING / OCCUPATION FIELDS*
001200****************************************************************
001300 01  TRX-RECORD.
001400     05  TRX-TYPE                       PIC X(10).
001500         88  TRX-IS-SUBMIT                    VALUE 'SUBMIT'.
001600         88  TRX-IS-REVIEW                    VALUE 'REVIEW'.
001700         88  TRX-IS-APPROVE                    VALUE 'APPROVE'.
001800         88  TRX-IS-DISBURSE                   VALUE 'DISBURSE'.
001900         88  TRX-IS-BOREJECT                   VALUE 'BOREJECT'.
002000         88  TRX-IS-ASSIGNPLF                  VALUE 'ASSIGNPLF'.
002100     05  TRX-ACTION-USER-ID             PIC 9(9).
002200     05  TRX-APPLICATION-ID             PIC 9(9).
002300     05  TRX-BRANCH-ID                  PIC 9(9).
002400     05  TRX-PLAFOND-ID                 PIC 9(9).
002500     05  TRX-AMOUNT                     PIC S9(16)V99  COMP-3.
002600     05  TRX-TENOR                      PIC 9(3).
002700     05  TRX-ACTION                     PIC X(10).
002800         88  TRX-ACT-PROCEED                   VALUE 'PROCEED'.
002900         88  TRX-ACT-APPROVE                    VALUE 'APPROVE'.
003000         88  TRX-ACT-REJECT                     VALUE 'REJECT'.
003100     05  TRX-COMMENT                    PIC X(60).
003200     05  TRX-TARGET-USER-ID             PIC 9(9).
003300     05  TRX-OCCUPATION                 PIC X(30).
003400     05  TRX-REKENING-NUMBER            PIC X(20).
003500     05  FILLER                         PIC X(55).
