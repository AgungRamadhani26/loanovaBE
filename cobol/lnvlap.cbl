000100****************************************************************
000200*  LNVLAP - LOAN APPLICATION MASTER RECORD LAYOUT               *
000300*  LOANOVA CONSUMER LENDING SYSTEM                              *
000400*  ONE ROW PER APPLICATION, CARRIES A SNAPSHOT OF THE CUSTOMER  *
000500*  PROFILE AS OF SUBMIT TIME SO LATER PROFILE EDITS DO NOT      *
000600*  DISTURB THE DOCUMENT TRAIL ON AN APPLICATION IN FLIGHT.      *
000700****************************************************************
000800*  MAINTENANCE HISTORY                                         *
000900*  DATE     BY    TICKET      DESCRIPTION                      *
001000*  -------- ----- ----------  ---------------------------------*
001100*  09/05/89 RJH   LN-0016     INITIAL RECORD LAYOUT             *
001200*  02/14/92 CDW   LN-0077     ADDED PROFILE SNAPSHOT FIELDS     *
001300*  07/23/96 MFT   LN-0141     ADDED REKENING (DISBURSEMENT      *
001400*                             ACCOUNT) NUMBER                  *
001500*  02/08/99 RJH   LN-Y2K-06   SUBMITTED-AT STORED AS 9(14) FULL *
001600*                             CENTURY TIMESTAMP, NOT PACKED YY  *
001700****************************************************************
001800 01  LAP-RECORD.
001900     05  LAP-ID                         PIC 9(9).
002000     05  LAP-USER-ID                    PIC 9(9).
002100     05  LAP-BRANCH-ID                  PIC 9(9).
002200     05  LAP-PLAFOND-ID                 PIC 9(9).
002300     05  LAP-AMOUNT                     PIC S9(16)V99  COMP-3.
002400     05  LAP-TENOR                      PIC 9(3).
002500*---------------------------------------------------------------
002600*    STATUS IS CARRIED AS TEXT SO THE PRINTED WORKLISTS AND    *
002700*    THE HISTORY FILE SHOW THE SAME LITERAL VALUE - NO CODE    *
002800*    TABLE LOOKUP NEEDED DOWNSTREAM.                            *
002900*---------------------------------------------------------------
003000     05  LAP-STATUS                     PIC X(21).
003100         88  LAP-PENDING-REVIEW      VALUE 'PENDING-REVIEW'.
003200         88  LAP-WAITING-APPROVAL    VALUE 'WAITING-APPROVAL'.
003300         88  LAP-WAITING-DISBURSEMT  VALUE 'WAITING-DISBURSEMENT'.
003400         88  LAP-DISBURSED           VALUE 'DISBURSED'.
003500         88  LAP-REJECTED            VALUE 'REJECTED'.
003600         88  LAP-IN-FLIGHT-STATUS    VALUES 'PENDING-REVIEW',
003700                 'WAITING-APPROVAL', 'WAITING-DISBURSEMENT'.
003800     05  LAP-SUBMITTED-AT               PIC 9(14).
003900     05  LAP-SUBMITTED-AT-R REDEFINES LAP-SUBMITTED-AT.
004000         10  LAP-SUBMITTED-YYYYMMDD     PIC 9(8).
004100         10  LAP-SUBMITTED-YYYY         PIC 9(4).
004200         10  LAP-SUBMITTED-MM           PIC 9(2).
004300         10  LAP-SUBMITTED-DD           PIC 9(2).
004400         10  LAP-SUBMITTED-HHMMSS       PIC 9(6).
004500*---------------------------------------------------------------
004600*    PROFILE SNAPSHOT - COPIED FROM UPR-RECORD AT SUBMIT TIME  *
004700*---------------------------------------------------------------
004800     05  LAP-PROFILE-SNAPSHOT.
004900         10  LAP-FULL-NAME-SNAP         PIC X(40).
005000         10  LAP-PHONE-SNAP             PIC X(20).
005100         10  LAP-ADDRESS-SNAP           PIC X(60).
005200         10  LAP-NIK-SNAP               PIC X(16).
005300         10  LAP-BIRTH-DATE-SNAP        PIC 9(8).
005400         10  LAP-BIRTH-SNAP-R REDEFINES LAP-BIRTH-DATE-SNAP.
005500             15  LAP-BIRTH-SNAP-YYYY    PIC 9(4).
005600             15  LAP-BIRTH-SNAP-MM      PIC 9(2).
005700             15  LAP-BIRTH-SNAP-DD      PIC 9(2).
005800         10  LAP-NPWP-SNAP              PIC X(16).
005900     05  LAP-OCCUPATION                 PIC X(30).
006000     05  LAP-COMPANY-NAME               PIC X(30).
006100     05  LAP-REKENING-NUMBER            PIC X(20).
006200     05  FILLER                         PIC X(40).
