000100****************************************************************
000200*  LNVBRN - BRANCH MASTER RECORD LAYOUT                        *
000300*  LOANOVA CONSUMER LENDING SYSTEM                              *
000400****************************************************************
000500*  MAINTENANCE HISTORY                                         *
000600*  DATE     BY    TICKET      DESCRIPTION                      *
000700*  -------- ----- ----------  ---------------------------------*
000800*  03/14/89 RJH   LN-0004     INITIAL RECORD LAYOUT             *
000900*  09/27/94 CDW   LN-0099     ADDED BRANCH ADDRESS FIELD        *
001000*  02/08/99 RJH   LN-Y2K-04   EXPANDED MAINT-DATE YY TO 3 DIGITS*
001100****************************************************************
001200 01  BRN-RECORD.
001300     05  BRN-ID                         PIC 9(9).
001400     05  BRN-CODE                       PIC X(20).
001500     05  BRN-NAME                       PIC X(40).
001600     05  BRN-ADDRESS                    PIC X(60).
001700     05  BRN-DELETED-FLAG               PIC X(1).
001800         88  BRN-IS-ACTIVE                    VALUE 'N'.
001900         88  BRN-IS-DELETED                   VALUE 'Y'.
002000     05  BRN-LAST-MAINT-DATE.
002100         10  BRN-MAINT-YY               PIC S9(3)  COMP-3.
002200         10  BRN-MAINT-MM               PIC 9(2).
002300         10  BRN-MAINT-DD               PIC 9(2).
002400     05  BRN-MAINT-DATE-R REDEFINES BRN-LAST-MAINT-DATE.
002500         10  BRN-MAINT-PACKED           PIC S9(7)  COMP-3.
002600     05  FILLER                         PIC X(24).
