000100****************************************************************
000200*  LNV4300 - BRANCH MASTER MAINTENANCE                          *
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     LNV4300.
000600 AUTHOR.         C D WESTBROOK.
000700 INSTALLATION.   LOANOVA CONSUMER LENDING - BATCH OPERATIONS.
000800 DATE-WRITTEN.   09/27/1994.
000900 DATE-COMPILED.
001000 SECURITY.       INTERNAL USE ONLY - LOANOVA BATCH OPERATIONS.
001100****************************************************************
001200*  CHANGE LOG                                                  *
001300*  DATE     BY    TICKET      DESCRIPTION                      *
001400*  -------- ----- ----------  ---------------------------------*
001500*  09/27/94 CDW   LN-0099     INITIAL WRITE - BRANCH TABLE WAS  *
001600*                             A HAND-KEYED VSAM LOAD BEFORE     *
001700*                             THIS, NO AUDIT TRAIL OF CHANGES.  *
001800*  06/19/96 MFT   LN-0138     ADDED SOFT-DELETE / RESTORE       *
001900*                             ACTIONS TO MATCH THE PLAFOND      *
002000*                             CATALOG MAINTENANCE JOB.          *
002100*  02/08/99 RJH   LN-Y2K-04   MAINT-DATE EXPANDED TO 3-DIGIT YY *
002200*  09/14/02 CDW   LN-0211     BRANCH CODE AND BRANCH NAME ARE   *
002300*                             BOTH CHECKED FOR DUPLICATES NOW - *
002400*                             AUDIT FOUND TWO BRANCHES SHARING  *
002500*                             A CODE FROM A KEYING ERROR.       *
002600****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT BRANCH-FILE-IN     ASSIGN TO BRNIN
003400         ORGANIZATION IS SEQUENTIAL.
003500     SELECT BRANCH-FILE-OUT    ASSIGN TO BRNOUT
003600         ORGANIZATION IS SEQUENTIAL.
003700     SELECT BRANCH-REQUEST-FILE ASSIGN TO BRNREQ
003800         ORGANIZATION IS SEQUENTIAL.
003900     SELECT MAINT-REPORT-FILE  ASSIGN TO BRNRPT
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100*
004200 DATA DIVISION.
004300*
004400 FILE SECTION.
004500*
004600 FD  BRANCH-FILE-IN
004700     RECORD CONTAINS 160 CHARACTERS
004800     LABEL RECORDS ARE STANDARD.
004900     COPY '/loanova/copylib/lnvbrn.cbl'.
005000*
005100 FD  BRANCH-FILE-OUT
005200     RECORD CONTAINS 160 CHARACTERS
005300     LABEL RECORDS ARE STANDARD.
005400 01  BRN-OUT-REC                    PIC X(160).
005500*
005600 FD  BRANCH-REQUEST-FILE
005700     RECORD CONTAINS 140 CHARACTERS
005800     LABEL RECORDS ARE STANDARD.
005900 01  BRN-REQ-RECORD.
006000     05  BRN-REQ-ACTION              PIC X(10).
006100         88  BRN-REQ-IS-CREATE            VALUE 'CREATE'.
006200         88  BRN-REQ-IS-UPDATE            VALUE 'UPDATE'.
006300         88  BRN-REQ-IS-DELETE            VALUE 'DELETE'.
006400         88  BRN-REQ-IS-RESTORE           VALUE 'RESTORE'.
006500     05  BRN-REQ-ID                  PIC 9(9).
006600     05  BRN-REQ-CODE                PIC X(20).
006700     05  BRN-REQ-NAME                PIC X(40).
006800     05  BRN-REQ-ADDRESS             PIC X(60).
006900     05  FILLER                      PIC X(01).
007000*
007100 FD  MAINT-REPORT-FILE
007200     RECORD CONTAINS 132 CHARACTERS
007300     LABEL RECORDS ARE OMITTED.
007400 01  RPT-LINE                       PIC X(132).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800****************************************************************
007900*  STANDALONE SCRATCH FIELDS - THE BRANCH SEARCH ARGUMENTS AND  *
008000*  THE UPPERCASE-FOLD WORK AREAS USED BY THE DUPLICATE-CODE     *
008100*  CHECK, CARRIED AS 77-LEVELS PER SHOP CONVENTION.             *
008200****************************************************************
008300 77  WS-SEARCH-ID                   PIC 9(9).
008400 77  WS-SEARCH-CODE                 PIC X(20).
008500 77  WS-SEARCH-NAME                 PIC X(40).
008600 77  WS-CASE-CODE-1                 PIC X(20).
008700 77  WS-CASE-CODE-2                 PIC X(20).
008800 77  WS-NEXT-BRN-ID                 PIC 9(9)  COMP.
008900*
009000 01  WS-CONSTANTS.
009100     05  WS-PGM-TITLE               PIC X(40)
009200             VALUE 'LNV4300 - BRANCH MASTER MAINTENANCE'.
009300     05  FILLER                     PIC X(10) VALUE SPACES.
009400*
009500 01  WS-SWITCHES.
009600     05  WS-MST-EOF-SW              PIC X(1)  VALUE 'N'.
009700         88  WS-MST-EOF                  VALUE 'Y'.
009800     05  WS-REQ-EOF-SW              PIC X(1)  VALUE 'N'.
009900         88  WS-REQ-EOF                   VALUE 'Y'.
010000     05  WS-BRN-FOUND-SW            PIC X(1)  VALUE 'N'.
010100         88  WS-BRN-FOUND                 VALUE 'Y'.
010200     05  WS-CODE-ACTIVE-DUP-SW      PIC X(1)  VALUE 'N'.
010300         88  WS-CODE-ACTIVE-DUP           VALUE 'Y'.
010400     05  WS-CODE-DELETED-DUP-SW     PIC X(1)  VALUE 'N'.
010500         88  WS-CODE-DELETED-DUP          VALUE 'Y'.
010600     05  WS-NAME-ACTIVE-DUP-SW      PIC X(1)  VALUE 'N'.
010700         88  WS-NAME-ACTIVE-DUP           VALUE 'Y'.
010800     05  WS-NAME-DELETED-DUP-SW     PIC X(1)  VALUE 'N'.
010900         88  WS-NAME-DELETED-DUP          VALUE 'Y'.
011000     05  FILLER                     PIC X(10) VALUE SPACES.
011100*
011200 01  WS-CONTROL-TOTALS.
011300     05  WS-REQ-READ-CTR            PIC S9(7) COMP-3 VALUE ZERO.
011400     05  WS-REQ-APPLIED-CTR         PIC S9(7) COMP-3 VALUE ZERO.
011500     05  WS-REQ-REJECTED-CTR        PIC S9(7) COMP-3 VALUE ZERO.
011600     05  FILLER                     PIC X(10) VALUE SPACES.
011700*
011800****************************************************************
011900*  BRANCH MASTER IN-MEMORY TABLE - LOADED WHOLE, REWRITTEN      *
012000*  WHOLE AT THE END OF THE RUN.                                 *
012100****************************************************************
012200 01  WS-BRN-TABLE.
012300     05  WS-BRN-CTR                 PIC S9(4) COMP VALUE ZERO.
012400     05  WS-BRN-ENTRY OCCURS 100 TIMES
012500                 INDEXED BY WS-BRN-IX.
012600         10  WS-BRN-ID              PIC 9(9).
012700         10  WS-BRN-CODE            PIC X(20).
012800         10  WS-BRN-NAME            PIC X(40).
012900         10  WS-BRN-ADDRESS         PIC X(60).
013000         10  WS-BRN-DELETED-FLAG    PIC X(1).
013100             88  WS-BRN-ROW-ACTIVE       VALUE 'N'.
013200             88  WS-BRN-ROW-DELETED      VALUE 'Y'.
013300         10  WS-BRN-MAINT-DATE.
013400             15  WS-BRN-MAINT-YY    PIC S9(3)  COMP-3.
013500             15  WS-BRN-MAINT-MM    PIC 9(2).
013600             15  WS-BRN-MAINT-DD    PIC 9(2).
013700         10  WS-BRN-MAINT-DATE-R REDEFINES WS-BRN-MAINT-DATE.
013800             15  WS-BRN-MAINT-PACKED PIC S9(7) COMP-3.
013900         10  FILLER                 PIC X(5).
014000*
014100 01  WS-WORK-FIELDS.
014200     05  WS-RUN-YYYYMMDD            PIC 9(8).
014300     05  WS-RUN-DATE-R REDEFINES WS-RUN-YYYYMMDD.
014400         10  WS-RUN-CENT-YY         PIC 9(4).
014500         10  WS-RUN-MM              PIC 9(2).
014600         10  WS-RUN-DD              PIC 9(2).
014700     05  WS-RUN-YY-ONLY             PIC S9(3) COMP-3.
014800     05  FILLER                     PIC X(10) VALUE SPACES.
014900*
015000 01  WS-DETAIL-LINE.
015100     05  DTL-ACTION                 PIC X(10).
015200     05  FILLER                     PIC X(02) VALUE SPACES.
015300     05  DTL-ID                     PIC ZZZZZZZZ9.
015400     05  FILLER                     PIC X(02) VALUE SPACES.
015500     05  DTL-CODE                   PIC X(20).
015600     05  FILLER                     PIC X(02) VALUE SPACES.
015700     05  DTL-RESULT                 PIC X(60).
015800     05  FILLER                     PIC X(26) VALUE SPACES.
015900*
016000 01  WS-HEADING-LINE-1.
016100     05  FILLER                     PIC X(01) VALUE SPACE.
016200     05  FILLER                     PIC X(40) VALUE
016300             'LOANOVA CONSUMER LENDING SYSTEM'.
016400     05  FILLER                     PIC X(91) VALUE SPACES.
016500*
016600 01  WS-HEADING-LINE-2.
016700     05  FILLER                     PIC X(01) VALUE SPACE.
016800     05  FILLER                     PIC X(40) VALUE
016900             'BRANCH MASTER MAINTENANCE - RUN LOG'.
017000     05  FILLER                     PIC X(91) VALUE SPACES.
017100*
017200 01  WS-TRAILER-LINE.
017300     05  TRL-LABEL                  PIC X(40).
017400     05  TRL-COUNT                  PIC ZZZ,ZZ9.
017500     05  FILLER                     PIC X(85) VALUE SPACES.
017600*
017700 PROCEDURE DIVISION.
017800 0000-MAIN-LINE.
017900     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
018000     PERFORM 3000-PROCESS-REQUESTS THRU 3000-EXIT
018100         UNTIL WS-REQ-EOF.
018200     PERFORM 4000-REWRITE-BRANCH   THRU 4000-EXIT.
018300     PERFORM 5800-PRINT-TRAILER    THRU 5800-EXIT.
018400     PERFORM 9000-END-RUN          THRU 9000-EXIT.
018500     STOP RUN.
018600*
018700 1000-INITIALIZE.
018800     OPEN INPUT  BRANCH-FILE-IN
018900          INPUT  BRANCH-REQUEST-FILE
019000          OUTPUT MAINT-REPORT-FILE.
019100     PERFORM 2000-LOAD-BRANCH-TBL  THRU 2000-EXIT.
019200     ACCEPT WS-RUN-YYYYMMDD FROM DATE YYYYMMDD.
019300     COMPUTE WS-RUN-YY-ONLY = WS-RUN-CENT-YY - 1900.
019400     WRITE RPT-LINE FROM WS-HEADING-LINE-1
019500         AFTER ADVANCING TOP-OF-FORM.
019600     WRITE RPT-LINE FROM WS-HEADING-LINE-2
019700         AFTER ADVANCING 1 LINE.
019800     PERFORM 3900-READ-REQ         THRU 3900-EXIT.
019900 1000-EXIT.
020000     EXIT.
020100*
020200****************************************************************
020300*  2000 SERIES - LOAD THE BRANCH TABLE INTO STORAGE             *
020400****************************************************************
020500 2000-LOAD-BRANCH-TBL.
020600     PERFORM 2010-READ-BRN-REC     THRU 2010-EXIT
020700         UNTIL WS-MST-EOF.
020800 2000-EXIT.
020900     EXIT.
021000*
021100 2010-READ-BRN-REC.
021200     READ BRANCH-FILE-IN
021300         AT END     MOVE 'Y'          TO WS-MST-EOF-SW
021400         NOT AT END
021500             ADD 1                    TO WS-BRN-CTR
021600             SET WS-BRN-IX            TO WS-BRN-CTR
021700             MOVE BRN-ID              TO WS-BRN-ID (WS-BRN-IX)
021800             MOVE BRN-CODE            TO WS-BRN-CODE (WS-BRN-IX)
021900             MOVE BRN-NAME            TO WS-BRN-NAME (WS-BRN-IX)
022000             MOVE BRN-ADDRESS
022100                               TO WS-BRN-ADDRESS (WS-BRN-IX)
022200             MOVE BRN-DELETED-FLAG
022300                          TO WS-BRN-DELETED-FLAG (WS-BRN-IX)
022400             MOVE BRN-MAINT-YY
022500                               TO WS-BRN-MAINT-YY (WS-BRN-IX)
022600             MOVE BRN-MAINT-MM
022700                               TO WS-BRN-MAINT-MM (WS-BRN-IX)
022800             MOVE BRN-MAINT-DD
022900                               TO WS-BRN-MAINT-DD (WS-BRN-IX)
023000             IF WS-BRN-ID (WS-BRN-IX) NOT LESS THAN
023100                                              WS-NEXT-BRN-ID
023200                 COMPUTE WS-NEXT-BRN-ID =
023300                                 WS-BRN-ID (WS-BRN-IX) + 1
023400             END-IF
023500     END-READ.
023600 2010-EXIT.
023700     EXIT.
023800*
023900****************************************************************
024000*  3000 SERIES - APPLY ONE MAINTENANCE REQUEST                  *
024100****************************************************************
024200 3000-PROCESS-REQUESTS.
024300     ADD 1                          TO WS-REQ-READ-CTR.
024400     IF BRN-REQ-IS-CREATE
024500         PERFORM 3100-DO-CREATE     THRU 3100-EXIT
024600     ELSE
024700     IF BRN-REQ-IS-UPDATE
024800         PERFORM 3200-DO-UPDATE     THRU 3200-EXIT
024900     ELSE
025000     IF BRN-REQ-IS-DELETE
025100         PERFORM 3300-DO-DELETE     THRU 3300-EXIT
025200     ELSE
025300     IF BRN-REQ-IS-RESTORE
025400         PERFORM 3400-DO-RESTORE    THRU 3400-EXIT
025500     ELSE
025600         PERFORM 3700-REJECT-UNKNOWN THRU 3700-EXIT.
025700     PERFORM 5900-WRITE-DETAIL      THRU 5900-EXIT.
025800     PERFORM 3900-READ-REQ          THRU 3900-EXIT.
025900 3000-EXIT.
026000     EXIT.
026100*
026200 3700-REJECT-UNKNOWN.
026300     MOVE BRN-REQ-ACTION            TO DTL-ACTION.
026400     MOVE BRN-REQ-ID                TO DTL-ID.
026500     MOVE BRN-REQ-CODE              TO DTL-CODE.
026600     MOVE 'REJECTED - UNRECOGNIZED ACTION CODE ON REQUEST'
026700                                     TO DTL-RESULT.
026800     ADD 1                          TO WS-REQ-REJECTED-CTR.
026900 3700-EXIT.
027000     EXIT.
027100*
027200****************************************************************
027300*  RULE 1 - CREATE.  BOTH BRANCH CODE AND BRANCH NAME MUST BE   *
027400*  CLEAR OF ANY ACTIVE ROW (EXACT COMPARE) AND OF ANY SOFT-     *
027500*  DELETED ROW (RESTORE INSTEAD OF CLONING).                    *
027600****************************************************************
027700 3100-DO-CREATE.
027800     MOVE 'CREATE'                  TO DTL-ACTION.
027900     MOVE BRN-REQ-ID                TO DTL-ID.
028000     MOVE BRN-REQ-CODE              TO DTL-CODE.
028100     MOVE BRN-REQ-CODE              TO WS-SEARCH-CODE.
028200     MOVE BRN-REQ-NAME              TO WS-SEARCH-NAME.
028300     PERFORM 3910-FIND-CODE-EXACT   THRU 3910-EXIT.
028400     PERFORM 3915-FIND-NAME-EXACT   THRU 3915-EXIT.
028500     IF WS-CODE-ACTIVE-DUP
028600         MOVE 'REJECTED - BRANCH CODE ALREADY IN USE'
028700                                     TO DTL-RESULT
028800         ADD 1                      TO WS-REQ-REJECTED-CTR
028900     ELSE
029000     IF WS-CODE-DELETED-DUP
029100         MOVE 'REJECTED - CODE BELONGS TO A DELETED BRN'
029200                                     TO DTL-RESULT
029300         ADD 1                      TO WS-REQ-REJECTED-CTR
029400     ELSE
029500     IF WS-NAME-ACTIVE-DUP
029600         MOVE 'REJECTED - BRANCH NAME ALREADY IN USE'
029700                                     TO DTL-RESULT
029800         ADD 1                      TO WS-REQ-REJECTED-CTR
029900     ELSE
030000     IF WS-NAME-DELETED-DUP
030100         MOVE 'REJECTED - NAME BELONGS TO A DELETED BRN'
030200                                     TO DTL-RESULT
030300         ADD 1                      TO WS-REQ-REJECTED-CTR
030400     ELSE
030500         PERFORM 3110-ADD-BRN-ROW   THRU 3110-EXIT
030600         MOVE 'BRANCH ENTRY ADDED'  TO DTL-RESULT
030700         ADD 1                      TO WS-REQ-APPLIED-CTR.
030800 3100-EXIT.
030900     EXIT.
031000*
031100 3110-ADD-BRN-ROW.
031200     ADD 1                          TO WS-BRN-CTR.
031300     SET WS-BRN-IX                  TO WS-BRN-CTR.
031400     MOVE WS-NEXT-BRN-ID            TO WS-BRN-ID (WS-BRN-IX).
031500     COMPUTE WS-NEXT-BRN-ID = WS-NEXT-BRN-ID + 1.
031600     MOVE BRN-REQ-CODE              TO WS-BRN-CODE (WS-BRN-IX).
031700     MOVE BRN-REQ-NAME              TO WS-BRN-NAME (WS-BRN-IX).
031800     MOVE BRN-REQ-ADDRESS
031900                              TO WS-BRN-ADDRESS (WS-BRN-IX).
032000     MOVE 'N'                 TO WS-BRN-DELETED-FLAG (WS-BRN-IX).
032100     MOVE WS-RUN-YY-ONLY      TO WS-BRN-MAINT-YY (WS-BRN-IX).
032200     MOVE WS-RUN-MM           TO WS-BRN-MAINT-MM (WS-BRN-IX).
032300     MOVE WS-RUN-DD           TO WS-BRN-MAINT-DD (WS-BRN-IX).
032400 3110-EXIT.
032500     EXIT.
032600*
032700****************************************************************
032800*  RULE 2 - UPDATE.  ROW MUST EXIST AND BE ACTIVE.  A CHANGED   *
032900*  CODE MUST NOT COLLIDE WITH ANOTHER ACTIVE ROW.               *
033000****************************************************************
033100 3200-DO-UPDATE.
033200     MOVE BRN-REQ-ID                TO WS-SEARCH-ID.
033300     MOVE 'UPDATE'                  TO DTL-ACTION.
033400     MOVE BRN-REQ-ID                TO DTL-ID.
033500     MOVE BRN-REQ-CODE              TO DTL-CODE.
033600     PERFORM 3920-FIND-ID-ACTIVE    THRU 3920-EXIT.
033700     IF NOT WS-BRN-FOUND
033800         MOVE 'REJECTED - BRANCH NOT ON FILE OR DELETED'
033900                                     TO DTL-RESULT
034000         ADD 1                      TO WS-REQ-REJECTED-CTR
034100     ELSE
034200         MOVE WS-BRN-CODE (WS-BRN-IX)  TO WS-CASE-CODE-1
034300         MOVE BRN-REQ-CODE             TO WS-CASE-CODE-2
034400         PERFORM 3210-FOLD-UPPER       THRU 3210-EXIT
034500         MOVE 'N'                      TO WS-CODE-ACTIVE-DUP-SW
034600         IF WS-CASE-CODE-1 NOT = WS-CASE-CODE-2
034700             MOVE BRN-REQ-CODE          TO WS-SEARCH-CODE
034800             PERFORM 3910-FIND-CODE-EXACT THRU 3910-EXIT
034900         END-IF
035000         IF WS-CODE-ACTIVE-DUP
035100             MOVE 'REJECTED - NEW BRANCH CODE IN USE'
035200                                        TO DTL-RESULT
035300             ADD 1                     TO WS-REQ-REJECTED-CTR
035400         ELSE
035500             PERFORM 3220-APPLY-UPDATE THRU 3220-EXIT
035600             MOVE 'BRANCH ENTRY UPDATED' TO DTL-RESULT
035700             ADD 1                     TO WS-REQ-APPLIED-CTR
035800         END-IF
035900     END-IF.
036000 3200-EXIT.
036100     EXIT.
036200*
036300 3210-FOLD-UPPER.
036400     INSPECT WS-CASE-CODE-1
036500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
036600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
036700     INSPECT WS-CASE-CODE-2
036800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
036900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
037000 3210-EXIT.
037100     EXIT.
037200*
037300 3220-APPLY-UPDATE.
037400     MOVE BRN-REQ-CODE              TO WS-BRN-CODE (WS-BRN-IX).
037500     MOVE BRN-REQ-NAME              TO WS-BRN-NAME (WS-BRN-IX).
037600     MOVE BRN-REQ-ADDRESS
037700                              TO WS-BRN-ADDRESS (WS-BRN-IX).
037800     MOVE WS-RUN-YY-ONLY      TO WS-BRN-MAINT-YY (WS-BRN-IX).
037900     MOVE WS-RUN-MM           TO WS-BRN-MAINT-MM (WS-BRN-IX).
038000     MOVE WS-RUN-DD           TO WS-BRN-MAINT-DD (WS-BRN-IX).
038100 3220-EXIT.
038200     EXIT.
038300*
038400****************************************************************
038500*  RULE 3 - SOFT DELETE.  ROW MUST EXIST AND BE ACTIVE.         *
038600****************************************************************
038700 3300-DO-DELETE.
038800     MOVE BRN-REQ-ID                TO WS-SEARCH-ID.
038900     MOVE 'DELETE'                  TO DTL-ACTION.
039000     MOVE BRN-REQ-ID                TO DTL-ID.
039100     MOVE BRN-REQ-CODE              TO DTL-CODE.
039200     PERFORM 3920-FIND-ID-ACTIVE    THRU 3920-EXIT.
039300     IF NOT WS-BRN-FOUND
039400         MOVE 'REJECTED - NOT ON FILE OR ALREADY DELETED'
039500                                     TO DTL-RESULT
039600         ADD 1                      TO WS-REQ-REJECTED-CTR
039700     ELSE
039800         MOVE 'Y'             TO WS-BRN-DELETED-FLAG (WS-BRN-IX)
039900         MOVE WS-RUN-YY-ONLY  TO WS-BRN-MAINT-YY (WS-BRN-IX)
040000         MOVE WS-RUN-MM       TO WS-BRN-MAINT-MM (WS-BRN-IX)
040100         MOVE WS-RUN-DD       TO WS-BRN-MAINT-DD (WS-BRN-IX)
040200         MOVE 'BRANCH ENTRY DELETED (SOFT)' TO DTL-RESULT
040300         ADD 1                TO WS-REQ-APPLIED-CTR.
040400 3300-EXIT.
040500     EXIT.
040600*
040700****************************************************************
040800*  RESTORE.  LOCATE REGARDLESS OF DELETED FLAG, CLEAR IT.       *
040900****************************************************************
041000 3400-DO-RESTORE.
041100     MOVE BRN-REQ-ID                TO WS-SEARCH-ID.
041200     MOVE 'RESTORE'                 TO DTL-ACTION.
041300     MOVE BRN-REQ-ID                TO DTL-ID.
041400     MOVE BRN-REQ-CODE              TO DTL-CODE.
041500     PERFORM 3930-FIND-ID-ANY       THRU 3930-EXIT.
041600     IF NOT WS-BRN-FOUND
041700         MOVE 'REJECTED - BRANCH NOT ON FILE'  TO DTL-RESULT
041800         ADD 1                      TO WS-REQ-REJECTED-CTR
041900     ELSE
042000         MOVE 'N'             TO WS-BRN-DELETED-FLAG (WS-BRN-IX)
042100         MOVE WS-RUN-YY-ONLY  TO WS-BRN-MAINT-YY (WS-BRN-IX)
042200         MOVE WS-RUN-MM       TO WS-BRN-MAINT-MM (WS-BRN-IX)
042300         MOVE WS-RUN-DD       TO WS-BRN-MAINT-DD (WS-BRN-IX)
042400         MOVE 'BRANCH ENTRY RESTORED'  TO DTL-RESULT
042500         ADD 1                TO WS-REQ-APPLIED-CTR.
042600 3400-EXIT.
042700     EXIT.
042800*
042900****************************************************************
043000*  3900 SERIES - TRANSACTION READ                               *
043100****************************************************************
043200 3900-READ-REQ.
043300     READ BRANCH-REQUEST-FILE
043400         AT END     MOVE 'Y'        TO WS-REQ-EOF-SW
043500     END-READ.
043600 3900-EXIT.
043700     EXIT.
043800*
043900****************************************************************
044000*  3910-3930 - LINEAR SCANS OF THE BRANCH TABLE                 *
044100****************************************************************
044200 3910-FIND-CODE-EXACT.
044300     MOVE 'N'                       TO WS-CODE-ACTIVE-DUP-SW.
044400     MOVE 'N'                       TO WS-CODE-DELETED-DUP-SW.
044500     PERFORM 3911-SCAN-CODE-ENTRY   THRU 3911-EXIT
044600         VARYING WS-BRN-IX FROM 1 BY 1
044700         UNTIL WS-BRN-IX > WS-BRN-CTR.
044800 3910-EXIT.
044900     EXIT.
045000*
045100 3911-SCAN-CODE-ENTRY.
045200     IF WS-BRN-CODE (WS-BRN-IX) = WS-SEARCH-CODE
045300         IF WS-BRN-ROW-ACTIVE (WS-BRN-IX)
045400             MOVE 'Y'               TO WS-CODE-ACTIVE-DUP-SW
045500         ELSE
045600             MOVE 'Y'               TO WS-CODE-DELETED-DUP-SW
045700         END-IF
045800     END-IF.
045900 3911-EXIT.
046000     EXIT.
046100*
046200 3915-FIND-NAME-EXACT.
046300     MOVE 'N'                       TO WS-NAME-ACTIVE-DUP-SW.
046400     MOVE 'N'                       TO WS-NAME-DELETED-DUP-SW.
046500     PERFORM 3916-SCAN-NAME-ENTRY   THRU 3916-EXIT
046600         VARYING WS-BRN-IX FROM 1 BY 1
046700         UNTIL WS-BRN-IX > WS-BRN-CTR.
046800 3915-EXIT.
046900     EXIT.
047000*
047100 3916-SCAN-NAME-ENTRY.
047200     IF WS-BRN-NAME (WS-BRN-IX) = WS-SEARCH-NAME
047300         IF WS-BRN-ROW-ACTIVE (WS-BRN-IX)
047400             MOVE 'Y'               TO WS-NAME-ACTIVE-DUP-SW
047500         ELSE
047600             MOVE 'Y'               TO WS-NAME-DELETED-DUP-SW
047700         END-IF
047800     END-IF.
047900 3916-EXIT.
048000     EXIT.
048100*
048200 3920-FIND-ID-ACTIVE.
048300     MOVE 'N'                       TO WS-BRN-FOUND-SW.
048400     PERFORM 3921-SCAN-ID-ACTIVE    THRU 3921-EXIT
048500         VARYING WS-BRN-IX FROM 1 BY 1
048600         UNTIL WS-BRN-IX > WS-BRN-CTR
048700            OR WS-BRN-FOUND.
048800 3920-EXIT.
048900     EXIT.
049000*
049100 3921-SCAN-ID-ACTIVE.
049200     IF WS-BRN-ID (WS-BRN-IX) = WS-SEARCH-ID
049300             AND WS-BRN-ROW-ACTIVE (WS-BRN-IX)
049400         MOVE 'Y'                   TO WS-BRN-FOUND-SW.
049500 3921-EXIT.
049600     EXIT.
049700*
049800 3930-FIND-ID-ANY.
049900     MOVE 'N'                       TO WS-BRN-FOUND-SW.
050000     PERFORM 3931-SCAN-ID-ANY       THRU 3931-EXIT
050100         VARYING WS-BRN-IX FROM 1 BY 1
050200         UNTIL WS-BRN-IX > WS-BRN-CTR
050300            OR WS-BRN-FOUND.
050400 3930-EXIT.
050500     EXIT.
050600*
050700 3931-SCAN-ID-ANY.
050800     IF WS-BRN-ID (WS-BRN-IX) = WS-SEARCH-ID
050900         MOVE 'Y'                   TO WS-BRN-FOUND-SW.
051000 3931-EXIT.
051100     EXIT.
051200*
051300****************************************************************
051400*  4000 SERIES - REWRITE THE BRANCH MASTER                      *
051500****************************************************************
051600 4000-REWRITE-BRANCH.
051700     OPEN OUTPUT BRANCH-FILE-OUT.
051800     PERFORM 4010-WRITE-BRN-ROW     THRU 4010-EXIT
051900         VARYING WS-BRN-IX FROM 1 BY 1
052000         UNTIL WS-BRN-IX > WS-BRN-CTR.
052100     CLOSE BRANCH-FILE-OUT.
052200 4000-EXIT.
052300     EXIT.
052400*
052500 4010-WRITE-BRN-ROW.
052600     MOVE WS-BRN-ID (WS-BRN-IX)          TO BRN-ID.
052700     MOVE WS-BRN-CODE (WS-BRN-IX)        TO BRN-CODE.
052800     MOVE WS-BRN-NAME (WS-BRN-IX)        TO BRN-NAME.
052900     MOVE WS-BRN-ADDRESS (WS-BRN-IX)     TO BRN-ADDRESS.
053000     MOVE WS-BRN-DELETED-FLAG (WS-BRN-IX) TO BRN-DELETED-FLAG.
053100     MOVE WS-BRN-MAINT-YY (WS-BRN-IX)    TO BRN-MAINT-YY.
053200     MOVE WS-BRN-MAINT-MM (WS-BRN-IX)    TO BRN-MAINT-MM.
053300     MOVE WS-BRN-MAINT-DD (WS-BRN-IX)    TO BRN-MAINT-DD.
053400     WRITE BRN-OUT-REC FROM BRN-RECORD.
053500 4010-EXIT.
053600     EXIT.
053700*
053800****************************************************************
053900*  5000 SERIES - RUN LOG PRINTING                               *
054000****************************************************************
054100 5900-WRITE-DETAIL.
054200     WRITE RPT-LINE FROM WS-DETAIL-LINE
054300         AFTER ADVANCING 1 LINE.
054400 5900-EXIT.
054500     EXIT.
054600*
054700 5800-PRINT-TRAILER.
054800     MOVE SPACES                    TO WS-TRAILER-LINE.
054900     MOVE 'REQUESTS READ. . . . . . . . . . . . . .'
055000                                     TO TRL-LABEL.
055100     MOVE WS-REQ-READ-CTR           TO TRL-COUNT.
055200     WRITE RPT-LINE FROM WS-TRAILER-LINE
055300         AFTER ADVANCING 2 LINES.
055400     MOVE 'REQUESTS APPLIED. . . . . . . . . . . .'
055500                                     TO TRL-LABEL.
055600     MOVE WS-REQ-APPLIED-CTR        TO TRL-COUNT.
055700     WRITE RPT-LINE FROM WS-TRAILER-LINE
055800         AFTER ADVANCING 1 LINE.
055900     MOVE 'REQUESTS REJECTED. . . . . . . . . . . '
056000                                     TO TRL-LABEL.
056100     MOVE WS-REQ-REJECTED-CTR       TO TRL-COUNT.
056200     WRITE RPT-LINE FROM WS-TRAILER-LINE
056300         AFTER ADVANCING 1 LINE.
056400 5800-EXIT.
056500     EXIT.
056600*
056700****************************************************************
056800*  9000 SERIES - CLOSEDOWN                                      *
056900****************************************************************
057000 9000-END-RUN.
057100     CLOSE BRANCH-FILE-IN
057200           BRANCH-REQUEST-FILE
057300           MAINT-REPORT-FILE.
057400 9000-EXIT.
057500     EXIT.
